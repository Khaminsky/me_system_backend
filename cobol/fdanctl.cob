000010  fd  Control-File.
000020      copy "wsanctl.cob".
000030
