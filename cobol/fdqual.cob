000010* FD for Quality Column file - 60 byte record.
000020*
000030  fd  Quality-File.
000040      copy "wsqual.cob".
