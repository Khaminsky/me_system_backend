000010* SELECT clause for the Survey Response file - read by
000020* medqa, meclean, meindic and mesummry.
000030*
000040  select   Survey-File assign to "SURVEY"
000050           organization is line sequential
000060           file status  is WS-Survey-Status.
