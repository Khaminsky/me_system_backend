000010*****************************************************************
000020*                                                               *
000030*             Relative Period Helper  (M & E Batch)             *
000040*                                                               *
000050*****************************************************************
000060*
000070  identification   division.
000080*========================
000090*
000100       Program-Id.         meperiod.
000110***
000120*   Author.             V B Coen FBCS, FIDM, FIDPM, 31/10/1982
000130*                       For Applewood Computers.
000140***
000150*   Installation.       Applewood Computers Data Centre.
000160***
000170*   Date-Written.       31/10/1982.
000180***
000190*   Date-Compiled.
000200***
000210*   Security.           Copyright (C) 1976-2026, Vincent B Coen.
000220*                       Distributed under the GNU General Public
000230*                       License. See the file COPYING for details.
000240***
000250*   Remarks.            Relative Period Helper for the M & E
000260*                       Survey Batch.  CALLed by MEINDIC and
000270*                       MEANLYZ to turn a period code (TODAY,
000280*                       LAST_30_DAYS, THIS_MONTH, etc) plus the
000290*                       run date into a start/end date pair.
000300***
000310*                       Adapted from the date validation /
000320*                       conversion routine carried in this shop
000330*                       since 1982 - the calendar arithmetic
000340*                       (leap year test, month-end clamp) is the
000350*                       same logic, done long-hand here instead
000360*                       of via compiler intrinsics, to match
000370*                       house standards for this sub-system.
000380***
000390*   Version.            See Prog-Name in WS.
000400***
000410*   Called Modules.     None.
000420***
000430*   Files used.         None - pure calculation module.
000440***
000450*
000460*changes:
000470*31/10/82 vbc - 1.00 Created - Dd/Mm/Ccyy validate & convert.
000480*05/02/85 vbc - 1.01 Basic leap year test corrected for the
000490*               div-by-100/div-by-400 century exception.
000500*09/01/99 vbc - 1.02 Y2K review - all years held and compared
000510*               as 4 digit CCYY throughout, century window
000520*               logic removed, no 2-digit year ever accepted.
000530*14/03/09 vbc - 1.10 Open Cobol migration - no logic change.
000540*16/04/24 vbc       Copyright notice update superseding all
000550*               previous notices.
000560*19/09/25 vbc - 3.3.00 Version update and builds reset.
000570*10/02/26 vbc - ME-106 Rebuilt as MEPERIOD - relative period
000580*               code resolver for the M & E batch, replacing
000590*               the old dd/mm/ccyy pack/unpack entry points
000600*               with the period-to-date-range calculation the
000610*               new Analytics sub-system calls for.
000620*
000630******************************************************************
000640*
000650*Copyright Notice.
000660*****************
000670*
000680*This notice supersedes all prior copyright notices & was updated
000690*2024-04-16.
000700*
000710*These files and programs are part of the Applewood Computers
000720*Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000730*and later.
000740*
000750*This program is now free software; you can redistribute it and/or
000760*modify it under the terms listed here and of the GNU General
000770*Public License as published by the Free Software Foundation;
000780*version 3 and later as revised for PERSONAL USAGE ONLY and that
000790*includes for use within a business but EXCLUDES repackaging or
000800*for Resale, Rental or Hire in ANY way.
000810*
000820*ACAS is distributed in the hope that it will be useful, but
000830*WITHOUT ANY WARRANTY; without even the implied warranty of
000840*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000850*GNU General Public License for more details.
000860*
000870*You should have received a copy of the GNU General Public
000880*License along with ACAS; see the file COPYING.  If not, write
000890*to the Free Software Foundation, 59 Temple Place, Suite 330,
000900*Boston, MA 02111-1307 USA.
000910*
000920******************************************************************
000930*
000940  environment      division.
000950*========================
000960*
000970  configuration    section.
000980  special-names.
000990      C01 is TOP-OF-FORM
001000      class Numeric-Period  is "0" thru "9"
001010      UPSI-0.
001020*
001030  input-output     section.
001040*-----------------------
001050*
001060  data             division.
001070*========================
001080  working-storage  section.
001090*-----------------------
001100*
001110 77  Prog-Name              pic x(17) value "meperiod (3.3.00)".
001120*
001130*WS-Last-Day: scratch used by Zz040 and its callers, and by
001140*the month-subtraction routine for its end-of-month clamp.
001150 01  WS-Last-Day-Work.
001160      03  WS-LD-CCYY          pic 9(4)  binary.
001170      03  WS-LD-MM            pic 99    binary.
001180      03  WS-LD-Last-Day      pic 99    binary.
001190      03  WS-LD-Quot          pic 9(5)  binary.
001200      03  WS-LD-R4            pic 99    binary.
001210      03  WS-LD-R100          pic 999   binary.
001220      03  WS-LD-R400          pic 999   binary.
001230*
001240*WS-Day-Sub-Work: scratch used by Zz020 day-subtraction loop.
001250 01  WS-Day-Sub-Work.
001260      03  WS-SD-Days          pic 9(5)  binary.
001270      03  WS-SD-Idx           pic 9(5)  binary.
001280*
001290*WS-Mon-Sub-Work: scratch used by Zz030 month-subtraction calc.
001300 01  WS-Mon-Sub-Work.
001310      03  WS-SM-Months        pic 9(3)  binary.
001320      03  WS-SM-Save-DD       pic 99    binary.
001330      03  WS-SM-Total         pic s9(9) binary.
001340      03  WS-SM-New-CCYY      pic s9(9) binary.
001350      03  WS-SM-New-MM0       pic s9(9) binary.
001360*
001370*Work copy of the date under construction, and a 9(8) redefine
001380*so it can be moved straight to/from a Linkage date field.
001390 01  WS-Work-Date.
001400      03  WS-W-CCYY           pic 9(4).
001410      03  WS-W-MM             pic 99.
001420      03  WS-W-DD             pic 99.
001430  01  WS-Work-Date9 redefines WS-Work-Date pic 9(8).
001440*
001450*A second work date, used only while the month clamp is being
001460*applied to LAST_MONTH / LAST_3,6,12_MONTHS so the run date
001470*itself is never disturbed.
001480  01  WS-Base-Date.
001490      03  WS-B-CCYY           pic 9(4).
001500      03  WS-B-CCYY-X redefines WS-B-CCYY.
001510          05  WS-B-Century    pic 99.
001520          05  WS-B-YY         pic 99.
001530      03  WS-B-MM             pic 99.
001540      03  WS-B-DD             pic 99.
001550  01  WS-Base-Date9 redefines WS-Base-Date pic 9(8).
001560*
001570  linkage          section.
001580*-----------------------
001590*
001600**********
001610*meperiod *
001620**********
001630*
001640  01  MEPD-Linkage.
001650      03  MEPD-Run-Date       pic 9(8).
001660      03  MEPD-Period-Code    pic x(12).
001670      03  MEPD-Start-Date     pic 9(8).
001680      03  MEPD-End-Date       pic 9(8).
001690*
001700  procedure        division using MEPD-Linkage.
001710*=========================================
001720*
001730  ZZ010-Resolve-Period.
001740***********************
001750*
001760*Break the incoming run date into its parts once, used by
001770*every branch below.
001780      move     MEPD-Run-Date  to WS-Work-Date9.
001790*
001800      evaluate MEPD-Period-Code
001810          when "TODAY"
001820              move     MEPD-Run-Date to MEPD-Start-Date
001830              move     MEPD-Run-Date to MEPD-End-Date
001840          when "YESTERDAY"
001850              move     1 to WS-SD-Days
001860              perform  ZZ020-Subtract-Days
001870                       thru ZZ020-Subtract-Days-Exit
001880              move     WS-Work-Date9 to MEPD-Start-Date
001890              move     WS-Work-Date9 to MEPD-End-Date
001900          when "LAST_7_DAYS"
001910              move     7 to WS-SD-Days
001920              perform  ZZ020-Subtract-Days
001930                       thru ZZ020-Subtract-Days-Exit
001940              move     WS-Work-Date9 to MEPD-Start-Date
001950              move     MEPD-Run-Date to MEPD-End-Date
001960          when "LAST_14_DAYS"
001970              move     14 to WS-SD-Days
001980              perform  ZZ020-Subtract-Days
001990                       thru ZZ020-Subtract-Days-Exit
002000              move     WS-Work-Date9 to MEPD-Start-Date
002010              move     MEPD-Run-Date to MEPD-End-Date
002020          when "LAST_30_DAYS"
002030              move     30 to WS-SD-Days
002040              perform  ZZ020-Subtract-Days
002050                       thru ZZ020-Subtract-Days-Exit
002060              move     WS-Work-Date9 to MEPD-Start-Date
002070              move     MEPD-Run-Date to MEPD-End-Date
002080          when "THIS_MONTH"
002090              move     WS-W-CCYY to WS-B-CCYY
002100              move     WS-W-MM   to WS-B-MM
002110              move     1         to WS-B-DD
002120              move     WS-Base-Date9 to MEPD-Start-Date
002130              move     MEPD-Run-Date to MEPD-End-Date
002140          when "LAST_MONTH"
002150              move     1 to WS-SM-Months
002160              move     1 to WS-SM-Save-DD
002170              perform  ZZ030-Subtract-Months
002180                       thru ZZ030-Subtract-Months-Exit
002190              move     WS-Work-Date9 to MEPD-Start-Date
002200              move     WS-W-CCYY to WS-LD-CCYY
002210              move     WS-W-MM   to WS-LD-MM
002220              perform  ZZ040-Last-Day-Of-Month
002230                       thru ZZ040-Last-Day-Of-Month-Exit
002240              move     WS-W-CCYY to WS-B-CCYY
002250              move     WS-W-MM   to WS-B-MM
002260              move     WS-LD-Last-Day to WS-B-DD
002270              move     WS-Base-Date9 to MEPD-End-Date
002280              move     MEPD-Run-Date to WS-Work-Date9
002290          when "LAST_3_MONTHS"
002300              move     3 to WS-SM-Months
002310              move     WS-W-DD to WS-SM-Save-DD
002320              perform  ZZ030-Subtract-Months
002330                       thru ZZ030-Subtract-Months-Exit
002340              move     WS-Work-Date9 to MEPD-Start-Date
002350              move     MEPD-Run-Date to MEPD-End-Date
002360          when "LAST_6_MONTHS"
002370              move     6 to WS-SM-Months
002380              move     WS-W-DD to WS-SM-Save-DD
002390              perform  ZZ030-Subtract-Months
002400                       thru ZZ030-Subtract-Months-Exit
002410              move     WS-Work-Date9 to MEPD-Start-Date
002420              move     MEPD-Run-Date to MEPD-End-Date
002430          when "LAST_12_MONTHS"
002440              move     12 to WS-SM-Months
002450              move     WS-W-DD to WS-SM-Save-DD
002460              perform  ZZ030-Subtract-Months
002470                       thru ZZ030-Subtract-Months-Exit
002480              move     WS-Work-Date9 to MEPD-Start-Date
002490              move     MEPD-Run-Date to MEPD-End-Date
002500          when "THIS_YEAR"
002510              move     WS-W-CCYY to WS-B-CCYY
002520              move     1 to WS-B-MM
002530              move     1 to WS-B-DD
002540              move     WS-Base-Date9 to MEPD-Start-Date
002550              move     MEPD-Run-Date to MEPD-End-Date
002560          when "LAST_YEAR"
002570              subtract 1 from WS-W-CCYY giving WS-B-CCYY
002580              move     1  to WS-B-MM
002590              move     1  to WS-B-DD
002600              move     WS-Base-Date9 to MEPD-Start-Date
002610              move     12 to WS-B-MM
002620              move     31 to WS-B-DD
002630              move     WS-Base-Date9 to MEPD-End-Date
002640          when other
002650              move     MEPD-Run-Date to MEPD-Start-Date
002660              move     MEPD-Run-Date to MEPD-End-Date
002670      end-evaluate.
002680*
002690  ZZ010-Resolve-Period-Exit.
002700      goback.
002710*
002720  ZZ020-Subtract-Days.
002730**********************
002740*
002750*Walks WS-Work-Date back one calendar day at a time for
002760*WS-SD-Days iterations - fine for the 1/7/14/30 day spans
002770*this helper is ever called with.
002780      perform  ZZ025-Dec-One-Day thru ZZ025-Dec-One-Day-Exit
002790               varying WS-SD-Idx from 1 by 1
002800               until   WS-SD-Idx > WS-SD-Days.
002810*
002820  ZZ020-Subtract-Days-Exit.
002830      exit.
002840*
002850  ZZ025-Dec-One-Day.
002860********************
002870      if       WS-W-DD > 1
002880               subtract 1 from WS-W-DD
002890               go to ZZ025-Dec-One-Day-Exit
002900      end-if.
002910*
002920      if       WS-W-MM > 1
002930               subtract 1 from WS-W-MM
002940      else
002950               move     12 to WS-W-MM
002960               subtract 1 from WS-W-CCYY
002970      end-if.
002980      move     WS-W-CCYY to WS-LD-CCYY.
002990      move     WS-W-MM   to WS-LD-MM.
003000      perform  ZZ040-Last-Day-Of-Month
003010               thru ZZ040-Last-Day-Of-Month-Exit.
003020      move     WS-LD-Last-Day to WS-W-DD.
003030*
003040  ZZ025-Dec-One-Day-Exit.
003050      exit.
003060*
003070  ZZ030-Subtract-Months.
003080************************
003090*
003100*Same day-of-month in the target month, clamped to the
003110*target month's own last day when the day does not exist
003120*there (e.g. 31 March less 1 month).  Works in total-months
003130*since year zero to avoid a 12-way borrow chain.
003140      compute  WS-SM-Total =
003150               (WS-W-CCYY * 12) + (WS-W-MM - 1) - WS-SM-Months.
003160      divide   WS-SM-Total by 12
003170               giving WS-SM-New-CCYY
003180               remainder WS-SM-New-MM0.
003190      if       WS-SM-New-MM0 < 0
003200               add      12 to WS-SM-New-MM0
003210               subtract 1  from WS-SM-New-CCYY
003220      end-if.
003230      move     WS-SM-New-CCYY to WS-W-CCYY.
003240      add      1 to WS-SM-New-MM0 giving WS-W-MM.
003250*
003260      move     WS-W-CCYY to WS-LD-CCYY.
003270      move     WS-W-MM   to WS-LD-MM.
003280      perform  ZZ040-Last-Day-Of-Month
003290               thru ZZ040-Last-Day-Of-Month-Exit.
003300      if       WS-SM-Save-DD > WS-LD-Last-Day
003310               move WS-LD-Last-Day to WS-W-DD
003320      else
003330               move WS-SM-Save-DD   to WS-W-DD
003340      end-if.
003350*
003360  ZZ030-Subtract-Months-Exit.
003370      exit.
003380*
003390  ZZ040-Last-Day-Of-Month.
003400**************************
003410*
003420*Leap year test: divisible by 4 and (not div by 100 or
003430*div by 400) - the long-hand form this shop has used since
003440*the Y2K review, no century-window guesswork.
003450      evaluate WS-LD-MM
003460          when 1  when 3  when 5  when 7
003470          when 8  when 10 when 12
003480              move     31 to WS-LD-Last-Day
003490          when 4  when 6  when 9  when 11
003500              move     30 to WS-LD-Last-Day
003510          when 2
003520              divide   WS-LD-CCYY by 4
003530                       giving WS-LD-Quot remainder WS-LD-R4
003540              divide   WS-LD-CCYY by 100
003550                       giving WS-LD-Quot remainder WS-LD-R100
003560              divide   WS-LD-CCYY by 400
003570                       giving WS-LD-Quot remainder WS-LD-R400
003580              if       WS-LD-R4 = 0 and
003590                       (WS-LD-R100 not = 0 or WS-LD-R400 = 0)
003600                       move 29 to WS-LD-Last-Day
003610              else
003620                       move 28 to WS-LD-Last-Day
003630              end-if
003640      end-evaluate.
003650*
003660  ZZ040-Last-Day-Of-Month-Exit.
003670      exit.
