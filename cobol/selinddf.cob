000010* SELECT clause for the Indicator Definition file - read
000020* by meindic, small file, held sorted by Indicator-Id.
000030*
000040  select   Inddef-File assign to "INDDEF"
000050           organization is line sequential
000060           file status  is WS-Inddef-Status.
