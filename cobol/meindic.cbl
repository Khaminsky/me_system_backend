000010******************************************************************
000020*                                                              *
000030*        Indicator Computation Engine  (M & E Batch)          *
000040*        Uses RW (Report Writer for the Indicator print)       *
000050*                                                              *
000060******************************************************************
000070*
000080  identification          division.
000090*================================
000100*
000110       program-id.       meindic.
000120***
000130*   Author.           Vincent B Coen FBCS, FIDM, FIDPM, 11/02/26.
000140***
000150*   Installation.     Applewood Computers Data Centre.
000160***
000170*   Date-Written.      11/02/1987.
000180***
000190*   Date-Compiled.
000200***
000210*   Security.          Copyright (C) 1976 - 2026 & later,
000220*                      Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License. See the file COPYING for details.
000250***
000260*   Remarks.           Indicator Computation Engine.
000270*                      Evaluates each Indicator Definition
000280*                      (COUNT/SUM/AVG/MIN/MAX/PERCENTAGE) over
000290*                      the Survey file, optionally filtered by a
000300*                      single column=value test, and writes one
000310*                      Indicator Value record per definition.
000320*                      Also prints the per-numeric-column summary
000330*                      statistics block (count/mean/median/std/
000340*                      min/max/sum).
000350***
000360*                      Uses RW (Report Writer), semi-sourced from
000370*                      the payroll Check Register print layout.
000380***
000390*   Version.           See Prog-Name In Ws.
000400***
000410*   Called Modules.    None.
000420***
000430*   Functions Used:    None.
000440***
000450*   Files used :
000460*                      Survey-File.    Survey Responses - input.
000470*                      Inddef-File.    Indicator Defs    - input.
000480*                      Indval-File.    Indicator Values  - output.
000490*                      Report-File.    132 col print     - output.
000500***
000510*   Error messages used.
000520*System wide:
000530*                      SY001, 10 & 13
000540*Program specific:
000550*                      ME101 - ME105
000560***
000570*
000580*changes:
000590*11/02/87 vbc - 1.00 Created - indicator engine, single pass over
000600*               the Survey table held in memory, driven from the
000610*               Indicator Def file held sorted by Indicator-Id.
000620*18/09/91 vbc - 1.10 Added Percentage function and the achievement
000630*               vs target calculation for indicators with a
000640*               non-zero target on file.
000650*23/01/99 vbc - 1.20 Y2K review - Period label on Indval-File is
000660*               held as a plain text tag (e.g. 2026Q1), not a
000670*               2-digit year, so no century window exposure.
000680*16/03/09 vbc - 1.30 Migration to Open Cobol.
000690*16/04/24 vbc       Copyright notice update superseding all
000700*               previous notices.
000710*19/09/25 vbc - 3.3.00 Version update and builds reset.
000720*13/02/26 vbc - ME-103 Rebuilt as MEINDIC for the M & E Survey
000730*               Batch - table-driven formula evaluation replaces
000740*               the old fixed payroll register logic, Report
000750*               Writer retained for the printed Indicator Report,
000760*               summary statistics block added per Ticket ME-103.
000770*26/02/26 vbc - ME-108 Filestat copy was bare in W-S,
000780*               referencing Status/Msg fields that don't exist
000790*               there - moved into AA010-Open-Files with the
000800*               REPLACING clause applied as filestat.cob's own
000810*               header has always called for.
000820*04/03/26 vbc - ME-111 Report-File now Opens Extend, not Output,
000830*               so section 3 appends after the earlier sections
000840*               instead of wiping them.
000850*
000860******************************************************************
000870*
000880*Copyright Notice.
000890*****************
000900*
000910*This notice supersedes all prior copyright notices & was
000920*updated 2024-04-16.
000930*
000940*These files and programs are part of the Applewood Computers
000950*Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000960*and later.
000970*
000980*This program is now free software; you can redistribute it
000990*and/or modify it under the terms listed here and of the GNU
001000*General Public License as published by the Free Software
001010*Foundation; version 3 and later as revised for PERSONAL USAGE
001020*ONLY and that includes for use within a business but EXCLUDES
001030*repackaging or for Resale, Rental or Hire in ANY way.
001040*
001050*ACAS is distributed in the hope that it will be useful, but
001060*WITHOUT ANY WARRANTY; without even the implied warranty of
001070*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001080*GNU General Public License for more details.
001090*
001100*You should have received a copy of the GNU General Public
001110*License along with ACAS; see the file COPYING.  If not, write
001120*to the Free Software Foundation, 59 Temple Place, Suite 330,
001130*Boston, MA 02111-1307 USA.
001140*
001150******************************************************************
001160*
001170  environment             division.
001180*================================
001190*
001200  configuration           section.
001210  special-names.
001220      C01 is TOP-OF-FORM
001230      class Valid-Func   is "A" thru "Z"
001240      UPSI-0.
001250*
001260  input-output            section.
001270  file-control.
001280      copy "selsurvy.cob".
001290      copy "selinddf.cob".
001300      copy "selindvl.cob".
001310      copy "selrpt.cob".
001320*
001330  data                    division.
001340*================================
001350*
001360  file section.
001370      copy "fdsurvy.cob".
001380      copy "fdinddf.cob".
001390      copy "fdindvl.cob".
001400      fd  Report-File
001410          reports are Indicator-Report.
001420*
001430  working-storage section.
001440*-----------------------
001450  77  prog-name          pic x(17) value "meindic (3.3.00)".
001460*
001470*
001480*WS-Run-Control: file statuses and run switches.
001490  01  WS-Run-Control.
001500      03  WS-Survey-Status    pic xx.
001510      03  WS-Inddef-Status    pic xx.
001520      03  WS-Indval-Status    pic xx.
001530      03  WS-Report-Status    pic xx.
001540      03  WS-Eval-Msg         pic x(25) value spaces.
001550      88  WS-Survey-EOF       value "10".
001560      88  WS-Inddef-EOF       value "10".
001570*
001580*WS-Survey-Table: the Survey file held in memory once per run -
001590*this shop's own reuse trick from the Param/Rate table habit,
001600*since the same rows are scanned once per Indicator Definition.
001610  01  WS-Survey-Table.
001620      03  WS-ST-Count         pic 9(7) binary.
001630      03  WS-ST-Row occurs 1 to 9999 times
001640                   depending on WS-ST-Count
001650                   indexed by WS-ST-Idx.
001660          05  WS-ST-Resp-Id     pic x(08).
001670          05  WS-ST-Region      pic x(10).
001680          05  WS-ST-Status      pic x(10).
001690          05  WS-ST-Gender      pic x(01).
001700          05  WS-ST-Age         pic x(03).
001710          05  WS-ST-Income      pic x(09).
001720          05  WS-ST-Score       pic x(05).
001730*
001740*WS-Col-Work: the single column value selected out of a Survey
001750*row for the column named on the current Indicator Definition,
001760*plus its numeric form when the column converts cleanly.
001770  01  WS-Col-Work.
001780      03  WS-CW-Text          pic x(10).
001790      03  WS-CW-Column-Name   pic x(10).
001800      03  WS-CW-Numeric       pic s9(9)v9999 binary.
001810      03  WS-CW-Is-Numeric    pic x value "N".
001820          88  WS-CW-Numeric-OK value "Y".
001830      03  WS-CW-Column-Known  pic x value "N".
001840          88  WS-CW-Col-Known   value "Y".
001850      03  WS-CW-Content-Len   pic 9(2) binary.
001860      03  WS-CW-Chr-Idx       pic 9(2) binary.
001870      03  WS-CW-Dot-Cnt       pic 9   binary.
001880      03  WS-CW-Bad-Cnt       pic 9   binary.
001890      03  WS-CW-Int-Part      pic 9(7).
001900      03  WS-CW-Dec-Part      pic 9(4).
001910      03  WS-CW-Dec-Len       pic 9   binary.
001920*
001930*WS-Indic-Work: accumulators rebuilt for each Indicator Def -
001940*88-levels test which aggregate function is in force.
001950  01  WS-Indic-Work.
001960      03  WS-IW-Func          pic x(10).
001970          88  WS-IW-Count       value "COUNT".
001980          88  WS-IW-Sum         value "SUM".
001990          88  WS-IW-Avg         value "AVG".
002000          88  WS-IW-Min         value "MIN".
002010          88  WS-IW-Max         value "MAX".
002020          88  WS-IW-Pct         value "PERCENTAGE".
002030      03  WS-IW-Rows-Proc     pic 9(7) binary.
002040      03  WS-IW-Non-Miss-Cnt  pic 9(7) binary.
002050      03  WS-IW-Valid-Cnt     pic 9(7) binary.
002060      03  WS-IW-Match-Cnt     pic 9(7) binary.
002070      03  WS-IW-Sum-Val       pic s9(9)v9999.
002080      03  WS-IW-Min-Val       pic s9(9)v9999.
002090      03  WS-IW-Max-Val       pic s9(9)v9999.
002100      03  WS-IW-Result        pic s9(9)v99.
002110      03  WS-IW-Result-X redefines WS-IW-Result.
002120          05  WS-IW-Result-Int    pic s9(9).
002130          05  WS-IW-Result-Dec    pic 99.
002140      03  WS-IW-Status        pic x(07) value "SUCCESS".
002150      03  WS-IW-First-Flag    pic x value "Y".
002160          88  WS-IW-First-Value value "Y".
002170      03  WS-IW-Achieve-Pct   pic s9(7)v99.
002180*
002190*WS-Num-Cols-Table: REDEFINES of the summary accumulators for
002200*the three numeric survey columns (Age, Income, Score), used
002210*by Zz090 to print count/mean/median/std/min/max/sum per column.
002220  01  WS-Num-Cols-Table.
002230      03  WS-NC-Entry occurs 3 times indexed by WS-NC-Idx.
002240          05  WS-NC-Name      pic x(06).
002250          05  WS-NC-Cnt       pic 9(7)  binary.
002260          05  WS-NC-Sum       pic s9(9)v9999.
002270          05  WS-NC-Sum-Sq    pic s9(15)v9999.
002280          05  WS-NC-Mean      pic s9(7)v99.
002290          05  WS-NC-Median    pic s9(7)v99.
002300          05  WS-NC-Std       pic s9(7)v99.
002310          05  WS-NC-Min       pic s9(9)v9999.
002320          05  WS-NC-Max       pic s9(9)v9999.
002330      03  WS-NC-Redef-Vals redefines WS-NC-Entry
002340                           occurs 3 times.
002350          05  filler          pic x(56).
002360*
002370*WS-NC-Sorted: scratch array for the median calculation - one
002380*column's valid values are copied in here and shell-sorted.
002390  01  WS-NC-Sorted.
002400      03  WS-NCS-Count        pic 9(7) binary.
002410      03  WS-NCS-Val occurs 1 to 9999 times
002420                     depending on WS-NCS-Count
002430                     indexed by WS-NCS-Idx.
002440          05  WS-NCS-Value    pic s9(9)v9999.
002450      03  WS-NCS-Swap         pic s9(9)v9999.
002460      03  WS-NCS-Swapped      pic x value "N".
002470          88  WS-NCS-Did-Swap   value "Y".
002480*
002490*WS-Run-Period: the period label stamped on every Indicator
002500*Value record this run writes - supplied at Start-Of-Job.
002510  01  WS-Run-Period           pic x(08) value "2026Q1  ".
002520*
002530*WS-Run-Period-X: the same period label viewed as Year plus
002540*the quarter/month tag, for programs that key a report on
002550*the year alone - this shop's old date-split habit.
002560  01  WS-Run-Period-X redefines WS-Run-Period.
002570      03  WS-RP-Year          pic x(04).
002580      03  WS-RP-Tag           pic x(04).
002590*
002600  01  WS-Misc.
002610      03  WS-Subscr           pic 9(7) binary.
002620      03  WS-Subscr2          pic 9(7) binary.
002630      03  WS-Mid-Idx          pic 9(7) binary.
002640      03  WS-Dec-Pos          pic 9(2) binary.
002650      03  filler              pic x(20).
002660*
002670*Error-Messages: house error message block, numbered in this
002680*program's own ME1nn series.
002690  01  Error-Messages.
002700*System Wide
002710      03  SY001  pic x(46) value
002720          "SY001 Aborting run - Note error and hit Return".
002730*Module General
002740      03  ME101  pic x(40) value
002750          "ME101 Survey file not found - aborting.".
002760      03  ME102  pic x(40) value
002770          "ME102 Inddef file not found - aborting.".
002780      03  ME103  pic x(44) value
002790          "ME103 Survey table capacity exceeded 9999.".
002800*
002810  linkage section.
002820****************
002830*
002840*Report section.
002850***************
002860*
002870  RD  Indicator-Report
002880      control      Final
002890      Page Limit   56
002900      Heading      1
002910      First Detail 5
002920      Last  Detail 54.
002930*
002940  01  Indic-Head-2  Type Page Heading.
002950      03  line  2.
002960          05  col   1     pic x(19)
002970                          value "M & E Survey Batch".
002980          05  col  60     pic x(16)
002990                          value "Indicator Report".
003000          05  col 124     pic x(5)  value "Page ".
003010          05  col 129     pic zz9   source Page-Counter.
003020      03  line  4.
003030          05  col   1     pic x(04) value "Id".
003040          05  col   6     pic x(20) value "Name".
003050          05  col  27     pic x(10) value "Func".
003060          05  col  38     pic x(10) value "Column".
003070          05  col  49     pic x(10) value "Value".
003080          05  col  60     pic x(12) value "Rows/Total".
003090          05  col  73     pic x(07) value "Status".
003100          05  col  82     pic x(09) value "Achieve%".
003110*
003120  01  Indic-Detail  type is detail.
003130      03  line + 1.
003140          05  col   1   pic zzz9        source ID-Indicator-Id.
003150          05  col   6   pic x(20)       source ID-Name.
003160          05  col  27   pic x(10)       source ID-Func.
003170          05  col  38   pic x(10)       source ID-Column.
003180          05  col  49   pic -(7)9.99    source WS-IW-Result.
003190          05  col  60   pic zzzzzz9     source WS-IW-Rows-Proc.
003200          05  col  68   pic x(1)        value "/".
003210          05  col  69   pic zzzzzz9     source WS-ST-Count.
003220          05  col  77   pic x(07)       source WS-IW-Status.
003230          05  col  86   pic -(4)9.99    source WS-IW-Achieve-Pct
003240                        present when ID-Target not = zero.
003250*
003260  01  Indic-Stats-Head type detail.
003270      03  line + 2.
003280          05  col   1   pic x(60) value
003290              "Numeric Column Summary Statistics".
003300      03  line + 1.
003310          05  col   1   pic x(07) value "Column".
003320          05  col   9   pic x(07) value "Count".
003330          05  col  17   pic x(09) value "Mean".
003340          05  col  27   pic x(09) value "Median".
003350          05  col  37   pic x(09) value "Std Dev".
003360          05  col  47   pic x(09) value "Min".
003370          05  col  57   pic x(09) value "Max".
003380          05  col  67   pic x(12) value "Sum".
003390*
003400  01  Indic-Stats-Detail type detail.
003410      03  line + 1.
003420          05  col   1   pic x(06)
003430                       source WS-NC-Name   (WS-NC-Idx).
003440          05  col   9   pic zzzzzz9
003450                       source WS-NC-Cnt    (WS-NC-Idx).
003460          05  col  17   pic -(5)9.99
003470                       source WS-NC-Mean   (WS-NC-Idx).
003480          05  col  27   pic -(5)9.99
003490                       source WS-NC-Median (WS-NC-Idx).
003500          05  col  37   pic -(5)9.99
003510                       source WS-NC-Std    (WS-NC-Idx).
003520          05  col  47   pic -(6)9.9999
003530                       source WS-NC-Min    (WS-NC-Idx).
003540          05  col  57   pic -(6)9.9999
003550                       source WS-NC-Max    (WS-NC-Idx).
003560          05  col  67   pic -(8)9.9999
003570                       source WS-NC-Sum    (WS-NC-Idx).
003580*
003590  01  type control Footing Final line plus 2.
003600      03  col   1   pic x(34)
003610              value "Total - Indicator Records Written :".
003620      03  col  36   pic zzzz9   source WS-ST-Count.
003630*
003640  procedure division.
003650*====================
003660*
003670  AA000-Main.
003680************
003690      perform  AA010-Open-Files thru AA010-Exit.
003700      perform  AA020-Load-Survey thru AA020-Exit.
003710      initiate Indicator-Report.
003720      perform  AA030-Process-Inddef thru AA030-Exit
003730               until WS-Inddef-EOF.
003740      perform  ZZ090-Summary-Statistics thru ZZ090-Exit.
003750      terminate Indicator-Report.
003760      close    Survey-File Inddef-File Indval-File Report-File.
003770      goback.
003780*
003790  AA010-Open-Files.
003800******************
003810      open     input Survey-File.
003820      copy      "filestat.cob" replacing MSG    by
003830                WS-Eval-Msg
003840                                     STATUS by WS-Survey-Status.
003850      if       WS-Survey-Status not = "00"
003860                display WS-Eval-Msg upon console
003870               display ME101 upon console
003880               display SY001 upon console
003890               stop run
003900      end-if.
003910      open     input Inddef-File.
003920      copy      "filestat.cob" replacing MSG    by
003930                WS-Eval-Msg
003940                                     STATUS by WS-Inddef-Status.
003950      if       WS-Inddef-Status not = "00"
003960                display WS-Eval-Msg upon console
003970               display ME102 upon console
003980               display SY001 upon console
003990               stop run
004000      end-if.
004010      open     output Indval-File.
004020*Section 3 appends after the earlier sections - see Medqa's own
004030*Aa010-Open-Files note.
004040      open     extend Report-File.
004050      move     1 to WS-NC-Idx.
004060      move     "AGE"    to WS-NC-Name (1).
004070      move     "INCOME" to WS-NC-Name (2).
004080      move     "SCORE"  to WS-NC-Name (3).
004090*
004100  AA010-Exit.
004110      exit.
004120*
004130  AA020-Load-Survey.
004140********************
004150*
004160*Loads the whole Survey file into WS-Survey-Table once, so the
004170*per-Indicator scan in Aa050 never has to re-read the file.
004180      move     zero to WS-ST-Count.
004190      read     Survey-File at end set WS-Survey-EOF to true.
004200      perform  AA025-Load-One-Row thru AA025-Exit
004210               until WS-Survey-EOF.
004220*
004230  AA020-Exit.
004240      exit.
004250*
004260  AA025-Load-One-Row.
004270*********************
004280      add      1 to WS-ST-Count.
004290      if       WS-ST-Count > 9999
004300               display ME103 upon console
004310               subtract 1 from WS-ST-Count
004320               go to AA025-Exit
004330      end-if.
004340      move     SR-Resp-Id  to WS-ST-Resp-Id (WS-ST-Count).
004350      move     SR-Region   to WS-ST-Region  (WS-ST-Count).
004360      move     SR-Status   to WS-ST-Status  (WS-ST-Count).
004370      move     SR-Gender   to WS-ST-Gender  (WS-ST-Count).
004380      move     SR-Age      to WS-ST-Age     (WS-ST-Count).
004390      move     SR-Income   to WS-ST-Income  (WS-ST-Count).
004400      move     SR-Score    to WS-ST-Score   (WS-ST-Count).
004410      read     Survey-File at end set WS-Survey-EOF to true.
004420*
004430  AA025-Exit.
004440      exit.
004450*
004460  AA030-Process-Inddef.
004470***********************
004480*
004490*One Indicator Definition record drives Aa050, then the result
004500*is written to Indval-File and printed as a detail line.
004510      read     Inddef-File at end set WS-Inddef-EOF to true.
004520      if       WS-Inddef-EOF
004530               go to AA030-Exit
004540      end-if.
004550      perform  AA050-Compute-Indicator thru AA050-Exit.
004560      move     ID-Indicator-Id to IV-Indicator-Id.
004570      move     ID-Name         to IV-Name.
004580      move     WS-Run-Period   to IV-Period.
004590      move     WS-IW-Result    to IV-Value.
004600      move     WS-IW-Rows-Proc to IV-Rows-Proc.
004610      move     WS-ST-Count     to IV-Total-Rows.
004620      move     WS-IW-Status    to IV-Status.
004630      write    IV-Indicator-Value-Record.
004640      generate Indic-Detail.
004650*
004660  AA030-Exit.
004670      exit.
004680*
004690  AA050-Compute-Indicator.
004700**************************
004710*
004720*Clears the per-indicator accumulators, scans the Survey table
004730*applying the optional filter, then evaluates Id-Func over
004740*Id-Column across the rows that passed the filter.
004750      move     zero      to WS-IW-Rows-Proc WS-IW-Non-Miss-Cnt
004760                             WS-IW-Valid-Cnt WS-IW-Match-Cnt
004770                             WS-IW-Sum-Val   WS-IW-Min-Val
004780                             WS-IW-Max-Val.
004790      move     "SUCCESS" to WS-IW-Status.
004800      move     "Y"       to WS-IW-First-Flag.
004810      move     ID-Func   to WS-IW-Func.
004820*
004830*Unknown column on the definition is an error for the whole
004840*indicator - nothing to scan for, per house rule.
004850      move     ID-Column to WS-CW-Column-Name.
004860      perform  AA065-Select-Column thru AA065-Exit.
004870      if       not WS-CW-Col-Known
004880               move     zero    to WS-IW-Result
004890               move     "ERROR" to WS-IW-Status
004900               go to    AA050-Exit
004910      end-if.
004920*
004930      perform  AA060-Scan-One-Row thru AA060-Exit
004940               varying WS-ST-Idx from 1 by 1
004950               until   WS-ST-Idx > WS-ST-Count.
004960*
004970      evaluate true
004980          when WS-IW-Count
004990              move     WS-IW-Non-Miss-Cnt to WS-IW-Result
005000          when WS-IW-Sum
005010              move     WS-IW-Sum-Val to WS-IW-Result
005020          when WS-IW-Avg
005030              if       WS-IW-Valid-Cnt = zero
005040                       move zero      to WS-IW-Result
005050                       move "ERROR"   to WS-IW-Status
005060              else
005070                       divide WS-IW-Sum-Val by WS-IW-Valid-Cnt
005080                              giving WS-IW-Result rounded
005090              end-if
005100          when WS-IW-Min
005110              if       WS-IW-Valid-Cnt = zero
005120                       move zero      to WS-IW-Result
005130                       move "ERROR"   to WS-IW-Status
005140              else
005150                       move WS-IW-Min-Val to WS-IW-Result
005160              end-if
005170          when WS-IW-Max
005180              if       WS-IW-Valid-Cnt = zero
005190                       move zero      to WS-IW-Result
005200                       move "ERROR"   to WS-IW-Status
005210              else
005220                       move WS-IW-Max-Val to WS-IW-Result
005230              end-if
005240          when WS-IW-Pct
005250              if       WS-IW-Rows-Proc = zero
005260                       move zero to WS-IW-Result
005270              else
005280                       compute WS-IW-Result rounded =
005290                           100 * WS-IW-Match-Cnt / WS-IW-Rows-Proc
005300              end-if
005310          when other
005320              move     zero    to WS-IW-Result
005330              move     "ERROR" to WS-IW-Status
005340      end-evaluate.
005350*
005360      move     zero to WS-IW-Achieve-Pct.
005370      if       ID-Target not = zero
005380               compute WS-IW-Achieve-Pct rounded =
005390                   100 * WS-IW-Result / ID-Target
005400      end-if.
005410*
005420  AA050-Exit.
005430      exit.
005440*
005450  AA060-Scan-One-Row.
005460*********************
005470*
005480*Applies the optional column=value filter (unknown filter
005490*column means the filter is ignored, per house rule) then
005500*classifies the target column's value for this one Survey row.
005510      if       ID-Filter-Column not = spaces
005520               move    ID-Filter-Column to WS-CW-Column-Name
005530               perform AA065-Select-Column thru AA065-Exit
005540               if       WS-CW-Col-Known
005550                        if   WS-CW-Text not = ID-Filter-Value
005560                             go to AA060-Exit
005570                        end-if
005580               end-if
005590      end-if.
005600*
005610      add      1 to WS-IW-Rows-Proc.
005620      move     ID-Column to WS-CW-Column-Name.
005630      perform  AA065-Select-Column thru AA065-Exit.
005640*
005650      if       WS-CW-Text = spaces
005660               go to AA060-Exit
005670      end-if.
005680      add      1 to WS-IW-Non-Miss-Cnt.
005690*
005700      if       WS-IW-Pct
005710               if       WS-CW-Text = ID-Match-Value
005720                        add 1 to WS-IW-Match-Cnt
005730               end-if
005740               go to AA060-Exit
005750      end-if.
005760*
005770      if       WS-CW-Numeric-OK
005780               add      1 to WS-IW-Valid-Cnt
005790               add      WS-CW-Numeric to WS-IW-Sum-Val
005800               if       WS-IW-First-Value
005810                        move "N" to WS-IW-First-Flag
005820                        move WS-CW-Numeric to WS-IW-Min-Val
005830                        move WS-CW-Numeric to WS-IW-Max-Val
005840               else
005850                        if WS-CW-Numeric < WS-IW-Min-Val
005860                           move WS-CW-Numeric to WS-IW-Min-Val
005870                        end-if
005880                        if WS-CW-Numeric > WS-IW-Max-Val
005890                           move WS-CW-Numeric to WS-IW-Max-Val
005900                        end-if
005910               end-if
005920      end-if.
005930*
005940  AA060-Exit.
005950      exit.
005960*
005970  AA065-Select-Column.
005980**********************
005990*
006000*Copies the named Survey column, for the row at WS-ST-Idx, into
006010*WS-CW-Text, then Aa066 tests whether it is a valid number -
006020*digits and at most one decimal point (Income/Score carry one).
006030      move     spaces to WS-CW-Text.
006040      move     "N"    to WS-CW-Is-Numeric.
006050      move     zero   to WS-CW-Numeric.
006060      move     "Y"    to WS-CW-Column-Known.
006070*
006080      evaluate WS-CW-Column-Name
006090          when "RESPID"
006100              move WS-ST-Resp-Id (WS-ST-Idx) to WS-CW-Text
006110          when "REGION"
006120              move WS-ST-Region  (WS-ST-Idx) to WS-CW-Text
006130          when "STATUS"
006140              move WS-ST-Status  (WS-ST-Idx) to WS-CW-Text
006150          when "GENDER"
006160              move WS-ST-Gender  (WS-ST-Idx) to WS-CW-Text
006170          when "AGE"
006180              move WS-ST-Age     (WS-ST-Idx) to WS-CW-Text
006190          when "INCOME"
006200              move WS-ST-Income  (WS-ST-Idx) to WS-CW-Text
006210          when "SCORE"
006220              move WS-ST-Score   (WS-ST-Idx) to WS-CW-Text
006230          when other
006240              move "N" to WS-CW-Column-Known
006250      end-evaluate.
006260*
006270      perform   AA066-Test-Numeric thru AA066-Exit.
006280*
006290  AA065-Exit.
006300      exit.
006310*
006320  AA066-Test-Numeric.
006330*********************
006340*Shared numeric test - Is Numeric alone rejects the decimal
006350*point that Income/Score carry in their text form, so this
006360*scans the significant (non-trailing-blank) characters for
006370*digits and at most one dot before converting to Cw-Numeric.
006380*Called by Aa065, Zz093 and Zz096 alike.
006390      move     "N" to WS-CW-Is-Numeric.
006400      move     zero to WS-CW-Dot-Cnt WS-CW-Bad-Cnt
006410               WS-CW-Content-Len.
006420      if       WS-CW-Text = spaces
006430               go to AA066-Exit
006440      end-if.
006450      perform  AA066A-Find-Content-End thru AA066A-Exit
006460               varying WS-CW-Chr-Idx from 1 by 1
006470               until   WS-CW-Chr-Idx > 10
006480               or      WS-CW-Text (WS-CW-Chr-Idx:1) = space.
006490      perform  AA066B-Test-One-Char thru AA066B-Exit
006500               varying WS-CW-Chr-Idx from 1 by 1
006510               until   WS-CW-Chr-Idx > WS-CW-Content-Len.
006520      if       WS-CW-Bad-Cnt not = zero
006530               or WS-CW-Dot-Cnt > 1
006540               go to AA066-Exit
006550      end-if.
006560      perform  AA066C-Convert-Numeric thru AA066C-Exit.
006570      move     "Y" to WS-CW-Is-Numeric.
006580*
006590  AA066-Exit.
006600      exit.
006610*
006620  AA066A-Find-Content-End.
006630*************************
006640      move     WS-CW-Chr-Idx to WS-CW-Content-Len.
006650  AA066A-Exit.
006660      exit.
006670*
006680  AA066B-Test-One-Char.
006690**********************
006700      evaluate true
006710          when WS-CW-Text (WS-CW-Chr-Idx:1) is numeric
006720               continue
006730          when WS-CW-Text (WS-CW-Chr-Idx:1) = "."
006740               add 1 to WS-CW-Dot-Cnt
006750          when other
006760               add 1 to WS-CW-Bad-Cnt
006770      end-evaluate.
006780  AA066B-Exit.
006790      exit.
006800*
006810  AA066C-Convert-Numeric.
006820*************************
006830      move     zero to WS-CW-Int-Part WS-CW-Dec-Part
006840               WS-CW-Dec-Len.
006850      if       WS-CW-Dot-Cnt = zero
006860               move WS-CW-Text (1:WS-CW-Content-Len)
006870                    to WS-CW-Int-Part
006880      else
006890               unstring WS-CW-Text (1:WS-CW-Content-Len)
006900                    delimited by "."
006910                    into WS-CW-Int-Part
006920                         WS-CW-Dec-Part count in WS-CW-Dec-Len
006930               end-unstring
006940               evaluate WS-CW-Dec-Len
006950                   when 1 multiply 1000 by WS-CW-Dec-Part
006960                   when 2 multiply 100  by WS-CW-Dec-Part
006970                   when 3 multiply 10   by WS-CW-Dec-Part
006980                   when other continue
006990               end-evaluate
007000      end-if.
007010      compute  WS-CW-Numeric = WS-CW-Int-Part +
007020               (WS-CW-Dec-Part / 10000).
007030  AA066C-Exit.
007040      exit.
007050*
007060  ZZ090-Summary-Statistics.
007070**************************
007080*
007090*Builds count/sum/sum-of-squares/min/max for Age, Income and
007100*Score directly off WS-Survey-Table, then derives mean and
007110*calls Zz095 for the median and sample standard deviation,
007120*and finally prints the statistics block.
007130      perform  ZZ092-Accumulate-One-Row thru ZZ092-Exit
007140               varying WS-ST-Idx from 1 by 1
007150               until   WS-ST-Idx > WS-ST-Count.
007160*
007170      perform  ZZ095-Finish-Column thru ZZ095-Exit
007180               varying WS-NC-Idx from 1 by 1 until WS-NC-Idx > 3.
007190*
007200      generate Indic-Stats-Head.
007210      perform  ZZ099-Print-One-Stat thru ZZ099-Exit
007220               varying WS-NC-Idx from 1 by 1 until WS-NC-Idx > 3.
007230*
007240  ZZ090-Exit.
007250      exit.
007260*
007270  ZZ092-Accumulate-One-Row.
007280***************************
007290      perform  ZZ093-Accumulate-Column thru ZZ093-Exit
007300               varying WS-NC-Idx from 1 by 1 until WS-NC-Idx > 3.
007310*
007320  ZZ092-Exit.
007330      exit.
007340*
007350  ZZ093-Accumulate-Column.
007360**************************
007370      evaluate WS-NC-Idx
007380          when 1 move WS-ST-Age    (WS-ST-Idx) to WS-CW-Text
007390          when 2 move WS-ST-Income (WS-ST-Idx) to WS-CW-Text
007400          when 3 move WS-ST-Score  (WS-ST-Idx) to WS-CW-Text
007410      end-evaluate.
007420      perform  AA066-Test-Numeric thru AA066-Exit.
007430      if       not WS-CW-Numeric-OK
007440               go to ZZ093-Exit
007450      end-if.
007460      add      1             to WS-NC-Cnt  (WS-NC-Idx).
007470      add      WS-CW-Numeric to WS-NC-Sum  (WS-NC-Idx).
007480      compute  WS-NC-Sum-Sq (WS-NC-Idx) =
007490               WS-NC-Sum-Sq (WS-NC-Idx) +
007500               (WS-CW-Numeric * WS-CW-Numeric).
007510      if       WS-NC-Cnt (WS-NC-Idx) = 1
007520               move WS-CW-Numeric to WS-NC-Min (WS-NC-Idx)
007530               move WS-CW-Numeric to WS-NC-Max (WS-NC-Idx)
007540      else
007550               if WS-CW-Numeric < WS-NC-Min (WS-NC-Idx)
007560                       move WS-CW-Numeric to WS-NC-Min (WS-NC-Idx)
007570               end-if
007580               if WS-CW-Numeric > WS-NC-Max (WS-NC-Idx)
007590                       move WS-CW-Numeric to WS-NC-Max (WS-NC-Idx)
007600               end-if
007610      end-if.
007620*
007630  ZZ093-Exit.
007640      exit.
007650*
007660  ZZ095-Finish-Column.
007670**********************
007680*
007690*Mean, then the values for this column are copied into
007700*WS-NC-Sorted and bubble-sorted for the median; sample std dev
007710*uses Sum and Sum-Sq (n-1 denominator, zero when n<2).
007720      if       WS-NC-Cnt (WS-NC-Idx) = zero
007730               move zero to WS-NC-Mean   (WS-NC-Idx)
007740               move zero to WS-NC-Median (WS-NC-Idx)
007750               move zero to WS-NC-Std    (WS-NC-Idx)
007760               go to ZZ095-Exit
007770      end-if.
007780      divide   WS-NC-Sum (WS-NC-Idx) by WS-NC-Cnt (WS-NC-Idx)
007790               giving WS-NC-Mean (WS-NC-Idx) rounded.
007800*
007810      move     zero to WS-NCS-Count.
007820      perform  ZZ096-Copy-Value thru ZZ096-Exit
007830               varying WS-ST-Idx from 1 by 1
007840               until   WS-ST-Idx > WS-ST-Count.
007850      perform  ZZ097-Sort-Pass thru ZZ097-Exit
007860               until WS-NCS-Swapped = "N".
007870*
007880      divide    WS-NCS-Count by 2 giving WS-Subscr
007890                remainder WS-Subscr2.
007900      if       WS-Subscr2 = 1
007910               compute WS-Mid-Idx = (WS-NCS-Count + 1) / 2
007920               move    WS-NCS-Value (WS-Mid-Idx)
007930                       to WS-NC-Median (WS-NC-Idx)
007940      else
007950               compute WS-Mid-Idx = WS-NCS-Count / 2
007960               compute WS-NC-Median (WS-NC-Idx) rounded =
007970                   (WS-NCS-Value (WS-Mid-Idx) +
007980                    WS-NCS-Value (WS-Mid-Idx + 1)) / 2
007990      end-if.
008000*
008010      if       WS-NC-Cnt (WS-NC-Idx) < 2
008020               move zero to WS-NC-Std (WS-NC-Idx)
008030      else
008040               compute WS-NC-Std (WS-NC-Idx) rounded =
008050                   ((WS-NC-Sum-Sq (WS-NC-Idx) -
008060                    ((WS-NC-Sum (WS-NC-Idx) *
008070                      WS-NC-Sum (WS-NC-Idx)) /
008080                     WS-NC-Cnt (WS-NC-Idx))) /
008090                    (WS-NC-Cnt (WS-NC-Idx) - 1)) ** 0.5
008100      end-if.
008110*
008120  ZZ095-Exit.
008130      exit.
008140*
008150  ZZ096-Copy-Value.
008160*******************
008170      evaluate WS-NC-Idx
008180          when 1 move WS-ST-Age    (WS-ST-Idx) to WS-CW-Text
008190          when 2 move WS-ST-Income (WS-ST-Idx) to WS-CW-Text
008200          when 3 move WS-ST-Score  (WS-ST-Idx) to WS-CW-Text
008210      end-evaluate.
008220      perform  AA066-Test-Numeric thru AA066-Exit.
008230      if       not WS-CW-Numeric-OK
008240               go to ZZ096-Exit
008250      end-if.
008260      add      1 to WS-NCS-Count.
008270      move     WS-CW-Numeric to WS-NCS-Value (WS-NCS-Count).
008280*
008290  ZZ096-Exit.
008300      exit.
008310*
008320  ZZ097-Sort-Pass.
008330*****************
008340*Classic bubble-sort pass - the Def file and Survey tables are
008350*both small so this is well within batch-window budget.
008360      move     "N" to WS-NCS-Swapped.
008370      perform  ZZ098-Compare-Pair thru ZZ098-Exit
008380               varying WS-NCS-Idx from 1 by 1
008390               until   WS-NCS-Idx > WS-NCS-Count - 1.
008400*
008410  ZZ097-Exit.
008420      exit.
008430*
008440  ZZ098-Compare-Pair.
008450*********************
008460      if       WS-NCS-Value (WS-NCS-Idx) >
008470               WS-NCS-Value (WS-NCS-Idx + 1)
008480               move WS-NCS-Value (WS-NCS-Idx)     to WS-NCS-Swap
008490               move WS-NCS-Value (WS-NCS-Idx + 1)
008500                    to WS-NCS-Value (WS-NCS-Idx)
008510               move WS-NCS-Swap
008520                    to WS-NCS-Value (WS-NCS-Idx + 1)
008530               set  WS-NCS-Did-Swap to true
008540      end-if.
008550*
008560  ZZ098-Exit.
008570      exit.
008580  ZZ099-Print-One-Stat.
008590***********************
008600      generate Indic-Stats-Detail.
008610*
008620  ZZ099-Exit.
008630      exit.
008640*
