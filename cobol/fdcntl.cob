000010  fd  Control-File.
000020      copy "wscntl.cob".
