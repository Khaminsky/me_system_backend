000010* FD for Indicator Value file - 80 byte record.
000020*
000030  fd  Indval-File.
000040      copy "wsindval.cob".
