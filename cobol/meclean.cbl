000010******************************************************************
000020*                                                              *
000030*        Data Cleaning Pass  (M & E Batch)                    *
000040*        Plain WS print lines - no Report Writer                *
000050*                                                              *
000060******************************************************************
000070*
000080  identification          division.
000090*================================
000100*
000110       program-id.       meclean.
000120***
000130*   Author.           Vincent B Coen FBCS, FIDM, FIDPM, 10/02/26.
000140***
000150*   Installation.     Applewood Computers Data Centre.
000160***
000170*   Date-Written.      10/02/1987.
000180***
000190*   Date-Compiled.
000200***
000210*   Security.          Copyright (C) 1976 - 2026 & later,
000220*                      Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License. See the file COPYING for details.
000250***
000260*   Remarks.           Data Cleaning Pass.  Strategy switch held
000270*                      on UPSI-0 (off = DROP, on = FILL) set from
000280*                      the run JCL the same way Ops has always
000290*                      toggled a one-bit run option on this site.
000300*                      DROP removes any row with a missing field.
000310*                      FILL imputes missing fields from the
000320*                      column mean (numeric columns) or mode
000330*                      (categorical columns), built in a first
000340*                      pass over the table held in memory, then
000350*                      written out complete in a second pass.
000360***
000370*                      Printed as plain WS print lines, not
000380*                      Report Writer - the cleaning report is a
000390*                      short narrative, one line per column
000400*                      fill note, and does not fit an RD shape.
000410***
000420*   Version.           See Prog-Name In Ws.
000430***
000440*   Called Modules.    None.
000450***
000460*   Functions Used:    None.
000470***
000480*   Files used :
000490*                      Survey-File.    Survey Responses - input.
000500*                      Cleaned-File.   Cleaned Survey    - output.
000510*                      Report-File.    132 col print     - output.
000520***
000530*   Error messages used.
000540*System wide:
000550*                      SY001, 10 & 13
000560*Program specific:
000570*                      MC101 - MC103
000580***
000590*
000600*changes:
000610*10/02/87 vbc - 1.00 Created - cleaning pass, DROP strategy only,
000620*               survey table held in memory once per run.
000630*02/10/91 vbc - 1.10 Added FILL strategy - two-pass mean/mode
000640*               imputation per Ticket request, UPSI-0 picks the
000650*               strategy at run time.
000660*24/01/99 vbc - 1.20 Y2K review - no date fields held on this
000670*               file set, no change needed.
000680*16/03/09 vbc - 1.30 Migration to Open Cobol.
000690*16/04/24 vbc       Copyright notice update superseding all
000700*               previous notices.
000710*19/09/25 vbc - 3.3.00 Version update and builds reset.
000720*10/02/26 vbc - ME-101 Rebuilt as MECLEAN for the M & E Survey
000730*               Batch - mode/mean fill logic added per Ticket
000740*               ME-101 with the first-encountered tie-break rule.
000750*26/02/26 vbc - ME-108 Filestat copy was bare in W-S,
000760*               referencing Status/Msg fields that don't exist
000770*               there - moved into AA010-Open-Files with the
000780*               REPLACING clause applied as filestat.cob's own
000790*               header has always called for.
000800*04/03/26 vbc - ME-111 Aa065-Finish-Numeric was Moving the fill
000810*               mean straight into the narrower Age/Income/Score
000820*               edit fields, truncating instead of rounding -
000830*               changed to Compute ... Rounded.  Report-File now
000840*               Opens Extend, not Output, so section 2 appends
000850*               after Medqa's section 1 instead of wiping it.
000860*
000870******************************************************************
000880*
000890*Copyright Notice.
000900*****************
000910*
000920*This notice supersedes all prior copyright notices & was
000930*updated 2024-04-16.
000940*
000950*These files and programs are part of the Applewood Computers
000960*Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000970*and later.
000980*
000990*This program is now free software; you can redistribute it
001000*and/or modify it under the terms listed here and of the GNU
001010*General Public License as published by the Free Software
001020*Foundation; version 3 and later as revised for PERSONAL USAGE
001030*ONLY and that includes for use within a business but EXCLUDES
001040*repackaging or for Resale, Rental or Hire in ANY way.
001050*
001060*ACAS is distributed in the hope that it will be useful, but
001070*WITHOUT ANY WARRANTY; without even the implied warranty of
001080*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001090*GNU General Public License for more details.
001100*
001110*You should have received a copy of the GNU General Public
001120*License along with ACAS; see the file COPYING.  If not, write
001130*to the Free Software Foundation, 59 Temple Place, Suite 330,
001140*Boston, MA 02111-1307 USA.
001150*
001160******************************************************************
001170*
001180  environment             division.
001190*================================
001200*
001210  configuration           section.
001220  special-names.
001230      C01 is TOP-OF-FORM
001240      class Valid-Func   is "A" thru "Z"
001250      UPSI-0.
001260***      UPSI-0 off = DROP strategy, UPSI-0 on = FILL strategy.
001270*
001280  input-output            section.
001290  file-control.
001300      copy "selsurvy.cob".
001310      copy "selclean.cob".
001320      copy "selrpt.cob".
001330*
001340  data                    division.
001350*================================
001360*
001370  file section.
001380      copy "fdsurvy.cob".
001390      copy "fdclean.cob".
001400      copy "fdrpt.cob".
001410*
001420  working-storage section.
001430*-----------------------
001440  77  prog-name          pic x(17) value "meclean (3.3.00)".
001450*
001460*
001470*WS-Run-Control: file statuses and run switches.
001480  01  WS-Run-Control.
001490      03  WS-Survey-Status    pic xx.
001500      03  WS-Cleaned-Status   pic xx.
001510      03  WS-Report-Status    pic xx.
001520      03  WS-Eval-Msg         pic x(25) value spaces.
001530      88  WS-Survey-EOF       value "10".
001540      03  WS-Strategy         pic x(04) value "DROP".
001550          88  WS-Strategy-Fill  value "FILL".
001560*
001570*WS-Survey-Table: the Survey file held in memory once per run,
001580*same shape used by Meindic/Mesummry - Fill needs a second pass
001590*over the same rows, Drop only needs the one.
001600  01  WS-Survey-Table.
001610      03  WS-ST-Count         pic 9(7) binary.
001620      03  WS-ST-Row occurs 1 to 9999 times
001630                   depending on WS-ST-Count
001640                   indexed by WS-ST-Idx.
001650          05  WS-ST-Resp-Id     pic x(08).
001660          05  WS-ST-Region      pic x(10).
001670          05  WS-ST-Status      pic x(10).
001680          05  WS-ST-Gender      pic x(01).
001690          05  WS-ST-Age         pic x(03).
001700          05  WS-ST-Income      pic x(09).
001710          05  WS-ST-Score       pic x(05).
001720*
001730*WS-Num-Accum: Fill pass 1 mean accumulators for the three
001740*numeric columns - Age, Income, Score, in that table order.
001750  01  WS-Num-Accum.
001760      03  WS-NA-Entry occurs 3 indexed by WS-NA-Idx.
001770          05  WS-NA-Name        pic x(06).
001780          05  WS-NA-Cnt         pic 9(7)  binary.
001790          05  WS-NA-Sum         pic s9(9)v9999.
001800          05  WS-NA-Mean        pic s9(9)v9999.
001810          05  WS-NA-Mean-X redefines WS-NA-Mean.
001820              10  WS-NA-Mean-Int    pic s9(9).
001830              10  WS-NA-Mean-Dec    pic 9999.
001840          05  WS-NA-Fill-Flag   pic x value "N".
001850              88  WS-NA-Did-Fill  value "Y".
001860*
001870*WS-Cat-Table: Fill pass 1 mode accumulators for the four
001880*categorical columns - RespId, Region, Status, Gender - a find-
001890*or-add value table per column, same idiom as the Mesummry
001900*frequency table, capacity 50 distinct values per column.
001910  01  WS-Cat-Table.
001920      03  WS-CT-Col occurs 4 indexed by WS-CT-C-Idx.
001930          05  WS-CT-Name          pic x(06).
001940          05  WS-CT-Distinct-Cnt  pic 9(3) binary.
001950          05  WS-CT-Mode-Value    pic x(10) value spaces.
001960          05  WS-CT-Fill-Flag     pic x value "N".
001970              88  WS-CT-Did-Fill    value "Y".
001980          05  WS-CT-Entry occurs 50 indexed by WS-CT-E-Idx.
001990              10  WS-CT-Value     pic x(10).
002000              10  WS-CT-Count     pic 9(7) binary.
002010*
002020*WS-Col-Work: the single column value selected out of the
002030*Survey table row currently in view, plus its numeric form.
002040  01  WS-Col-Work.
002050      03  WS-CW-Text          pic x(10).
002060      03  WS-CW-Numeric       pic s9(9)v9999 binary.
002070      03  WS-CW-Is-Numeric    pic x value "N".
002080          88  WS-CW-Numeric-OK value "Y".
002090      03  WS-CW-Content-Len   pic 9(2) binary.
002100      03  WS-CW-Chr-Idx       pic 9(2) binary.
002110      03  WS-CW-Dot-Cnt       pic 9   binary.
002120      03  WS-CW-Bad-Cnt       pic 9   binary.
002130      03  WS-CW-Int-Part      pic 9(7).
002140      03  WS-CW-Dec-Part      pic 9(4).
002150      03  WS-CW-Dec-Len       pic 9   binary.
002160*
002170*WS-Totals: row counters feeding the cleaning report.
002180  01  WS-Totals.
002190      03  WS-Original-Rows    pic 9(7) binary.
002200      03  WS-Removed-Rows     pic 9(7) binary.
002210      03  WS-Final-Rows       pic 9(7) binary.
002220      03  WS-Final-Rows-X redefines WS-Final-Rows.
002230          05  WS-Final-Rows-Hi  pic 9(3).
002240          05  WS-Final-Rows-Lo  pic 9(4).
002250*
002260*WS-Fill-Values: the formatted replacement text for each of the
002270*seven columns, built once in Pass 1 and applied in Pass 2.
002280  01  WS-Fill-Values.
002290      03  WS-FV-Resp-Id       pic x(08) value "Unknown ".
002300      03  WS-FV-Region        pic x(10) value "Unknown   ".
002310      03  WS-FV-Status        pic x(10) value "Unknown   ".
002320      03  WS-FV-Gender        pic x(01) value "U".
002330      03  WS-FV-Age           pic x(03) value "000".
002340      03  WS-FV-Income        pic x(09) value "000000000".
002350      03  WS-FV-Score         pic x(05) value "00000".
002360*
002370  01  WS-Misc.
002380      03  WS-Subscr           pic 9(7) binary.
002390      03  WS-Best-Idx         pic 9(3) binary.
002400      03  WS-Best-Cnt         pic 9(7) binary.
002410      03  WS-Age-Num          pic 9(3).
002420      03  WS-Income-Num       pic 9(7)v99.
002430      03  WS-Income-Num-X redefines WS-Income-Num.
002440          05  WS-Income-Int     pic 9(7).
002450          05  WS-Income-Dec     pic 99.
002460      03  WS-Score-Num        pic 9(4)v9.
002470      03  WS-Miss-Flag        pic x value "N".
002480          88  WS-Row-Has-Miss   value "Y".
002490      03  WS-Edit-Cnt         pic zzzzzz9.
002500      03  WS-Edit-Mean        pic -(6)9.99.
002510      03  WS-Print-Line       pic x(130).
002520      03  filler              pic x(06).
002530*
002540*Error-Messages: house error message block, numbered in this
002550*program's own MC1nn series.
002560  01  Error-Messages.
002570*System Wide
002580      03  SY001  pic x(46) value
002590          "SY001 Aborting run - Note error and hit Return".
002600*Module General
002610      03  MC101  pic x(40) value
002620          "MC101 Survey file not found - aborting.".
002630      03  MC102  pic x(40) value
002640          "MC102 Cleaned file open failed - aborting.".
002650      03  MC103  pic x(44) value
002660          "MC103 Survey table capacity exceeded 9999.".
002670*
002680  linkage section.
002690*
002700  procedure division.
002710*====================
002720*
002730  AA000-Main.
002740*************
002750      perform   AA010-Open-Files thru AA010-Exit.
002760      perform   AA020-Load-Survey thru AA020-Exit.
002770      if        UPSI-0 on
002780                set  WS-Strategy-Fill to true
002790      end-if.
002800      if        WS-Strategy-Fill
002810                perform AA060-Fill-Pass-1 thru AA060-Exit
002820                perform AA070-Fill-Pass-2 thru AA070-Exit
002830      else
002840                perform AA050-Drop-Pass thru AA050-Exit
002850      end-if.
002860      perform   ZZ080-Cleaning-Report thru ZZ080-Exit.
002870      close     Survey-File Cleaned-File Report-File.
002880      goback.
002890*
002900  AA010-Open-Files.
002910*******************
002920      open      input Survey-File.
002930      copy      "filestat.cob" replacing MSG    by
002940                WS-Eval-Msg
002950                                     STATUS by WS-Survey-Status.
002960      if        WS-Survey-Status not = "00"
002970                display WS-Eval-Msg upon console
002980                display MC101 upon console
002990                display SY001 upon console
003000                stop run
003010      end-if.
003020      open      output Cleaned-File.
003030      copy      "filestat.cob" replacing MSG    by
003040                WS-Eval-Msg
003050                                     STATUS by WS-Cleaned-Status.
003060      if        WS-Cleaned-Status not = "00"
003070                display WS-Eval-Msg upon console
003080                display MC102 upon console
003090                display SY001 upon console
003100                stop run
003110      end-if.
003120*Section 2 appends after Medqa's section 1 - see Medqa's own
003130*Aa010-Open-Files note.
003140      open      extend Report-File.
003150      move      1 to WS-NA-Idx.
003160      move      "AGE"    to WS-NA-Name (1).
003170      move      "INCOME" to WS-NA-Name (2).
003180      move      "SCORE"  to WS-NA-Name (3).
003190      move      "RESPID" to WS-CT-Name (1).
003200      move      "REGION" to WS-CT-Name (2).
003210      move      "STATUS" to WS-CT-Name (3).
003220      move      "GENDER" to WS-CT-Name (4).
003230*
003240  AA010-Exit.
003250      exit.
003260*
003270  AA020-Load-Survey.
003280*********************
003290      move      zero to WS-ST-Count WS-Original-Rows.
003300      read      Survey-File at end set WS-Survey-EOF to true.
003310      perform   AA025-Load-One-Row thru AA025-Exit
003320                until WS-Survey-EOF.
003330*
003340  AA020-Exit.
003350      exit.
003360*
003370  AA025-Load-One-Row.
003380**********************
003390      add       1 to WS-ST-Count WS-Original-Rows.
003400      if        WS-ST-Count > 9999
003410                display MC103 upon console
003420                subtract 1 from WS-ST-Count WS-Original-Rows
003430                go to AA025-Exit
003440      end-if.
003450      move      SR-Resp-Id  to WS-ST-Resp-Id (WS-ST-Count).
003460      move      SR-Region   to WS-ST-Region  (WS-ST-Count).
003470      move      SR-Status   to WS-ST-Status  (WS-ST-Count).
003480      move      SR-Gender   to WS-ST-Gender  (WS-ST-Count).
003490      move      SR-Age      to WS-ST-Age     (WS-ST-Count).
003500      move      SR-Income   to WS-ST-Income  (WS-ST-Count).
003510      move      SR-Score    to WS-ST-Score   (WS-ST-Count).
003520      read      Survey-File at end set WS-Survey-EOF to true.
003530*
003540  AA025-Exit.
003550      exit.
003560*
003570  AA050-Drop-Pass.
003580******************
003590      move      zero to WS-Removed-Rows WS-Final-Rows.
003600      perform   AA051-Test-One-Row thru AA051-Exit
003610                varying WS-ST-Idx from 1 by 1
003620                until   WS-ST-Idx > WS-ST-Count.
003630*
003640  AA050-Exit.
003650      exit.
003660*
003670  AA051-Test-One-Row.
003680**********************
003690      move      "N" to WS-Miss-Flag.
003700      if        WS-ST-Resp-Id (WS-ST-Idx) = spaces
003710                or WS-ST-Region  (WS-ST-Idx) = spaces
003720                or WS-ST-Status  (WS-ST-Idx) = spaces
003730                or WS-ST-Gender  (WS-ST-Idx) = spaces
003740                or WS-ST-Age     (WS-ST-Idx) = spaces
003750                or WS-ST-Income  (WS-ST-Idx) = spaces
003760                or WS-ST-Score   (WS-ST-Idx) = spaces
003770                move "Y" to WS-Miss-Flag
003780      end-if.
003790      if        WS-Row-Has-Miss
003800                add 1 to WS-Removed-Rows
003810                go to AA051-Exit
003820      end-if.
003830      add       1 to WS-Final-Rows.
003840      move      WS-ST-Resp-Id (WS-ST-Idx) to CR-Resp-Id.
003850      move      WS-ST-Region  (WS-ST-Idx) to CR-Region.
003860      move      WS-ST-Status  (WS-ST-Idx) to CR-Status.
003870      move      WS-ST-Gender  (WS-ST-Idx) to CR-Gender.
003880      move      WS-ST-Age     (WS-ST-Idx) to CR-Age.
003890      move      WS-ST-Income  (WS-ST-Idx) to CR-Income.
003900      move      WS-ST-Score   (WS-ST-Idx) to CR-Score.
003910      write     CR-Survey-Record.
003920*
003930  AA051-Exit.
003940      exit.
003950*
003960  AA060-Fill-Pass-1.
003970********************
003980*Builds the column mean (numeric) / mode (categorical) tables
003990*over the valid, non-missing values only.
004000      perform   AA061-Accum-One-Row thru AA061-Exit
004010                varying WS-ST-Idx from 1 by 1
004020                until   WS-ST-Idx > WS-ST-Count.
004030      perform   AA065-Finish-Numeric thru AA065-Exit
004040                varying WS-NA-Idx from 1 by 1
004050                until   WS-NA-Idx > 3.
004060      perform   AA066-Finish-Category thru AA066-Exit
004070                varying WS-CT-C-Idx from 1 by 1
004080                until   WS-CT-C-Idx > 4.
004090*
004100  AA060-Exit.
004110      exit.
004120*
004130  AA061-Accum-One-Row.
004140**********************
004150      move      1 to WS-NA-Idx.
004160      perform   AA062-Accum-Numeric thru AA062-Exit
004170                varying WS-NA-Idx from 1 by 1
004180                until   WS-NA-Idx > 3.
004190      move      1 to WS-CT-C-Idx.
004200      perform   AA063-Accum-Category thru AA063-Exit
004210                varying WS-CT-C-Idx from 1 by 1
004220                until   WS-CT-C-Idx > 4.
004230*
004240  AA061-Exit.
004250      exit.
004260*
004270  AA062-Accum-Numeric.
004280**********************
004290      evaluate  WS-NA-Idx
004300          when 1 move WS-ST-Age    (WS-ST-Idx) to WS-CW-Text
004310          when 2 move WS-ST-Income (WS-ST-Idx) to WS-CW-Text
004320          when 3 move WS-ST-Score  (WS-ST-Idx) to WS-CW-Text
004330      end-evaluate.
004340*House numeric test - Is Numeric alone rejects the decimal
004350*point that Income/Score carry in their text form, so this
004360*scans the significant (non-trailing-blank) characters for
004370*digits and at most one dot before converting to Cw-Numeric.
004380      move      "N" to WS-CW-Is-Numeric.
004390      move      zero to WS-CW-Dot-Cnt WS-CW-Bad-Cnt
004400                WS-CW-Content-Len.
004410      if        WS-CW-Text = spaces
004420                go to AA062-Exit
004430      end-if.
004440      perform   AA062A-Find-Content-End thru AA062A-Exit
004450                varying WS-CW-Chr-Idx from 1 by 1
004460                until   WS-CW-Chr-Idx > 10
004470                or      WS-CW-Text (WS-CW-Chr-Idx:1) = space.
004480      perform   AA062B-Test-One-Char thru AA062B-Exit
004490                varying WS-CW-Chr-Idx from 1 by 1
004500                until   WS-CW-Chr-Idx > WS-CW-Content-Len.
004510      if        WS-CW-Bad-Cnt not = zero
004520                or WS-CW-Dot-Cnt > 1
004530                go to AA062-Exit
004540      end-if.
004550      perform   AA062C-Convert-Numeric thru AA062C-Exit.
004560      move      "Y"        to WS-CW-Is-Numeric.
004570                add  1          to WS-NA-Cnt (WS-NA-Idx).
004580                add  WS-CW-Numeric to WS-NA-Sum (WS-NA-Idx).
004590*
004600  AA062-Exit.
004610      exit.
004620*
004630  AA062A-Find-Content-End.
004640*************************
004650      move      WS-CW-Chr-Idx to WS-CW-Content-Len.
004660  AA062A-Exit.
004670      exit.
004680*
004690  AA062B-Test-One-Char.
004700**********************
004710      evaluate  true
004720          when WS-CW-Text (WS-CW-Chr-Idx:1) is numeric
004730               continue
004740          when WS-CW-Text (WS-CW-Chr-Idx:1) = "."
004750               add 1 to WS-CW-Dot-Cnt
004760          when other
004770               add 1 to WS-CW-Bad-Cnt
004780      end-evaluate.
004790  AA062B-Exit.
004800      exit.
004810*
004820  AA062C-Convert-Numeric.
004830*************************
004840      move      zero to WS-CW-Int-Part WS-CW-Dec-Part
004850                WS-CW-Dec-Len.
004860      if        WS-CW-Dot-Cnt = zero
004870                move WS-CW-Text (1:WS-CW-Content-Len)
004880                     to WS-CW-Int-Part
004890      else
004900                unstring WS-CW-Text (1:WS-CW-Content-Len)
004910                     delimited by "."
004920                     into WS-CW-Int-Part
004930                          WS-CW-Dec-Part count in WS-CW-Dec-Len
004940                end-unstring
004950                evaluate WS-CW-Dec-Len
004960                    when 1 multiply 1000 by WS-CW-Dec-Part
004970                    when 2 multiply 100  by WS-CW-Dec-Part
004980                    when 3 multiply 10   by WS-CW-Dec-Part
004990                    when other continue
005000                end-evaluate
005010      end-if.
005020      compute   WS-CW-Numeric = WS-CW-Int-Part +
005030                (WS-CW-Dec-Part / 10000).
005040  AA062C-Exit.
005050      exit.
005060*
005070  AA063-Accum-Category.
005080***********************
005090      evaluate  WS-CT-C-Idx
005100          when 1 move WS-ST-Resp-Id (WS-ST-Idx) to WS-CW-Text
005110          when 2 move WS-ST-Region  (WS-ST-Idx) to WS-CW-Text
005120          when 3 move WS-ST-Status  (WS-ST-Idx) to WS-CW-Text
005130          when 4 move WS-ST-Gender  (WS-ST-Idx) to WS-CW-Text
005140      end-evaluate.
005150      if        WS-CW-Text = spaces
005160                go to AA063-Exit
005170      end-if.
005180      perform   AA064-Bump-Category thru AA064-Exit.
005190*
005200  AA063-Exit.
005210      exit.
005220*
005230  AA064-Bump-Category.
005240**********************
005250      move      zero to WS-Subscr.
005260      perform   AA064A-Test-One-Entry thru AA064A-Exit
005270                varying WS-CT-E-Idx from 1 by 1
005280                until   WS-CT-E-Idx >
005290                        WS-CT-Distinct-Cnt (WS-CT-C-Idx)
005300                or      WS-Subscr not = zero.
005310      if        WS-Subscr not = zero
005320                set  WS-CT-E-Idx to WS-Subscr
005330                add  1 to WS-CT-Count (WS-CT-C-Idx WS-CT-E-Idx)
005340                go to AA064-Exit
005350      end-if.
005360      if        WS-CT-Distinct-Cnt (WS-CT-C-Idx) < 50
005370                add  1 to WS-CT-Distinct-Cnt (WS-CT-C-Idx)
005380                set  WS-CT-E-Idx
005390                     to WS-CT-Distinct-Cnt (WS-CT-C-Idx)
005400                move WS-CW-Text
005410                     to WS-CT-Value (WS-CT-C-Idx WS-CT-E-Idx)
005420                move 1
005430                     to WS-CT-Count (WS-CT-C-Idx WS-CT-E-Idx)
005440      end-if.
005450*
005460  AA064-Exit.
005470      exit.
005480*
005490  AA064A-Test-One-Entry.
005500************************
005510      if        WS-CW-Text = WS-CT-Value (WS-CT-C-Idx WS-CT-E-Idx)
005520                set WS-Subscr to WS-CT-E-Idx
005530      end-if.
005540*
005550  AA064A-Exit.
005560      exit.
005570*
005580  AA065-Finish-Numeric.
005590***********************
005600      if        WS-NA-Cnt (WS-NA-Idx) = zero
005610                move zero to WS-NA-Mean (WS-NA-Idx)
005620      else
005630                divide WS-NA-Sum (WS-NA-Idx)
005640                       by WS-NA-Cnt (WS-NA-Idx)
005650                       giving WS-NA-Mean (WS-NA-Idx) rounded
005660                move "Y" to WS-NA-Fill-Flag (WS-NA-Idx)
005670      end-if.
005680      evaluate  WS-NA-Idx
005690          when 1
005700              compute WS-Age-Num rounded =
005710                      WS-NA-Mean (WS-NA-Idx)
005720              move WS-Age-Num             to WS-FV-Age
005730          when 2
005740              compute WS-Income-Num rounded =
005750                      WS-NA-Mean (WS-NA-Idx)
005760              move WS-Income-Num          to WS-FV-Income
005770          when 3
005780              compute WS-Score-Num rounded =
005790                      WS-NA-Mean (WS-NA-Idx)
005800              move WS-Score-Num           to WS-FV-Score
005810      end-evaluate.
005820*
005830  AA065-Exit.
005840      exit.
005850*
005860  AA066-Finish-Category.
005870************************
005880*Picks the modal value - highest Count, first-encountered entry
005890*wins a tie since the scan only replaces the best on a strict
005900*greater-than test, never on equal.
005910      move      zero to WS-Best-Idx WS-Best-Cnt.
005920      perform   AA066A-Test-One-Entry thru AA066A-Exit
005930                varying WS-CT-E-Idx from 1 by 1
005940                until   WS-CT-E-Idx >
005950                        WS-CT-Distinct-Cnt (WS-CT-C-Idx).
005960      if        WS-Best-Idx = zero
005970                move "Unknown" to WS-CT-Mode-Value (WS-CT-C-Idx)
005980      else
005990                set  WS-CT-E-Idx to WS-Best-Idx
006000                move WS-CT-Value (WS-CT-C-Idx WS-CT-E-Idx)
006010                     to WS-CT-Mode-Value (WS-CT-C-Idx)
006020                move "Y" to WS-CT-Fill-Flag (WS-CT-C-Idx)
006030      end-if.
006040      evaluate  WS-CT-C-Idx
006050          when 1 move WS-CT-Mode-Value (WS-CT-C-Idx)
006060                      to WS-FV-Resp-Id
006070          when 2 move WS-CT-Mode-Value (WS-CT-C-Idx)
006080                      to WS-FV-Region
006090          when 3 move WS-CT-Mode-Value (WS-CT-C-Idx)
006100                      to WS-FV-Status
006110          when 4 move WS-CT-Mode-Value (WS-CT-C-Idx) (1:1)
006120                      to WS-FV-Gender
006130      end-evaluate.
006140*
006150  AA066-Exit.
006160      exit.
006170*
006180  AA066A-Test-One-Entry.
006190************************
006200      if        WS-CT-Count (WS-CT-C-Idx WS-CT-E-Idx)
006210                    > WS-Best-Cnt
006220                move WS-CT-Count (WS-CT-C-Idx WS-CT-E-Idx)
006230                     to WS-Best-Cnt
006240                set  WS-Best-Idx to WS-CT-E-Idx
006250      end-if.
006260*
006270  AA066A-Exit.
006280      exit.
006290*
006300  AA070-Fill-Pass-2.
006310********************
006320      move      WS-ST-Count to WS-Final-Rows.
006330      perform   AA071-Write-One-Row thru AA071-Exit
006340                varying WS-ST-Idx from 1 by 1
006350                until   WS-ST-Idx > WS-ST-Count.
006360*
006370  AA070-Exit.
006380      exit.
006390*
006400  AA071-Write-One-Row.
006410**********************
006420      if        WS-ST-Resp-Id (WS-ST-Idx) = spaces
006430                move WS-FV-Resp-Id to WS-ST-Resp-Id (WS-ST-Idx)
006440      end-if.
006450      if        WS-ST-Region (WS-ST-Idx) = spaces
006460                move WS-FV-Region  to WS-ST-Region  (WS-ST-Idx)
006470      end-if.
006480      if        WS-ST-Status (WS-ST-Idx) = spaces
006490                move WS-FV-Status  to WS-ST-Status  (WS-ST-Idx)
006500      end-if.
006510      if        WS-ST-Gender (WS-ST-Idx) = spaces
006520                move WS-FV-Gender  to WS-ST-Gender  (WS-ST-Idx)
006530      end-if.
006540      if        WS-ST-Age (WS-ST-Idx) = spaces
006550                move WS-FV-Age     to WS-ST-Age     (WS-ST-Idx)
006560      end-if.
006570      if        WS-ST-Income (WS-ST-Idx) = spaces
006580                move WS-FV-Income  to WS-ST-Income  (WS-ST-Idx)
006590      end-if.
006600      if        WS-ST-Score (WS-ST-Idx) = spaces
006610                move WS-FV-Score   to WS-ST-Score   (WS-ST-Idx)
006620      end-if.
006630      move      WS-ST-Resp-Id (WS-ST-Idx) to CR-Resp-Id.
006640      move      WS-ST-Region  (WS-ST-Idx) to CR-Region.
006650      move      WS-ST-Status  (WS-ST-Idx) to CR-Status.
006660      move      WS-ST-Gender  (WS-ST-Idx) to CR-Gender.
006670      move      WS-ST-Age     (WS-ST-Idx) to CR-Age.
006680      move      WS-ST-Income  (WS-ST-Idx) to CR-Income.
006690      move      WS-ST-Score   (WS-ST-Idx) to CR-Score.
006700      write     CR-Survey-Record.
006710*
006720  AA071-Exit.
006730      exit.
006740*
006750  ZZ080-Cleaning-Report.
006760************************
006770      move      spaces to WS-Print-Line.
006780      move      "M & E Survey Batch - Cleaning Report"
006790                to WS-Print-Line (1:37).
006800      perform   ZZ999-Write-Line thru ZZ999-Exit.
006810      move      spaces to WS-Print-Line.
006820      move      "Strategy: " to WS-Print-Line (1:10).
006830      move      WS-Strategy   to WS-Print-Line (11:4).
006840      perform   ZZ999-Write-Line thru ZZ999-Exit.
006850      move      spaces to WS-Print-Line.
006860      move      "Original rows :" to WS-Print-Line (1:15).
006870      move      WS-Original-Rows to WS-Edit-Cnt.
006880      move      WS-Edit-Cnt to WS-Print-Line (17:7).
006890      perform   ZZ999-Write-Line thru ZZ999-Exit.
006900      if        WS-Strategy-Fill
006910                perform ZZ081-Fill-Notes thru ZZ081-Exit
006920                        varying WS-NA-Idx from 1 by 1
006930                        until   WS-NA-Idx > 3
006940                perform ZZ082-Mode-Notes thru ZZ082-Exit
006950                        varying WS-CT-C-Idx from 1 by 1
006960                        until   WS-CT-C-Idx > 4
006970      else
006980                move spaces to WS-Print-Line
006990                move "Removed rows  :" to WS-Print-Line (1:15)
007000                move WS-Removed-Rows to WS-Edit-Cnt
007010                move WS-Edit-Cnt to WS-Print-Line (17:7)
007020                perform ZZ999-Write-Line thru ZZ999-Exit
007030      end-if.
007040      move      spaces to WS-Print-Line.
007050      move      "Final rows    :" to WS-Print-Line (1:15).
007060      move      WS-Final-Rows to WS-Edit-Cnt.
007070      move      WS-Edit-Cnt to WS-Print-Line (17:7).
007080      perform   ZZ999-Write-Line thru ZZ999-Exit.
007090*
007100  ZZ080-Exit.
007110      exit.
007120*
007130  ZZ081-Fill-Notes.
007140*******************
007150      if        WS-NA-Did-Fill (WS-NA-Idx)
007160                move spaces to WS-Print-Line
007170                move "Filled with mean: " to WS-Print-Line (1:19)
007180                move WS-NA-Name (WS-NA-Idx)
007190                     to WS-Print-Line (20:6)
007200                move WS-NA-Mean (WS-NA-Idx) to WS-Edit-Mean
007210                move WS-Edit-Mean to WS-Print-Line (27:10)
007220                perform ZZ999-Write-Line thru ZZ999-Exit
007230      end-if.
007240*
007250  ZZ081-Exit.
007260      exit.
007270*
007280  ZZ082-Mode-Notes.
007290*******************
007300      if        WS-CT-Did-Fill (WS-CT-C-Idx)
007310                move spaces to WS-Print-Line
007320                move "Filled with mode: " to WS-Print-Line (1:19)
007330                move WS-CT-Name (WS-CT-C-Idx)
007340                     to WS-Print-Line (20:6)
007350                move WS-CT-Mode-Value (WS-CT-C-Idx)
007360                     to WS-Print-Line (27:10)
007370                perform ZZ999-Write-Line thru ZZ999-Exit
007380      end-if.
007390*
007400  ZZ082-Exit.
007410      exit.
007420*
007430  ZZ999-Write-Line.
007440******************
007450*Common line-out routine, same habit as Mesummry - the line
007460*shape here is a short narrative, not a fixed RD detail line.
007470      move      spaces to RP-Print-Record.
007480      move      WS-Print-Line to RP-Print-Line.
007490      write     RP-Print-Record.
007500      move      spaces to WS-Print-Line.
007510*
007520  ZZ999-Exit.
007530      exit.
007540*
