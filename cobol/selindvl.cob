000010* SELECT clause for the Indicator Value file - written
000020* by meindic (U3), re-read by meanlyz (U5).
000030*
000040  select   Indval-File assign to "INDVAL"
000050           organization is line sequential
000060           file status  is WS-Indval-Status.
