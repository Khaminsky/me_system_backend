000010* SELECT clause for the consolidated 132 col print file
000020* common to all M&E batch runs.
000030*
000040  select   Report-File assign to "REPORT"
000050           organization is line sequential
000060           file status  is WS-Report-Status.
