000010* FD for the 132 col consolidated print file - used by
000020* all six M&E batch units for their report sections.
000030*
000040  fd  Report-File.
000050  01  RP-Print-Record.
000060      03  RP-Print-Line          pic x(130).
000070      03  filler                 pic x(002).
