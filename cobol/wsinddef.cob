000010********************************************
000020*                                          *
000030*  Record Definition For Indicator          *
000040*       Definition File                    *
000050*     Uses ID-Indicator-Id as key          *
000060********************************************
000070* File size 124 bytes.
000080*
000090* 14/05/87 vbc - Created.
000100* 22/01/99 vbc - Y2K review - no date fields held here.
000110* 17/03/09 vbc - Migration to Open Cobol.
000120* 16/04/24 vbc   Copyright notice update superseding
000130*                all previous notices - see pgm hdr.
000140* 12/02/26 vbc - ME-102 Created for Indicator Computation
000150*                Engine - baseline/target widened to carry
000160*                explicit sign and decimal point - file is
000170*                read by the site's own extract tools too.
000180* 27/02/26 vbc - ME-110 Added 88-levels on Type, REDEFINES
000190*                giving an alphanumeric view of Baseline/Target
000200*                for the report edit move - no width change.
000210*
000220  01  ID-Indicator-Def-Record.
000230      03  ID-Indicator-Id        pic 9(04).
000240      03  ID-Name                pic x(30).
000250      03  ID-Type                pic x(08).
000260          88  ID-Type-Input          value "INPUT   ".
000270          88  ID-Type-Output         value "OUTPUT  ".
000280          88  ID-Type-Outcome        value "OUTCOME ".
000290          88  ID-Type-Impact         value "IMPACT  ".
000300*          INPUT/OUTPUT/OUTCOME/IMPACT
000310      03  ID-Unit                pic x(08).
000320*          %, COUNT, RATIO ..
000330      03  ID-Func                pic x(10).
000340*          COUNT/SUM/AVG/MIN/MAX/PERCENTAGE
000350      03  ID-Column              pic x(10).
000360*          survey column name
000370      03  ID-Match-Value         pic x(10).
000380*          for PERCENTAGE only
000390      03  ID-Filter-Column       pic x(10).
000400*          blank = no filter
000410      03  ID-Filter-Value        pic x(10).
000420      03  ID-Baseline            pic +9999999.99.
000430      03  ID-Baseline-X redefines ID-Baseline pic x(11).
000440      03  ID-Target              pic +9999999.99.
000450      03  ID-Target-X redefines ID-Target pic x(11).
000460      03  filler                 pic x(02).
000470*
