000010* FD for Indicator Definition file - 124 byte record.
000020*
000030  fd  Inddef-File.
000040      copy "wsinddef.cob".
