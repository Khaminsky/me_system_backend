000010******************************************************************
000020*                                                              *
000030*        Survey Summary / Crosstab Report Builder              *
000040*        (M & E Batch)                                         *
000050*                                                              *
000060******************************************************************
000070*
000080  identification          division.
000090*================================
000100*
000110       program-id.       mesummry.
000120***
000130*   Author.           Vincent B Coen FBCS, FIDM, FIDPM, 18/02/26.
000140***
000150*   Installation.     Applewood Computers Data Centre.
000160***
000170*   Date-Written.      18/02/1987.
000180***
000190*   Date-Compiled.
000200***
000210*   Security.          Copyright (C) 1976 - 2026 & later,
000220*                      Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License. See the file COPYING for details.
000250***
000260*   Remarks.           Report Builder for the Survey file.
000270*                      Section 1 - full survey summary (record
000280*                      and column counts, per-column missing
000290*                      count, top 5 values by frequency, and
000300*                      the numeric summary for Age/Income/
000310*                      Score).
000320*                      Section 2 - the same summary again, this
000330*                      time over the subset passing one column
000340*                      = value filter read off the Control
000350*                      card.
000360*                      Section 3 - crosstab of one row column
000370*                      by one column column, cell counts or an
000380*                      optional SUM/MEAN of a values column,
000390*                      with row, column and grand totals.
000400***
000410*                      Printed as plain WS print lines, not
000420*                      Report Writer - the grid width in
000430*                      Section 3 is data-driven (depends on how
000440*                      many distinct values the two crosstab
000450*                      columns hold this run) and does not fit
000460*                      a fixed RD heading/detail shape.
000470***
000480*   Version.           See Prog-Name In Ws.
000490***
000500*   Called Modules.    None.
000510***
000520*   Functions Used:    None.
000530***
000540*   Files used :
000550*                      Survey-File.    Survey Responses - input.
000560*                      Control-File.   Control card      - input.
000570*                      Report-File.    132 col print     - output.
000580***
000590*   Error messages used.
000600*System wide:
000610*                      SY001, 10 & 13
000620*Program specific:
000630*                      MS101 - MS103
000640***
000650*
000660*changes:
000670*18/02/87 vbc - 1.00 Created - survey summary and crosstab
000680*               report, driven from a Control-File card so Ops
000690*               can re-point a run without a recompile.
000700*24/07/92 vbc - 1.10 Added the filtered-report section (same
000710*               summary accumulators re-run over the subset
000720*               passing the Control-File filter test).
000730*02/02/99 vbc - 1.20 Y2K review - no stored 2-digit years on
000740*               this file set, no change needed.
000750*16/03/09 vbc - 1.30 Migration to Open Cobol.
000760*16/04/24 vbc       Copyright notice update superseding all
000770*               previous notices.
000780*19/09/25 vbc - 3.3.00 Version update and builds reset.
000790*18/02/26 vbc - ME-104 Rebuilt as MESUMMRY for the M & E Survey
000800*               Batch - replaces the old payroll register print
000810*               with the summary/filtered/crosstab report trio
000820*               per Ticket ME-104.
000830*26/02/26 vbc - ME-108 Filestat copy was bare in W-S,
000840*               referencing Status/Msg fields that don't exist
000850*               there - moved into AA010-Open-Files with the
000860*               REPLACING clause applied as filestat.cob's own
000870*               header has always called for.
000880*26/02/26 vbc - ME-109 Aa072/Aa073 left WS-XT-R/C-Idx one past
000890*               the 20/9 row/col max when the grid was already
000900*               full and a new value turned up - Aa071 then
000910*               indexed the cell table out of range.  Now sets
000920*               the index to zero and counts the drop instead;
000930*               Aa071 skips the cell update on a zero index and
000940*               Aa080 notes how many values were dropped.
000950*04/03/26 vbc - ME-111 Report-File now Opens Extend, not Output,
000960*               so sections 4/5 append after the earlier sections
000970*               instead of wiping them.
000980*
000990******************************************************************
001000*
001010*Copyright Notice.
001020*****************
001030*
001040*This notice supersedes all prior copyright notices & was
001050*updated 2024-04-16.
001060*
001070*These files and programs are part of the Applewood Computers
001080*Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
001090*and later.
001100*
001110*This program is now free software; you can redistribute it
001120*and/or modify it under the terms listed here and of the GNU
001130*General Public License as published by the Free Software
001140*Foundation; version 3 and later as revised for PERSONAL USAGE
001150*ONLY and that includes for use within a business but EXCLUDES
001160*repackaging or for Resale, Rental or Hire in ANY way.
001170*
001180*ACAS is distributed in the hope that it will be useful, but
001190*WITHOUT ANY WARRANTY; without even the implied warranty of
001200*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001210*GNU General Public License for more details.
001220*
001230*You should have received a copy of the GNU General Public
001240*License along with ACAS; see the file COPYING.  If not, write
001250*to the Free Software Foundation, 59 Temple Place, Suite 330,
001260*Boston, MA 02111-1307 USA.
001270*
001280******************************************************************
001290*
001300  environment             division.
001310*================================
001320*
001330  configuration           section.
001340  special-names.
001350      C01 is TOP-OF-FORM
001360      class Valid-Func   is "A" thru "Z"
001370      UPSI-0.
001380*
001390  input-output            section.
001400  file-control.
001410      copy "selsurvy.cob".
001420      copy "selcntl.cob".
001430      copy "selrpt.cob".
001440*
001450  data                    division.
001460*================================
001470*
001480  file section.
001490      copy "fdsurvy.cob".
001500      copy "fdcntl.cob".
001510      copy "fdrpt.cob".
001520*
001530  working-storage section.
001540*-----------------------
001550  77  prog-name          pic x(17) value "mesummry (3.3.00)".
001560*
001570*
001580*WS-Run-Control: file statuses and run switches.
001590  01  WS-Run-Control.
001600      03  WS-Survey-Status    pic xx.
001610      03  WS-Control-Status   pic xx.
001620      03  WS-Report-Status    pic xx.
001630      03  WS-Eval-Msg         pic x(25) value spaces.
001640      03  WS-Report-Mode      pic x(04) value "FULL".
001650      88  WS-Survey-EOF       value "10".
001660*
001670*WS-Survey-Table: the Survey file held in memory once per run,
001680*same table shape as Meindic's - scanned for every report
001690*section in turn rather than re-read from disk three times.
001700  01  WS-Survey-Table.
001710      03  WS-ST-Count         pic 9(7) binary.
001720      03  WS-ST-Row occurs 1 to 9999 times
001730                   depending on WS-ST-Count
001740                   indexed by WS-ST-Idx.
001750          05  WS-ST-Resp-Id     pic x(08).
001760          05  WS-ST-Region      pic x(10).
001770          05  WS-ST-Status      pic x(10).
001780          05  WS-ST-Gender      pic x(01).
001790          05  WS-ST-Age         pic x(03).
001800          05  WS-ST-Income      pic x(09).
001810          05  WS-ST-Score       pic x(05).
001820*
001830*WS-Active-List: the row numbers (into Ws-Survey-Table) that
001840*the section now printing is working over - all rows for the
001850*full summary, the filter-matching subset for the filtered
001860*report. Letting both sections share one set of accumulator
001870*paragraphs, driven off this list, avoids writing the summary
001880*logic out twice.
001890  01  WS-Active-List.
001900      03  WS-AL-Count         pic 9(7) binary.
001910      03  WS-AL-Row occurs 1 to 9999 times
001920                   depending on WS-AL-Count
001930                   indexed by WS-AL-Idx.
001940          05  WS-AL-Survey-Idx  pic 9(7) binary.
001950*
001960*WS-Col-Work: the single column value selected out of a Survey
001970*row for the column named by the paragraph now running, plus
001980*its numeric form when the column converts cleanly.
001990  01  WS-Col-Work.
002000      03  WS-CW-Text          pic x(10).
002010      03  WS-CW-Column-Name   pic x(10).
002020      03  WS-CW-Numeric       pic s9(9)v9999 binary.
002030      03  WS-CW-Is-Numeric    pic x value "N".
002040          88  WS-CW-Numeric-OK value "Y".
002050      03  WS-CW-Column-Known  pic x value "N".
002060          88  WS-CW-Col-Known   value "Y".
002070      03  WS-CW-Content-Len   pic 9(2) binary.
002080      03  WS-CW-Chr-Idx       pic 9(2) binary.
002090      03  WS-CW-Dot-Cnt       pic 9   binary.
002100      03  WS-CW-Bad-Cnt       pic 9   binary.
002110      03  WS-CW-Int-Part      pic 9(7).
002120      03  WS-CW-Dec-Part      pic 9(4).
002130      03  WS-CW-Dec-Len       pic 9   binary.
002140*
002150*WS-Col-Names: the seven Survey column names, in report
002160*column order - the shop's old initialised-table trick, a
002170*Filler literal block redefined as an indexed occurs table.
002180  01  WS-Col-Names-Init.
002190      03  filler  pic x(10) value "RESPID".
002200      03  filler  pic x(10) value "REGION".
002210      03  filler  pic x(10) value "STATUS".
002220      03  filler  pic x(10) value "GENDER".
002230      03  filler  pic x(10) value "AGE".
002240      03  filler  pic x(10) value "INCOME".
002250      03  filler  pic x(10) value "SCORE".
002260  01  WS-Col-Names redefines WS-Col-Names-Init.
002270      03  WS-Col-Name occurs 7 times
002280                      indexed by WS-CN-Idx  pic x(10).
002290*
002300*WS-Freq-Table: distinct-value frequency counts, one set of 50
002310*slots per Survey column, built fresh for whichever Active-List
002320*is now in force; top 5 are picked out of this by
002330*Zz070-Top-Five, ties broken by first-seen order (lowest slot).
002340  01  WS-Freq-Table.
002350      03  WS-FT-Col occurs 7 times indexed by WS-FT-C-Idx.
002360          05  WS-FT-Distinct-Cnt pic 9(3) binary.
002370          05  WS-FT-Entry occurs 50 times
002380                          indexed by WS-FT-E-Idx.
002390              07  WS-FT-Value    pic x(10).
002400              07  WS-FT-Count    pic 9(7) binary.
002410*
002420*WS-Miss-Table: missing-field count per Survey column, rebuilt
002430*for the Active-List now in force.
002440  01  WS-Miss-Table.
002450      03  WS-MT-Cnt occurs 7 times indexed by WS-MT-Idx
002460                    pic 9(7) binary.
002470*
002480*WS-Num-Cols-Table: summary statistics for the three numeric
002490*survey columns - same shape and formulas as Meindic's table.
002500  01  WS-Num-Cols-Table.
002510      03  WS-NC-Entry occurs 3 times indexed by WS-NC-Idx.
002520          05  WS-NC-Name      pic x(06).
002530          05  WS-NC-Cnt       pic 9(7)  binary.
002540          05  WS-NC-Sum       pic s9(9)v9999.
002550          05  WS-NC-Sum-Sq    pic s9(15)v9999.
002560          05  WS-NC-Mean      pic s9(7)v99.
002570          05  WS-NC-Median    pic s9(7)v99.
002580          05  WS-NC-Std       pic s9(7)v99.
002590          05  WS-NC-Min       pic s9(9)v9999.
002600          05  WS-NC-Max       pic s9(9)v9999.
002610      03  WS-NC-Redef-Vals redefines WS-NC-Entry
002620                           occurs 3 times.
002630          05  filler          pic x(56).
002640*
002650*WS-NC-Sorted: scratch array for the median calculation, built
002660*fresh per numeric column out of the Active-List in force.
002670  01  WS-NC-Sorted.
002680      03  WS-NCS-Count        pic 9(7) binary.
002690      03  WS-NCS-Val occurs 1 to 9999 times
002700                     depending on WS-NCS-Count
002710                     indexed by WS-NCS-Idx.
002720          05  WS-NCS-Value    pic s9(9)v9999.
002730      03  WS-NCS-Swap         pic s9(9)v9999.
002740      03  WS-NCS-Swapped      pic x value "N".
002750          88  WS-NCS-Did-Swap   value "Y".
002760*
002770*WS-Xtab-Rows: crosstab row axis - up to 20 distinct row values,
002780*each carrying 10 column-axis cells plus its own row total.
002790  01  WS-Xtab-Rows.
002800      03  WS-XT-Row-Cnt pic 9(3) binary.
002810      03  WS-XT-Row occurs 1 to 20 times
002820                  depending on WS-XT-Row-Cnt
002830                  indexed by WS-XT-R-Idx.
002840          05  WS-XT-Row-Label   pic x(10).
002850          05  WS-XT-Cell occurs 9 times
002860                        indexed by WS-XT-C-Idx.
002870              07  WS-XT-Cell-Cnt  pic 9(7) binary.
002880              07  WS-XT-Cell-Sum  pic s9(9)v9999.
002890          05  WS-XT-Row-Tot-Cnt pic 9(7) binary.
002900          05  WS-XT-Row-Tot-Sum pic s9(9)v9999.
002910*
002920*WS-Xtab-Cols: crosstab column axis labels and totals - up to
002930*9 distinct column values.
002940  01  WS-Xtab-Cols.
002950      03  WS-XT-Col-Cnt pic 9(3) binary.
002960      03  WS-XT-Col-Entry occurs 9 times
002970                     indexed by WS-XT-CL-Idx.
002980          05  WS-XT-Col-Label   pic x(10).
002990          05  WS-XT-Col-Tot-Cnt pic 9(7) binary.
003000          05  WS-XT-Col-Tot-Sum pic s9(9)v9999.
003010*
003020  01  WS-Xtab-Grand.
003030      03  WS-XT-Grand-Cnt pic 9(7) binary.
003040      03  WS-XT-Grand-Sum pic s9(9)v9999.
003050      03  WS-XT-Grand-Sum-X redefines WS-XT-Grand-Sum.
003060          05  WS-XT-Grand-Sum-Int pic s9(9).
003070          05  WS-XT-Grand-Sum-Dec pic 9999.
003080*WS-XT-Row/Col-Overflow-Cnt count rows dropped from the grid
003090*because the row or column axis already held its 20/9 max
003100*distinct values when the row was scanned - see Aa072/Aa073.
003110      03  WS-XT-Row-Overflow-Cnt pic 9(7) binary.
003120      03  WS-XT-Col-Overflow-Cnt pic 9(7) binary.
003130      03  WS-XT-Mean-Work pic s9(7)v99.
003140      03  filler          pic x(04).
003150*
003160*WS-Xtab-Work: the row/column axis values and optional values-
003170*column figure for the one Survey row Aa071 is now looking at.
003180  01  WS-Xtab-Work.
003190      03  WS-XT-Row-Val       pic x(10).
003200      03  WS-XT-Col-Val       pic x(10).
003210      03  WS-XT-Num-Val       pic s9(9)v9999 binary.
003220      03  WS-XT-Has-Val-Flag  pic x value "N".
003230          88  WS-XT-Has-Value   value "Y".
003240      03  WS-Col-Pos          pic 9(3) binary.
003250      03  filler              pic x(08).
003260*
003270*WS-Print-Line: the one general-purpose print record used by
003280*every section of this report - built up column by column then
003290*written to Report-File, in place of Report Writer.
003300  01  WS-Print-Line.
003310      03  WS-PL-Line          pic x(130).
003320      03  filler              pic x(002).
003330*
003340  01  WS-Misc.
003350      03  WS-Subscr           pic 9(7) binary.
003360      03  WS-Subscr2          pic 9(7) binary.
003370      03  WS-Mid-Idx          pic 9(7) binary.
003380      03  WS-Best-Idx         pic 9(3) binary.
003390      03  WS-Best-Cnt         pic 9(7) binary.
003400      03  WS-Rank             pic 9(1) binary.
003410      03  WS-Line-No          pic 9(3) binary value zero.
003420      03  WS-Edit-Field       pic -(5)9.99.
003430      03  WS-Edit-Field2      pic -(6)9.9999.
003440      03  WS-Edit-Cnt         pic zzzzzz9.
003450      03  WS-Edit-Xtab        pic -(8)9.99.
003460      03  filler              pic x(20).
003470*
003480*WS-Top5-Scratch: which of a column's 50 distinct-value slots
003490*have already been picked for the top-5 list now printing -
003500*reset before each column, used then thrown away.
003510  01  WS-Top5-Scratch.
003520      03  WS-TU-Used occurs 50 times
003530                     indexed by WS-TU-Idx  pic x.
003540*
003550*Error-Messages: house error message block, numbered in this
003560*program's own MS1nn series.
003570  01  Error-Messages.
003580*System Wide
003590      03  SY001  pic x(46) value
003600          "SY001 Aborting run - Note error and hit Return".
003610*Module General
003620      03  MS101  pic x(40) value
003630          "MS101 Survey file not found - aborting.".
003640      03  MS102  pic x(40) value
003650          "MS102 Control file not found - aborting.".
003660      03  MS103  pic x(44) value
003670          "MS103 Survey table capacity exceeded 9999.".
003680*
003690  linkage section.
003700  procedure division.
003710*====================
003720*
003730  AA000-Main.
003740************
003750      perform  AA010-Open-Files thru AA010-Exit.
003760      perform  AA020-Load-Survey thru AA020-Exit.
003770      perform  AA025-Read-Control thru AA025-Exit.
003780*
003790      perform  AA040-Build-Full-Active thru AA040-Exit.
003800      move     "FULL" to WS-Report-Mode.
003810      perform  ZZ050-Summary-Section thru ZZ050-Exit.
003820*
003830      if       CC-Filter-Column not = spaces
003840               perform AA045-Build-Filtered-Active
003850                       thru AA045-Exit
003860               move    "FILT" to WS-Report-Mode
003870               perform ZZ050-Summary-Section thru ZZ050-Exit
003880      end-if.
003890*
003900      if       CC-Xtab-Row-Column not = spaces
003910               and CC-Xtab-Col-Column not = spaces
003920               perform AA070-Crosstab thru AA070-Exit
003930      end-if.
003940*
003950      close    Survey-File Control-File Report-File.
003960      goback.
003970*
003980  AA010-Open-Files.
003990******************
004000      open     input Survey-File.
004010      copy      "filestat.cob" replacing MSG    by
004020                WS-Eval-Msg
004030                                     STATUS by WS-Survey-Status.
004040      if       WS-Survey-Status not = "00"
004050                display WS-Eval-Msg upon console
004060               display MS101 upon console
004070               display SY001 upon console
004080               stop run
004090      end-if.
004100      open     input Control-File.
004110      copy      "filestat.cob" replacing MSG    by
004120                WS-Eval-Msg
004130                                     STATUS by WS-Control-Status.
004140      if       WS-Control-Status not = "00"
004150                display WS-Eval-Msg upon console
004160               display MS102 upon console
004170               display SY001 upon console
004180               stop run
004190      end-if.
004200*Sections 4/5 append after the earlier sections - see Medqa's
004210*own Aa010-Open-Files note.
004220      open     extend Report-File.
004230      move     1 to WS-NC-Idx.
004240      move     "AGE"    to WS-NC-Name (1).
004250      move     "INCOME" to WS-NC-Name (2).
004260      move     "SCORE"  to WS-NC-Name (3).
004270*
004280  AA010-Exit.
004290      exit.
004300*
004310  AA020-Load-Survey.
004320********************
004330*
004340*Loads the whole Survey file into WS-Survey-Table once, so each
004350*report section scans memory rather than re-reading the file.
004360      move     zero to WS-ST-Count.
004370      read     Survey-File at end set WS-Survey-EOF to true.
004380      perform  AA021-Load-One-Row thru AA021-Exit
004390               until WS-Survey-EOF.
004400*
004410  AA020-Exit.
004420      exit.
004430*
004440  AA021-Load-One-Row.
004450*********************
004460      add      1 to WS-ST-Count.
004470      if       WS-ST-Count > 9999
004480               display MS103 upon console
004490               subtract 1 from WS-ST-Count
004500               go to AA021-Exit
004510      end-if.
004520      move     SR-Resp-Id  to WS-ST-Resp-Id (WS-ST-Count).
004530      move     SR-Region   to WS-ST-Region  (WS-ST-Count).
004540      move     SR-Status   to WS-ST-Status  (WS-ST-Count).
004550      move     SR-Gender   to WS-ST-Gender  (WS-ST-Count).
004560      move     SR-Age      to WS-ST-Age     (WS-ST-Count).
004570      move     SR-Income   to WS-ST-Income  (WS-ST-Count).
004580      move     SR-Score    to WS-ST-Score   (WS-ST-Count).
004590      read     Survey-File at end set WS-Survey-EOF to true.
004600*
004610  AA021-Exit.
004620      exit.
004630*
004640  AA025-Read-Control.
004650*********************
004660*One Control-File record for the whole run - blank fields on
004670*the card skip the corresponding report section.
004680      move     spaces to CC-Control-Record.
004690      read     Control-File record.
004700*
004710  AA025-Exit.
004720      exit.
004730*
004740  AA040-Build-Full-Active.
004750**************************
004760      move     WS-ST-Count to WS-AL-Count.
004770      perform  AA041-Copy-One-Idx thru AA041-Exit
004780               varying WS-AL-Idx from 1 by 1
004790               until   WS-AL-Idx > WS-AL-Count.
004800*
004810  AA040-Exit.
004820      exit.
004830*
004840  AA041-Copy-One-Idx.
004850*********************
004860      set      WS-AL-Survey-Idx (WS-AL-Idx) to WS-AL-Idx.
004870*
004880  AA041-Exit.
004890      exit.
004900*
004910  AA045-Build-Filtered-Active.
004920******************************
004930*
004940*Unknown filter column means no filtering - house rule carried
004950*over from Aa065 in Meindic - so every row becomes active.
004960      move     CC-Filter-Column to WS-CW-Column-Name.
004970      move     zero to WS-AL-Count.
004980      perform  AA065-Select-Column thru AA065-Exit.
004990      if       not WS-CW-Col-Known
005000               perform AA040-Build-Full-Active thru AA040-Exit
005010               go to AA045-Exit
005020      end-if.
005030*
005040      perform  AA046-Test-One-Row thru AA046-Exit
005050               varying WS-ST-Idx from 1 by 1
005060               until   WS-ST-Idx > WS-ST-Count.
005070*
005080  AA045-Exit.
005090      exit.
005100*
005110  AA046-Test-One-Row.
005120*********************
005130      move     CC-Filter-Column to WS-CW-Column-Name.
005140      perform  AA065-Select-Column thru AA065-Exit.
005150      if       WS-CW-Text = CC-Filter-Value
005160               add  1 to WS-AL-Count
005170               set  WS-AL-Survey-Idx (WS-AL-Count) to WS-ST-Idx
005180      end-if.
005190*
005200  AA046-Exit.
005210      exit.
005220*
005230  AA065-Select-Column.
005240**********************
005250*
005260*Copies the named Survey column, for the row at WS-ST-Idx, into
005270*WS-CW-Text, then Aa066 tests whether it is a valid number -
005280*digits and at most one decimal point (Income/Score carry one).
005290      move     spaces to WS-CW-Text.
005300      move     "N"    to WS-CW-Is-Numeric.
005310      move     zero   to WS-CW-Numeric.
005320      move     "Y"    to WS-CW-Column-Known.
005330*
005340      evaluate WS-CW-Column-Name
005350          when "RESPID"
005360              move WS-ST-Resp-Id (WS-ST-Idx) to WS-CW-Text
005370          when "REGION"
005380              move WS-ST-Region  (WS-ST-Idx) to WS-CW-Text
005390          when "STATUS"
005400              move WS-ST-Status  (WS-ST-Idx) to WS-CW-Text
005410          when "GENDER"
005420              move WS-ST-Gender  (WS-ST-Idx) to WS-CW-Text
005430          when "AGE"
005440              move WS-ST-Age     (WS-ST-Idx) to WS-CW-Text
005450          when "INCOME"
005460              move WS-ST-Income  (WS-ST-Idx) to WS-CW-Text
005470          when "SCORE"
005480              move WS-ST-Score   (WS-ST-Idx) to WS-CW-Text
005490          when other
005500              move "N" to WS-CW-Column-Known
005510      end-evaluate.
005520*
005530      perform   AA066-Test-Numeric thru AA066-Exit.
005540*
005550  AA065-Exit.
005560      exit.
005570*
005580  AA066-Test-Numeric.
005590*********************
005600*Shared numeric test - Is Numeric alone rejects the decimal
005610*point that Income/Score carry in their text form, so this
005620*scans the significant (non-trailing-blank) characters for
005630*digits and at most one dot before converting to Cw-Numeric.
005640*Called by Aa065 and Zz096 alike.
005650      move      "N" to WS-CW-Is-Numeric.
005660      move      zero to WS-CW-Dot-Cnt WS-CW-Bad-Cnt
005670                WS-CW-Content-Len.
005680      if        WS-CW-Text = spaces
005690                go to AA066-Exit
005700      end-if.
005710      perform   AA066A-Find-Content-End thru AA066A-Exit
005720                varying WS-CW-Chr-Idx from 1 by 1
005730                until   WS-CW-Chr-Idx > 10
005740                or      WS-CW-Text (WS-CW-Chr-Idx:1) = space.
005750      perform   AA066B-Test-One-Char thru AA066B-Exit
005760                varying WS-CW-Chr-Idx from 1 by 1
005770                until   WS-CW-Chr-Idx > WS-CW-Content-Len.
005780      if        WS-CW-Bad-Cnt not = zero
005790                or WS-CW-Dot-Cnt > 1
005800                go to AA066-Exit
005810      end-if.
005820      perform   AA066C-Convert-Numeric thru AA066C-Exit.
005830      move      "Y" to WS-CW-Is-Numeric.
005840*
005850  AA066-Exit.
005860      exit.
005870*
005880  AA066A-Find-Content-End.
005890*************************
005900      move      WS-CW-Chr-Idx to WS-CW-Content-Len.
005910  AA066A-Exit.
005920      exit.
005930*
005940  AA066B-Test-One-Char.
005950**********************
005960      evaluate  true
005970          when WS-CW-Text (WS-CW-Chr-Idx:1) is numeric
005980               continue
005990          when WS-CW-Text (WS-CW-Chr-Idx:1) = "."
006000               add 1 to WS-CW-Dot-Cnt
006010          when other
006020               add 1 to WS-CW-Bad-Cnt
006030      end-evaluate.
006040  AA066B-Exit.
006050      exit.
006060*
006070  AA066C-Convert-Numeric.
006080*************************
006090      move      zero to WS-CW-Int-Part WS-CW-Dec-Part
006100                WS-CW-Dec-Len.
006110      if        WS-CW-Dot-Cnt = zero
006120                move WS-CW-Text (1:WS-CW-Content-Len)
006130                     to WS-CW-Int-Part
006140      else
006150                unstring WS-CW-Text (1:WS-CW-Content-Len)
006160                     delimited by "."
006170                     into WS-CW-Int-Part
006180                          WS-CW-Dec-Part count in WS-CW-Dec-Len
006190                end-unstring
006200                evaluate WS-CW-Dec-Len
006210                    when 1 multiply 1000 by WS-CW-Dec-Part
006220                    when 2 multiply 100  by WS-CW-Dec-Part
006230                    when 3 multiply 10   by WS-CW-Dec-Part
006240                    when other continue
006250                end-evaluate
006260      end-if.
006270      compute   WS-CW-Numeric = WS-CW-Int-Part +
006280                (WS-CW-Dec-Part / 10000).
006290  AA066C-Exit.
006300      exit.
006310*
006320  ZZ050-Summary-Section.
006330***********************
006340*
006350*Shared by Section 1 (full population) and Section 2 (filtered
006360*subset) - Ws-Report-Mode only changes the two header lines.
006370      move     spaces to WS-PL-Line.
006380      if       WS-Report-Mode = "FULL"
006390               move "SECTION 1 - SURVEY SUMMARY REPORT"
006400                    to WS-PL-Line
006410               perform ZZ999-Write-Line thru ZZ999-Exit
006420               move "Total records :" to WS-PL-Line (1:17)
006430               move WS-ST-Count to WS-Edit-Cnt
006440               move WS-Edit-Cnt to WS-PL-Line (19:7)
006450               perform ZZ999-Write-Line thru ZZ999-Exit
006460      else
006470               move "SECTION 2 - FILTERED SURVEY REPORT"
006480                    to WS-PL-Line
006490               perform ZZ999-Write-Line thru ZZ999-Exit
006500               move "Original records :" to WS-PL-Line (1:19)
006510               move WS-ST-Count to WS-Edit-Cnt
006520               move WS-Edit-Cnt to WS-PL-Line (21:7)
006530               perform ZZ999-Write-Line thru ZZ999-Exit
006540               move "Filtered records :" to WS-PL-Line (1:19)
006550               move WS-AL-Count to WS-Edit-Cnt
006560               move WS-Edit-Cnt to WS-PL-Line (21:7)
006570               perform ZZ999-Write-Line thru ZZ999-Exit
006580      end-if.
006590      move     "Total columns :       7" to WS-PL-Line.
006600      perform  ZZ999-Write-Line thru ZZ999-Exit.
006610*
006620      perform  ZZ052-Reset-Accumulators thru ZZ052-Exit.
006630      perform  ZZ055-Scan-One-Active thru ZZ055-Exit
006640               varying WS-AL-Idx from 1 by 1
006650               until   WS-AL-Idx > WS-AL-Count.
006660*
006670      perform  ZZ060-Print-One-Column thru ZZ060-Exit
006680               varying WS-FT-C-Idx from 1 by 1
006690               until   WS-FT-C-Idx > 7.
006700*
006710      perform  ZZ090-Numeric-Summary thru ZZ090-Exit.
006720*
006730  ZZ050-Exit.
006740      exit.
006750*
006760  ZZ052-Reset-Accumulators.
006770**************************
006780      perform  ZZ053-Reset-One-Column thru ZZ053-Exit
006790               varying WS-FT-C-Idx from 1 by 1
006800               until   WS-FT-C-Idx > 7.
006810      perform  ZZ054-Reset-One-NC-Entry thru ZZ054-Exit
006820               varying WS-NC-Idx from 1 by 1 until WS-NC-Idx > 3.
006830*
006840  ZZ052-Exit.
006850      exit.
006860*
006870  ZZ053-Reset-One-Column.
006880*************************
006890      move     zero to WS-FT-Distinct-Cnt (WS-FT-C-Idx).
006900      move     zero to WS-MT-Cnt          (WS-FT-C-Idx).
006910*
006920  ZZ053-Exit.
006930      exit.
006940*
006950  ZZ054-Reset-One-NC-Entry.
006960**************************
006970      move     zero to WS-NC-Cnt    (WS-NC-Idx).
006980      move     zero to WS-NC-Sum    (WS-NC-Idx).
006990      move     zero to WS-NC-Sum-Sq (WS-NC-Idx).
007000*
007010  ZZ054-Exit.
007020      exit.
007030*
007040  ZZ055-Scan-One-Active.
007050***********************
007060      set      WS-ST-Idx to WS-AL-Survey-Idx (WS-AL-Idx).
007070      perform   ZZ056-Accum-One-Column thru ZZ056-Exit
007080                varying WS-FT-C-Idx from 1 by 1
007090                until   WS-FT-C-Idx > 7.
007100*
007110  ZZ055-Exit.
007120      exit.
007130*
007140  ZZ056-Accum-One-Column.
007150*************************
007160*
007170*Missing and frequency counts for every column, plus sum/min/
007180*max for the three numeric columns (Ft column 5,6,7) - one
007190*survey pass covers both the column stats and the numeric
007200*summary together.
007210      move     WS-Col-Name (WS-FT-C-Idx) to WS-CW-Column-Name.
007220      perform  AA065-Select-Column thru AA065-Exit.
007230*
007240      if       WS-CW-Text = spaces
007250               add  1 to WS-MT-Cnt (WS-FT-C-Idx)
007260               go to ZZ056-Exit
007270      end-if.
007280      perform  ZZ057-Bump-Frequency thru ZZ057-Exit.
007290*
007300      if       WS-FT-C-Idx < 5
007310               go to ZZ056-Exit
007320      end-if.
007330      if       not WS-CW-Numeric-OK
007340               go to ZZ056-Exit
007350      end-if.
007360      compute  WS-Subscr = WS-FT-C-Idx - 4.
007370      add      1             to WS-NC-Cnt    (WS-Subscr).
007380      add      WS-CW-Numeric to WS-NC-Sum    (WS-Subscr).
007390      compute  WS-NC-Sum-Sq (WS-Subscr) =
007400               WS-NC-Sum-Sq (WS-Subscr) +
007410               (WS-CW-Numeric * WS-CW-Numeric).
007420      if       WS-NC-Cnt (WS-Subscr) = 1
007430               move WS-CW-Numeric to WS-NC-Min (WS-Subscr)
007440               move WS-CW-Numeric to WS-NC-Max (WS-Subscr)
007450      else
007460               if WS-CW-Numeric < WS-NC-Min (WS-Subscr)
007470                  move WS-CW-Numeric to WS-NC-Min (WS-Subscr)
007480               end-if
007490               if WS-CW-Numeric > WS-NC-Max (WS-Subscr)
007500                  move WS-CW-Numeric to WS-NC-Max (WS-Subscr)
007510               end-if
007520      end-if.
007530*
007540  ZZ056-Exit.
007550      exit.
007560*
007570  ZZ057-Bump-Frequency.
007580***********************
007590*
007600*Linear search of this column's distinct-value slots; found -
007610*add one, not found and room left - append a new slot.
007620      move     zero to WS-Subscr.
007630      perform  ZZ058-Find-Value thru ZZ058-Exit
007640               varying WS-FT-E-Idx from 1 by 1
007650               until   WS-FT-E-Idx > WS-FT-Distinct-Cnt
007660                                      (WS-FT-C-Idx)
007670               or      WS-Subscr not = zero.
007680      if       WS-Subscr not = zero
007690               add 1 to WS-FT-Count (WS-FT-C-Idx WS-Subscr)
007700               go to ZZ057-Exit
007710      end-if.
007720      if       WS-FT-Distinct-Cnt (WS-FT-C-Idx) < 50
007730               add  1 to WS-FT-Distinct-Cnt (WS-FT-C-Idx)
007740               move WS-CW-Text
007750                    to WS-FT-Value (WS-FT-C-Idx
007760                       WS-FT-Distinct-Cnt (WS-FT-C-Idx))
007770               move 1
007780                    to WS-FT-Count (WS-FT-C-Idx
007790                       WS-FT-Distinct-Cnt (WS-FT-C-Idx))
007800      end-if.
007810*
007820  ZZ057-Exit.
007830      exit.
007840*
007850  ZZ058-Find-Value.
007860******************
007870      if       WS-CW-Text = WS-FT-Value (WS-FT-C-Idx WS-FT-E-Idx)
007880               set WS-Subscr to WS-FT-E-Idx
007890      end-if.
007900*
007910  ZZ058-Exit.
007920      exit.
007930*
007940  ZZ060-Print-One-Column.
007950************************
007960      move     spaces to WS-PL-Line.
007970      move     WS-Col-Name (WS-FT-C-Idx) to WS-PL-Line (1:10).
007980      move     "missing :" to WS-PL-Line (12:9).
007990      move     WS-MT-Cnt (WS-FT-C-Idx) to WS-Edit-Cnt.
008000      move     WS-Edit-Cnt to WS-PL-Line (22:7).
008010      perform  ZZ999-Write-Line thru ZZ999-Exit.
008020*
008030      move     "  Top 5 values :" to WS-PL-Line.
008040      perform  ZZ999-Write-Line thru ZZ999-Exit.
008050      perform  ZZ071-Reset-Used thru ZZ071-Exit
008060               varying WS-TU-Idx from 1 by 1 until WS-TU-Idx > 50.
008070      perform  ZZ072-Pick-One-Rank thru ZZ072-Exit
008080               varying WS-Rank from 1 by 1
008090               until   WS-Rank > 5
008100               or      WS-Rank > WS-FT-Distinct-Cnt (WS-FT-C-Idx).
008110*
008120  ZZ060-Exit.
008130      exit.
008140*
008150  ZZ071-Reset-Used.
008160*****************
008170      move     "N" to WS-TU-Used (WS-TU-Idx).
008180*
008190  ZZ071-Exit.
008200      exit.
008210*
008220  ZZ072-Pick-One-Rank.
008230**********************
008240      move     zero to WS-Best-Cnt WS-Best-Idx.
008250      perform  ZZ074-Scan-For-Best thru ZZ074-Exit
008260               varying WS-FT-E-Idx from 1 by 1
008270               until   WS-FT-E-Idx > WS-FT-Distinct-Cnt
008280                                      (WS-FT-C-Idx).
008290      if       WS-Best-Idx = zero
008300               go to ZZ072-Exit
008310      end-if.
008320      move     "Y" to WS-TU-Used (WS-Best-Idx).
008330*
008340      move     spaces to WS-PL-Line.
008350      move     "    " to WS-PL-Line (1:4).
008360      move     WS-FT-Value (WS-FT-C-Idx WS-Best-Idx)
008370               to WS-PL-Line (5:10).
008380      move     "(" to WS-PL-Line (17:1).
008390      move     WS-Best-Cnt to WS-Edit-Cnt.
008400      move     WS-Edit-Cnt to WS-PL-Line (18:7).
008410      move     ")" to WS-PL-Line (25:1).
008420      perform  ZZ999-Write-Line thru ZZ999-Exit.
008430*
008440  ZZ072-Exit.
008450      exit.
008460*
008470  ZZ074-Scan-For-Best.
008480**********************
008490*Ascending scan, strict greater-than test - on a tie the first
008500*slot found (the first-seen value) keeps the rank, as required.
008510      if       WS-TU-Used (WS-FT-E-Idx) = "Y"
008520               go to ZZ074-Exit
008530      end-if.
008540      if       WS-FT-Count (WS-FT-C-Idx WS-FT-E-Idx) > WS-Best-Cnt
008550               move WS-FT-Count (WS-FT-C-Idx WS-FT-E-Idx)
008560                    to WS-Best-Cnt
008570               set  WS-Best-Idx to WS-FT-E-Idx
008580      end-if.
008590*
008600  ZZ074-Exit.
008610      exit.
008620*
008630  ZZ090-Numeric-Summary.
008640***********************
008650*
008660*Mean/median/std dev/min/max/sum for Age, Income, Score over
008670*whichever Active-List is now in force - sum/sum-sq/min/max
008680*were already rolled up in Zz056, median needs a fresh sort.
008690      move     "  Numeric Column Summary :" to WS-PL-Line.
008700      perform  ZZ999-Write-Line thru ZZ999-Exit.
008710      perform  ZZ092-Finish-Numeric-Column thru ZZ092-Exit
008720               varying WS-NC-Idx from 1 by 1 until WS-NC-Idx > 3.
008730      perform  ZZ099-Print-One-Stat thru ZZ099-Exit
008740               varying WS-NC-Idx from 1 by 1 until WS-NC-Idx > 3.
008750*
008760  ZZ090-Exit.
008770      exit.
008780*
008790  ZZ092-Finish-Numeric-Column.
008800*****************************
008810      if       WS-NC-Cnt (WS-NC-Idx) = zero
008820               move zero to WS-NC-Mean   (WS-NC-Idx)
008830               move zero to WS-NC-Median (WS-NC-Idx)
008840               move zero to WS-NC-Std    (WS-NC-Idx)
008850               go to ZZ092-Exit
008860      end-if.
008870      divide   WS-NC-Sum (WS-NC-Idx) by WS-NC-Cnt (WS-NC-Idx)
008880               giving WS-NC-Mean (WS-NC-Idx) rounded.
008890*
008900      move     zero to WS-NCS-Count.
008910      perform  ZZ096-Copy-Value thru ZZ096-Exit
008920               varying WS-AL-Idx from 1 by 1
008930               until   WS-AL-Idx > WS-AL-Count.
008940      perform  ZZ097-Sort-Pass thru ZZ097-Exit
008950               until WS-NCS-Swapped = "N".
008960*
008970      divide    WS-NCS-Count by 2 giving WS-Subscr
008980                remainder WS-Subscr2.
008990      if       WS-Subscr2 = 1
009000               compute WS-Mid-Idx = (WS-NCS-Count + 1) / 2
009010               move    WS-NCS-Value (WS-Mid-Idx)
009020                       to WS-NC-Median (WS-NC-Idx)
009030      else
009040               compute WS-Mid-Idx = WS-NCS-Count / 2
009050               compute WS-NC-Median (WS-NC-Idx) rounded =
009060                   (WS-NCS-Value (WS-Mid-Idx) +
009070                    WS-NCS-Value (WS-Mid-Idx + 1)) / 2
009080      end-if.
009090*
009100      if       WS-NC-Cnt (WS-NC-Idx) < 2
009110               move zero to WS-NC-Std (WS-NC-Idx)
009120      else
009130               compute WS-NC-Std (WS-NC-Idx) rounded =
009140                   ((WS-NC-Sum-Sq (WS-NC-Idx) -
009150                    ((WS-NC-Sum (WS-NC-Idx) *
009160                      WS-NC-Sum (WS-NC-Idx)) /
009170                     WS-NC-Cnt (WS-NC-Idx))) /
009180                    (WS-NC-Cnt (WS-NC-Idx) - 1)) ** 0.5
009190      end-if.
009200*
009210  ZZ092-Exit.
009220      exit.
009230*
009240  ZZ096-Copy-Value.
009250*******************
009260      set      WS-ST-Idx to WS-AL-Survey-Idx (WS-AL-Idx).
009270      evaluate WS-NC-Idx
009280          when 1 move WS-ST-Age    (WS-ST-Idx) to WS-CW-Text
009290          when 2 move WS-ST-Income (WS-ST-Idx) to WS-CW-Text
009300          when 3 move WS-ST-Score  (WS-ST-Idx) to WS-CW-Text
009310      end-evaluate.
009320      perform  AA066-Test-Numeric thru AA066-Exit.
009330      if       not WS-CW-Numeric-OK
009340               go to ZZ096-Exit
009350      end-if.
009360      add      1 to WS-NCS-Count.
009370      move     WS-CW-Numeric to WS-NCS-Value (WS-NCS-Count).
009380*
009390  ZZ096-Exit.
009400      exit.
009410*
009420  ZZ097-Sort-Pass.
009430*****************
009440*Classic bubble-sort pass - this batch's tables are all small
009450*enough for it to be well inside the nightly window.
009460      move     "N" to WS-NCS-Swapped.
009470      perform  ZZ098-Compare-Pair thru ZZ098-Exit
009480               varying WS-NCS-Idx from 1 by 1
009490               until   WS-NCS-Idx > WS-NCS-Count - 1.
009500*
009510  ZZ097-Exit.
009520      exit.
009530*
009540  ZZ098-Compare-Pair.
009550*********************
009560      if       WS-NCS-Value (WS-NCS-Idx) >
009570               WS-NCS-Value (WS-NCS-Idx + 1)
009580               move WS-NCS-Value (WS-NCS-Idx)     to WS-NCS-Swap
009590               move WS-NCS-Value (WS-NCS-Idx + 1)
009600                    to WS-NCS-Value (WS-NCS-Idx)
009610               move WS-NCS-Swap
009620                    to WS-NCS-Value (WS-NCS-Idx + 1)
009630               set  WS-NCS-Did-Swap to true
009640      end-if.
009650*
009660  ZZ098-Exit.
009670      exit.
009680*
009690  ZZ099-Print-One-Stat.
009700***********************
009710      move     spaces to WS-PL-Line.
009720      move     WS-NC-Name (WS-NC-Idx) to WS-PL-Line (3:6).
009730      move     WS-NC-Cnt (WS-NC-Idx) to WS-Edit-Cnt.
009740      move     WS-Edit-Cnt to WS-PL-Line (12:7).
009750      move     WS-NC-Mean (WS-NC-Idx) to WS-Edit-Field.
009760      move     WS-Edit-Field to WS-PL-Line (20:8).
009770      move     WS-NC-Median (WS-NC-Idx) to WS-Edit-Field.
009780      move     WS-Edit-Field to WS-PL-Line (29:8).
009790      move     WS-NC-Std (WS-NC-Idx) to WS-Edit-Field.
009800      move     WS-Edit-Field to WS-PL-Line (38:8).
009810      move     WS-NC-Min (WS-NC-Idx) to WS-Edit-Field2.
009820      move     WS-Edit-Field2 to WS-PL-Line (47:9).
009830      move     WS-NC-Max (WS-NC-Idx) to WS-Edit-Field2.
009840      move     WS-Edit-Field2 to WS-PL-Line (57:9).
009850      move     WS-NC-Sum (WS-NC-Idx) to WS-Edit-Field2.
009860      move     WS-Edit-Field2 to WS-PL-Line (67:9).
009870      perform  ZZ999-Write-Line thru ZZ999-Exit.
009880*
009890  ZZ099-Exit.
009900      exit.
009910*
009920  AA070-Crosstab.
009930****************
009940*
009950*Section 3 - row column x column column pivot, cell counts or
009960*an optional SUM/MEAN of the values column, over the whole
009970*Survey file (the crosstab ignores the Section 2 filter - it
009980*is its own independent cut of the data).
009990      move     zero to WS-XT-Row-Cnt WS-XT-Col-Cnt.
010000      move     zero to WS-XT-Grand-Cnt WS-XT-Grand-Sum.
010010      move     zero to WS-XT-Row-Overflow-Cnt
010020                        WS-XT-Col-Overflow-Cnt.
010030      perform  AA071-Scan-One-Row thru AA071-Exit
010040               varying WS-ST-Idx from 1 by 1
010050               until   WS-ST-Idx > WS-ST-Count.
010060*
010070      perform  AA075-Sum-One-Row-Total thru AA075-Exit
010080               varying WS-XT-R-Idx from 1 by 1
010090               until   WS-XT-R-Idx > WS-XT-Row-Cnt.
010100      perform  AA076-Sum-One-Col-Total thru AA076-Exit
010110               varying WS-XT-CL-Idx from 1 by 1
010120               until   WS-XT-CL-Idx > WS-XT-Col-Cnt.
010130*
010140      perform  AA080-Print-Crosstab thru AA080-Exit.
010150*
010160  AA070-Exit.
010170      exit.
010180*
010190  AA071-Scan-One-Row.
010200*********************
010210      move     CC-Xtab-Row-Column to WS-CW-Column-Name.
010220      perform  AA065-Select-Column thru AA065-Exit.
010230      if       WS-CW-Text = spaces
010240               go to AA071-Exit
010250      end-if.
010260      move     WS-CW-Text to WS-XT-Row-Val.
010270*
010280      move     CC-Xtab-Col-Column to WS-CW-Column-Name.
010290      perform  AA065-Select-Column thru AA065-Exit.
010300      if       WS-CW-Text = spaces
010310               go to AA071-Exit
010320      end-if.
010330      move     WS-CW-Text to WS-XT-Col-Val.
010340*
010350      move     zero to WS-XT-Num-Val.
010360      move     "N"  to WS-XT-Has-Val-Flag.
010370      if       CC-Values-Column not = spaces
010380               move CC-Values-Column to WS-CW-Column-Name
010390               perform AA065-Select-Column thru AA065-Exit
010400               if   WS-CW-Numeric-OK
010410                    move WS-CW-Numeric to WS-XT-Num-Val
010420                    move "Y" to WS-XT-Has-Val-Flag
010430               end-if
010440      end-if.
010450*
010460      perform  AA072-Find-Or-Add-Row thru AA072-Exit.
010470      perform  AA073-Find-Or-Add-Col thru AA073-Exit.
010480*
010490*A zero index here means the row or column axis was already
010500*full of distinct values and this one did not match any of
010510*them - Aa072/Aa073 counted the overflow, so this one entry
010520*is left out of the grid rather than clobbering the table.
010530      if       WS-XT-R-Idx = zero or WS-XT-C-Idx = zero
010540               go to AA071-Exit
010550      end-if.
010560      add      1 to WS-XT-Cell-Cnt (WS-XT-R-Idx WS-XT-C-Idx).
010570      if       WS-XT-Has-Value
010580               add WS-XT-Num-Val
010590                   to WS-XT-Cell-Sum (WS-XT-R-Idx WS-XT-C-Idx)
010600      end-if.
010610      add      1 to WS-XT-Grand-Cnt.
010620      add      WS-XT-Num-Val to WS-XT-Grand-Sum.
010630*
010640  AA071-Exit.
010650      exit.
010660*
010670  AA072-Find-Or-Add-Row.
010680************************
010690      move     zero to WS-Subscr.
010700      perform  AA072A-Test-Row thru AA072A-Exit
010710               varying WS-XT-R-Idx from 1 by 1
010720               until   WS-XT-R-Idx > WS-XT-Row-Cnt
010730               or      WS-Subscr not = zero.
010740      if       WS-Subscr not = zero
010750               set  WS-XT-R-Idx to WS-Subscr
010760               go to AA072-Exit
010770      end-if.
010780      if       WS-XT-Row-Cnt < 20
010790               add  1 to WS-XT-Row-Cnt
010800               set  WS-XT-R-Idx to WS-XT-Row-Cnt
010810               move WS-XT-Row-Val to WS-XT-Row-Label (WS-XT-R-Idx)
010820      else
010830               set  WS-XT-R-Idx to zero
010840               add  1 to WS-XT-Row-Overflow-Cnt
010850      end-if.
010860*
010870  AA072-Exit.
010880      exit.
010890*
010900  AA072A-Test-Row.
010910*****************
010920      if       WS-XT-Row-Val = WS-XT-Row-Label (WS-XT-R-Idx)
010930               set WS-Subscr to WS-XT-R-Idx
010940      end-if.
010950*
010960  AA072A-Exit.
010970      exit.
010980*
010990  AA073-Find-Or-Add-Col.
011000************************
011010      move     zero to WS-Subscr.
011020      perform  AA073A-Test-Col thru AA073A-Exit
011030               varying WS-XT-CL-Idx from 1 by 1
011040               until   WS-XT-CL-Idx > WS-XT-Col-Cnt
011050               or      WS-Subscr not = zero.
011060      if       WS-Subscr not = zero
011070               set  WS-XT-C-Idx to WS-Subscr
011080               go to AA073-Exit
011090      end-if.
011100      if       WS-XT-Col-Cnt < 9
011110               add  1 to WS-XT-Col-Cnt
011120               set  WS-XT-C-Idx to WS-XT-Col-Cnt
011130               set  WS-XT-CL-Idx to WS-XT-Col-Cnt
011140               move WS-XT-Col-Val
011150                    to WS-XT-Col-Label (WS-XT-CL-Idx)
011160      else
011170               set  WS-XT-C-Idx to zero
011180               add  1 to WS-XT-Col-Overflow-Cnt
011190      end-if.
011200*
011210  AA073-Exit.
011220      exit.
011230*
011240  AA073A-Test-Col.
011250*****************
011260      if       WS-XT-Col-Val = WS-XT-Col-Label (WS-XT-CL-Idx)
011270               set WS-Subscr to WS-XT-CL-Idx
011280      end-if.
011290*
011300  AA073A-Exit.
011310      exit.
011320*
011330  AA075-Sum-One-Row-Total.
011340*************************
011350      move     zero to WS-XT-Row-Tot-Cnt (WS-XT-R-Idx)
011360                        WS-XT-Row-Tot-Sum (WS-XT-R-Idx).
011370      perform  AA075A-Add-One-Cell thru AA075A-Exit
011380               varying WS-XT-C-Idx from 1 by 1
011390               until   WS-XT-C-Idx > WS-XT-Col-Cnt.
011400*
011410  AA075-Exit.
011420      exit.
011430*
011440  AA075A-Add-One-Cell.
011450**********************
011460      add      WS-XT-Cell-Cnt (WS-XT-R-Idx WS-XT-C-Idx)
011470               to WS-XT-Row-Tot-Cnt (WS-XT-R-Idx).
011480      add      WS-XT-Cell-Sum (WS-XT-R-Idx WS-XT-C-Idx)
011490               to WS-XT-Row-Tot-Sum (WS-XT-R-Idx).
011500*
011510  AA075A-Exit.
011520      exit.
011530*
011540  AA076-Sum-One-Col-Total.
011550*************************
011560      move     zero to WS-XT-Col-Tot-Cnt (WS-XT-CL-Idx)
011570                        WS-XT-Col-Tot-Sum (WS-XT-CL-Idx).
011580      perform  AA076A-Add-One-Cell thru AA076A-Exit
011590               varying WS-XT-R-Idx from 1 by 1
011600               until   WS-XT-R-Idx > WS-XT-Row-Cnt.
011610*
011620  AA076-Exit.
011630      exit.
011640*
011650  AA076A-Add-One-Cell.
011660**********************
011670      add      WS-XT-Cell-Cnt (WS-XT-R-Idx WS-XT-CL-Idx)
011680               to WS-XT-Col-Tot-Cnt (WS-XT-CL-Idx).
011690      add      WS-XT-Cell-Sum (WS-XT-R-Idx WS-XT-CL-Idx)
011700               to WS-XT-Col-Tot-Sum (WS-XT-CL-Idx).
011710*
011720  AA076A-Exit.
011730      exit.
011740*
011750  AA080-Print-Crosstab.
011760**********************
011770      move     "SECTION 3 - CROSSTAB REPORT" to WS-PL-Line.
011780      perform  ZZ999-Write-Line thru ZZ999-Exit.
011790      move     CC-Xtab-Row-Column to WS-PL-Line (1:10).
011800      move     "x" to WS-PL-Line (12:1).
011810      move     CC-Xtab-Col-Column to WS-PL-Line (14:10).
011820      if       CC-Values-Column = spaces
011830               move "(cell counts)" to WS-PL-Line (26:15)
011840      else
011850               move CC-Agg-Func to WS-PL-Line (26:4)
011860               move "of"        to WS-PL-Line (31:2)
011870               move CC-Values-Column to WS-PL-Line (34:10)
011880      end-if.
011890      perform  ZZ999-Write-Line thru ZZ999-Exit.
011900*
011910      move     spaces to WS-PL-Line.
011920      perform  AA081-Place-Col-Header thru AA081-Exit
011930               varying WS-XT-CL-Idx from 1 by 1
011940               until   WS-XT-CL-Idx > WS-XT-Col-Cnt.
011950      compute  WS-Col-Pos = 11 + WS-XT-Col-Cnt * 12.
011960      move     "Total" to WS-PL-Line (WS-Col-Pos : 5).
011970      perform  ZZ999-Write-Line thru ZZ999-Exit.
011980*
011990      perform  AA082-Print-One-Row thru AA082-Exit
012000               varying WS-XT-R-Idx from 1 by 1
012010               until   WS-XT-R-Idx > WS-XT-Row-Cnt.
012020*
012030      move     spaces to WS-PL-Line.
012040      move     "TOTAL" to WS-PL-Line (1:5).
012050      perform  AA084-Place-Col-Total thru AA084-Exit
012060               varying WS-XT-CL-Idx from 1 by 1
012070               until   WS-XT-CL-Idx > WS-XT-Col-Cnt.
012080      compute  WS-Col-Pos = 11 + WS-XT-Col-Cnt * 12.
012090      perform  AA086-Format-Grand-Total thru AA086-Exit.
012100      perform  ZZ999-Write-Line thru ZZ999-Exit.
012110      perform  AA087-Overflow-Note thru AA087-Exit.
012120*
012130  AA080-Exit.
012140      exit.
012150*
012160  AA087-Overflow-Note.
012170***********************
012180      if       WS-XT-Row-Overflow-Cnt not = zero
012190               move   spaces to WS-PL-Line
012200               move   WS-XT-Row-Overflow-Cnt to WS-Edit-Cnt
012210               string "NOTE - " WS-Edit-Cnt
012220                   " row value(s) dropped - over 20 distinct"
012230                   " values on " delimited by size
012240                   CC-Xtab-Row-Column delimited by space
012250                   into WS-PL-Line
012260               perform ZZ999-Write-Line thru ZZ999-Exit
012270      end-if.
012280      if       WS-XT-Col-Overflow-Cnt not = zero
012290               move   spaces to WS-PL-Line
012300               move   WS-XT-Col-Overflow-Cnt to WS-Edit-Cnt
012310               string "NOTE - " WS-Edit-Cnt
012320                   " column value(s) dropped - over 9 distinct"
012330                   " values on " delimited by size
012340                   CC-Xtab-Col-Column delimited by space
012350                   into WS-PL-Line
012360               perform ZZ999-Write-Line thru ZZ999-Exit
012370      end-if.
012380*
012390  AA087-Exit.
012400      exit.
012410*
012420  AA081-Place-Col-Header.
012430*************************
012440      compute  WS-Col-Pos = 11 + (WS-XT-CL-Idx - 1) * 12.
012450      move     WS-XT-Col-Label (WS-XT-CL-Idx)
012460               to WS-PL-Line (WS-Col-Pos : 10).
012470*
012480  AA081-Exit.
012490      exit.
012500*
012510  AA082-Print-One-Row.
012520**********************
012530      move     spaces to WS-PL-Line.
012540      move     WS-XT-Row-Label (WS-XT-R-Idx) to WS-PL-Line (1:10).
012550      perform  AA083-Place-Cell thru AA083-Exit
012560               varying WS-XT-C-Idx from 1 by 1
012570               until   WS-XT-C-Idx > WS-XT-Col-Cnt.
012580      compute  WS-Col-Pos = 11 + WS-XT-Col-Cnt * 12.
012590      evaluate true
012600          when CC-Values-Column = spaces
012610              move WS-XT-Row-Tot-Cnt (WS-XT-R-Idx) to WS-Edit-Cnt
012620              move WS-Edit-Cnt
012630                   to WS-PL-Line (WS-Col-Pos : 7)
012640          when CC-Agg-Func = "SUM"
012650              move WS-XT-Row-Tot-Sum (WS-XT-R-Idx)
012660                   to WS-Edit-Xtab
012670              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
012680          when other
012690              if   WS-XT-Row-Tot-Cnt (WS-XT-R-Idx) = zero
012700                   move zero to WS-XT-Mean-Work
012710              else
012720                   divide WS-XT-Row-Tot-Sum (WS-XT-R-Idx)
012730                          by WS-XT-Row-Tot-Cnt (WS-XT-R-Idx)
012740                          giving WS-XT-Mean-Work rounded
012750              end-if
012760              move WS-XT-Mean-Work to WS-Edit-Xtab
012770              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
012780      end-evaluate.
012790      perform  ZZ999-Write-Line thru ZZ999-Exit.
012800*
012810  AA082-Exit.
012820      exit.
012830*
012840  AA083-Place-Cell.
012850*******************
012860      compute  WS-Col-Pos = 11 + (WS-XT-C-Idx - 1) * 12.
012870      evaluate true
012880          when CC-Values-Column = spaces
012890              move WS-XT-Cell-Cnt (WS-XT-R-Idx WS-XT-C-Idx)
012900                   to WS-Edit-Cnt
012910              move WS-Edit-Cnt to WS-PL-Line (WS-Col-Pos : 7)
012920          when CC-Agg-Func = "SUM"
012930              move WS-XT-Cell-Sum (WS-XT-R-Idx WS-XT-C-Idx)
012940                   to WS-Edit-Xtab
012950              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
012960          when other
012970              if   WS-XT-Cell-Cnt (WS-XT-R-Idx WS-XT-C-Idx) = zero
012980                   move zero to WS-XT-Mean-Work
012990              else
013000                   divide WS-XT-Cell-Sum (WS-XT-R-Idx WS-XT-C-Idx)
013010                      by WS-XT-Cell-Cnt (WS-XT-R-Idx WS-XT-C-Idx)
013020                      giving WS-XT-Mean-Work rounded
013030              end-if
013040              move WS-XT-Mean-Work to WS-Edit-Xtab
013050              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
013060      end-evaluate.
013070*
013080  AA083-Exit.
013090      exit.
013100*
013110  AA084-Place-Col-Total.
013120************************
013130      compute  WS-Col-Pos = 11 + (WS-XT-CL-Idx - 1) * 12.
013140      evaluate true
013150          when CC-Values-Column = spaces
013160              move WS-XT-Col-Tot-Cnt (WS-XT-CL-Idx) to WS-Edit-Cnt
013170              move WS-Edit-Cnt to WS-PL-Line (WS-Col-Pos : 7)
013180          when CC-Agg-Func = "SUM"
013190              move WS-XT-Col-Tot-Sum (WS-XT-CL-Idx)
013200                   to WS-Edit-Xtab
013210              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
013220          when other
013230              if   WS-XT-Col-Tot-Cnt (WS-XT-CL-Idx) = zero
013240                   move zero to WS-XT-Mean-Work
013250              else
013260                   divide WS-XT-Col-Tot-Sum (WS-XT-CL-Idx)
013270                          by WS-XT-Col-Tot-Cnt (WS-XT-CL-Idx)
013280                          giving WS-XT-Mean-Work rounded
013290              end-if
013300              move WS-XT-Mean-Work to WS-Edit-Xtab
013310              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
013320      end-evaluate.
013330*
013340  AA084-Exit.
013350      exit.
013360*
013370  AA086-Format-Grand-Total.
013380***************************
013390      evaluate true
013400          when CC-Values-Column = spaces
013410              move WS-XT-Grand-Cnt to WS-Edit-Cnt
013420              move WS-Edit-Cnt to WS-PL-Line (WS-Col-Pos : 7)
013430          when CC-Agg-Func = "SUM"
013440              move WS-XT-Grand-Sum to WS-Edit-Xtab
013450              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
013460          when other
013470              if   WS-XT-Grand-Cnt = zero
013480                   move zero to WS-XT-Mean-Work
013490              else
013500                   divide WS-XT-Grand-Sum by WS-XT-Grand-Cnt
013510                          giving WS-XT-Mean-Work rounded
013520              end-if
013530              move WS-XT-Mean-Work to WS-Edit-Xtab
013540              move WS-Edit-Xtab to WS-PL-Line (WS-Col-Pos : 12)
013550      end-evaluate.
013560*
013570  AA086-Exit.
013580      exit.
013590*
013600  ZZ999-Write-Line.
013610******************
013620*Common line-out routine for every section of this report -
013630*in place of Report Writer's Generate, since the line shape
013640*changes section to section and run to run (Section 3's width
013650*depends on how many distinct crosstab values turned up).
013660      move     spaces to RP-Print-Record.
013670      move     WS-PL-Line to RP-Print-Line.
013680      write    RP-Print-Record.
013690      move     spaces to WS-PL-Line.
013700*
013710  ZZ999-Exit.
013720      exit.
013730*
