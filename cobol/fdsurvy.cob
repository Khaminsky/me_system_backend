000010* FD for Survey Response file - 46 byte fixed record.
000020*
000030  fd  Survey-File.
000040      copy "wssurvy.cob".
