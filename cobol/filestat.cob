000010**************************************************************
000020**  FileStat-Msgs - common file status evaluation fragment    *
000030**  Copied into each ZZ-paragraph that needs to turn a 2-byte *
000040**  FILE STATUS value into a short message for the run log.  *
000050**  Copy REPLACING MSG by the target ws item and STATUS by   *
000060**  the file status item to test, e.g.                       *
000070**     copy "filestat.cob" replacing MSG by WS-Eval-Msg
000080**                            STATUS by WS-Survey-Status.
000090**************************************************************
000100* 10/06/87 vbc - Created, lifted from the payroll run-stat
000110*                evaluation habit used across the ACAS suite.
000120* 19/01/99 vbc - Y2K review - no date content, no change.
000130* 20/03/09 vbc - Migration to Open Cobol.
000140* 16/04/24 vbc   Copyright notice update superseding all
000150*                previous notices - see pgm hdr.
000160* 11/02/26 vbc - ME-105 Adapted for the M&E batch file set.
000165* 26/02/26 vbc - ME-108 The five M&E programs had this copied
000166*                bare into Working-Storage - fixed to copy it
000167*                into AA010-Open-Files with REPLACING applied,
000168*                per the usage note above.
000170*
000180      evaluate STATUS
000190          when "00"  move "Status 00 - OK"            to MSG
000200          when "02"  move "Status 02 - Duplicate key"  to MSG
000210          when "10"  move "Status 10 - End of file"    to MSG
000220          when "21"  move "Status 21 - Seq error"      to MSG
000230          when "22"  move "Status 22 - Duplicate key"  to MSG
000240          when "23"  move "Status 23 - Not found"      to MSG
000250          when "30"  move "Status 30 - Perm I-O error" to MSG
000260          when "35"  move "Status 35 - File not found" to MSG
000270          when "37"  move "Status 37 - Open mode error" to MSG
000280          when "41"  move "Status 41 - Already open"   to MSG
000290          when "42"  move "Status 42 - Not open"       to MSG
000300          when "46"  move "Status 46 - Read not done"  to MSG
000310          when "47"  move "Status 47 - Not open input" to MSG
000320          when "48"  move "Status 48 - Not open output" to MSG
000330          when other move "Status ?? - Unknown error"  to MSG
000340      end-evaluate.
