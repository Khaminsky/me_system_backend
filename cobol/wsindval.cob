000010********************************************
000020*                                          *
000030*  Record Definition For Indicator Value    *
000040*           File                           *
000050*     Written by meindic, read by meanlyz  *
000060********************************************
000070* File size 80 bytes.
000080*
000090* 16/05/87 vbc - Created.
000100* 25/01/99 vbc - Y2K review - period held as text label,
000110*                no century digit issue.
000120* 18/03/09 vbc - Migration to Open Cobol.
000130* 16/04/24 vbc   Copyright notice update superseding
000140*                all previous notices - see pgm hdr.
000150* 13/02/26 vbc - ME-103 Created for Indicator Computation
000160*                Engine output / Analytics Aggregation in.
000170* 27/02/26 vbc - ME-110 Added 88-levels on Status, REDEFINES
000180*                splitting Period into Year/Qtr and an
000190*                alphanumeric view of Value - no width change.
000200*
000210  01  IV-Indicator-Value-Record.
000220      03  IV-Indicator-Id        pic 9(04).
000230      03  IV-Name                pic x(30).
000240      03  IV-Period              pic x(08).
000250      03  IV-Period-Parts redefines IV-Period.
000260          05  IV-Period-Year     pic x(04).
000270          05  IV-Period-Qtr      pic x(04).
000280*          e.g. "2026Q1  "
000290      03  IV-Value               pic s9(09)v99.
000300      03  IV-Value-X redefines IV-Value pic x(11).
000310      03  IV-Rows-Proc           pic 9(07).
000320*          rows after filter
000330      03  IV-Total-Rows          pic 9(07).
000340*          total survey rows
000350      03  IV-Status              pic x(07).
000360          88  IV-Status-Success      value "SUCCESS".
000370          88  IV-Status-Error        value "ERROR  ".
000380*          SUCCESS / ERROR
000390      03  filler                 pic x(06).
000400*
