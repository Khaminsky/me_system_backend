000010* FD for Cleaned Survey file - same 46 byte shape as
000020*
000030  fd  Cleaned-File.
000040      copy "wssurvy.cob" replacing ==SR-==
000050                          by ==CR-==.
