000010******************************************************************
000020*                                                              *
000030*        Data Quality Assessment  (M & E Batch)               *
000040*        Uses RW (Report Writer for the Quality Report)        *
000050*                                                              *
000060******************************************************************
000070*
000080  identification          division.
000090*================================
000100*
000110       program-id.       medqa.
000120***
000130*   Author.           Vincent B Coen FBCS, FIDM, FIDPM, 09/02/26.
000140***
000150*   Installation.     Applewood Computers Data Centre.
000160***
000170*   Date-Written.      09/02/1987.
000180***
000190*   Date-Compiled.
000200***
000210*   Security.          Copyright (C) 1976 - 2026 & later,
000220*                      Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License. See the file COPYING for details.
000250***
000260*   Remarks.           Data Quality Assessment.
000270*                      Single pass over the Survey file
000280*                      accumulating, per column, missing count,
000290*                      non-null count, non-numeric count (the
000300*                      three numeric columns only) and distinct
000310*                      value count, then the quality score,
000320*                      status, problem-column list and
000330*                      recommendation lines.
000340***
000350*                      Uses RW (Report Writer), same register
000360*                      style as the payroll Check Register.
000370***
000380*   Version.           See Prog-Name In Ws.
000390***
000400*   Called Modules.    None.
000410***
000420*   Functions Used:    None.
000430***
000440*   Files used :
000450*                      Survey-File.    Survey Responses - input.
000460*                      Quality-File.   Quality Columns  - output.
000470*                      Report-File.    132 col print     - output.
000480***
000490*   Error messages used.
000500*System wide:
000510*                      SY001, 10 & 13
000520*Program specific:
000530*                      MQ101 - MQ103
000540***
000550*
000560*changes:
000570*09/02/87 vbc - 1.00 Created - data quality pass, accumulators
000580*               held per column in a small fixed table, distinct
000590*               values tracked by linear search (this shop's own
000600*               habit lifted from the payroll rate-table search).
000610*14/09/91 vbc - 1.10 Added the problem-column and recommendation
000620*               lines to the printed report per Ticket request.
000630*19/01/99 vbc - 1.20 Y2K review - no date fields held on this
000640*               file set, no change needed.
000650*15/03/09 vbc - 1.30 Migration to Open Cobol.
000660*16/04/24 vbc       Copyright notice update superseding all
000670*               previous notices.
000680*19/09/25 vbc - 3.3.00 Version update and builds reset.
000690*09/02/26 vbc - ME-101 Rebuilt as MEDQA for the M & E Survey
000700*               Batch - column accumulator table and the
000710*               quality-score/recommendation logic added per
000720*               Ticket ME-101.
000730*26/02/26 vbc - ME-108 Filestat copy was bare in W-S,
000740*               referencing Status/Msg fields that don't exist
000750*               there - moved into AA010-Open-Files with the
000760*               REPLACING clause applied as filestat.cob's own
000770*               header has always called for.
000780*04/03/26 vbc - ME-111 Noted in Aa010-Open-Files that this is
000790*               the one program allowed to Open Output Report-
000800*               File - the other four now Open Extend it.
000810*
000820******************************************************************
000830*
000840*Copyright Notice.
000850*****************
000860*
000870*This notice supersedes all prior copyright notices & was
000880*updated 2024-04-16.
000890*
000900*These files and programs are part of the Applewood Computers
000910*Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000920*and later.
000930*
000940*This program is now free software; you can redistribute it
000950*and/or modify it under the terms listed here and of the GNU
000960*General Public License as published by the Free Software
000970*Foundation; version 3 and later as revised for PERSONAL USAGE
000980*ONLY and that includes for use within a business but EXCLUDES
000990*repackaging or for Resale, Rental or Hire in ANY way.
001000*
001010*ACAS is distributed in the hope that it will be useful, but
001020*WITHOUT ANY WARRANTY; without even the implied warranty of
001030*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001040*GNU General Public License for more details.
001050*
001060*You should have received a copy of the GNU General Public
001070*License along with ACAS; see the file COPYING.  If not, write
001080*to the Free Software Foundation, 59 Temple Place, Suite 330,
001090*Boston, MA 02111-1307 USA.
001100*
001110******************************************************************
001120*
001130  environment             division.
001140*================================
001150*
001160  configuration           section.
001170  special-names.
001180      C01 is TOP-OF-FORM
001190      class Valid-Func   is "A" thru "Z"
001200      UPSI-0.
001210*
001220  input-output            section.
001230  file-control.
001240      copy "selsurvy.cob".
001250      copy "selqual.cob".
001260      copy "selrpt.cob".
001270*
001280  data                    division.
001290*================================
001300*
001310  file section.
001320      copy "fdsurvy.cob".
001330      copy "fdqual.cob".
001340      fd  Report-File
001350          reports are Quality-Report.
001360*
001370  working-storage section.
001380*-----------------------
001390  77  prog-name          pic x(15) value "medqa (3.3.00)".
001400*
001410*
001420*WS-Run-Control: file statuses and run switches.
001430  01  WS-Run-Control.
001440      03  WS-Survey-Status    pic xx.
001450      03  WS-Quality-Status   pic xx.
001460      03  WS-Report-Status    pic xx.
001470      03  WS-Eval-Msg         pic x(25) value spaces.
001480      88  WS-Survey-EOF       value "10".
001490*
001500*WS-Col-Names-Init / WS-Col-Names: the seven survey column names
001510*held as an indexed table - this shop's FILLER-block habit used
001520*in place of per-occurrence VALUE clauses, which Cobol disallows.
001530  01  WS-Col-Names-Init.
001540      03  filler              pic x(10) value "RESPID".
001550      03  filler              pic x(10) value "REGION".
001560      03  filler              pic x(10) value "STATUS".
001570      03  filler              pic x(10) value "GENDER".
001580      03  filler              pic x(10) value "AGE".
001590      03  filler              pic x(10) value "INCOME".
001600      03  filler              pic x(10) value "SCORE".
001610*
001620  01  WS-Col-Names redefines WS-Col-Names-Init.
001630      03  WS-Col-Name  occurs 7 indexed by WS-CN-Idx
001640                       pic x(10).
001650*
001660*WS-Col-Stats: one accumulator entry per survey column - held
001670*in column order RESPID/REGION/STATUS/GENDER/AGE/INCOME/SCORE.
001680  01  WS-Col-Stats.
001690      03  WS-CS-Entry occurs 7 indexed by WS-CS-Idx.
001700          05  WS-CS-Missing-Cnt   pic 9(7) binary.
001710          05  WS-CS-Non-Null-Cnt  pic 9(7) binary.
001720          05  WS-CS-Non-Num-Cnt   pic 9(7) binary.
001730          05  WS-CS-Unique-Cnt    pic 9(7) binary.
001740          05  WS-CS-Is-Numeric    pic x value "N".
001750              88  WS-CS-Col-Numeric value "Y".
001760*
001770*WS-Uniq-Table: distinct non-missing values seen so far, one
001780*fixed 9999-slot table per column, linear search - the same
001790*find-or-add idiom used for the Mesummry frequency table, just
001800*without a count-per-value (U1 only needs how many are distinct).
001810  01  WS-Uniq-Table.
001820      03  WS-UT-Col occurs 7 indexed by WS-UT-C-Idx.
001830          05  WS-UT-Val occurs 9999 indexed by WS-UT-V-Idx
001840                        pic x(10).
001850*
001860*WS-Col-Work: the single column value selected out of a Survey
001870*row, plus its numeric form when the column converts cleanly.
001880  01  WS-Col-Work.
001890      03  WS-CW-Text          pic x(10).
001900      03  WS-CW-Numeric       pic s9(9)v9999 binary.
001910      03  WS-CW-Is-Numeric    pic x value "N".
001920          88  WS-CW-Numeric-OK value "Y".
001930      03  WS-CW-Content-Len   pic 9(2) binary.
001940      03  WS-CW-Chr-Idx       pic 9(2) binary.
001950      03  WS-CW-Dot-Cnt       pic 9   binary.
001960      03  WS-CW-Bad-Cnt       pic 9   binary.
001970      03  WS-CW-Int-Part      pic 9(7).
001980      03  WS-CW-Dec-Part      pic 9(4).
001990      03  WS-CW-Dec-Len       pic 9   binary.
002000*
002010*WS-Totals: run-wide accumulators feeding the summary block.
002020  01  WS-Totals.
002030      03  WS-Total-Rows        pic 9(7) binary.
002040      03  WS-Total-Rows-X redefines WS-Total-Rows.
002050          05  WS-Total-Rows-Hi pic 9(3).
002060          05  WS-Total-Rows-Lo pic 9(4).
002070      03  WS-Total-Columns     pic 9(3)  value 7.
002080      03  WS-Total-Cells       pic 9(9) binary.
002090      03  WS-Missing-Cells     pic 9(9) binary.
002100      03  WS-Quality-Score     pic 9(3)v99.
002110      03  WS-Quality-Status    pic x(04).
002120          88  WS-Status-Good     value "GOOD".
002130          88  WS-Status-Fair     value "FAIR".
002140          88  WS-Status-Poor     value "POOR".
002150      03  WS-Rec-Emitted-Flag  pic x value "N".
002160          88  WS-Rec-Emitted     value "Y".
002170*
002180  01  WS-Misc.
002190      03  WS-Subscr            pic 9(7) binary.
002200      03  WS-Missing-Pct-Work  pic 9(3)v99.
002210      03  WS-Edit-Pct          pic zz9.99.
002220      03  WS-Edit-Cnt          pic zzzzzz9.
002230      03  WS-Dup-Work          pic s9(7).
002240      03  WS-Dup-Work-X redefines WS-Dup-Work.
002250          05  WS-Dup-Hi        pic 9(3).
002260          05  WS-Dup-Lo        pic 9(4).
002270      03  WS-Rec-Text          pic x(60).
002280      03  filler               pic x(10).
002290*
002300*Error-Messages: house error message block, numbered in this
002310*program's own MQ1nn series.
002320  01  Error-Messages.
002330*System Wide
002340      03  SY001  pic x(46) value
002350          "SY001 Aborting run - Note error and hit Return".
002360*Module General
002370      03  MQ101  pic x(40) value
002380          "MQ101 Survey file not found - aborting.".
002390      03  MQ102  pic x(40) value
002400          "MQ102 Quality file open failed - aborting.".
002410      03  MQ103  pic x(44) value
002420          "MQ103 Distinct value table capacity reached.".
002430*
002440  linkage section.
002450*
002460*Report section.
002470****************
002480*
002490  RD  Quality-Report
002500      control      Final
002510      Page Limit   56
002520      Heading      1
002530      First Detail 5
002540      Last  Detail 54.
002550*
002560  01  Qual-Head-2  Type Page Heading.
002570      03  line  2.
002580          05  col   1     pic x(19)
002590                          value "M & E Survey Batch".
002600          05  col  60     pic x(20)
002610                          value "Data Quality Report".
002620          05  col 124     pic x(5)  value "Page ".
002630          05  col 129     pic zz9   source Page-Counter.
002640      03  line  4.
002650          05  col   1     pic x(10) value "Column".
002660          05  col  12     pic x(08) value "Missing".
002670          05  col  21     pic x(08) value "Miss %".
002680          05  col  30     pic x(10) value "Non-Null".
002690          05  col  41     pic x(08) value "Type".
002700          05  col  50     pic x(10) value "Non-Num".
002710          05  col  61     pic x(08) value "Unique".
002720*
002730  01  Qual-Col-Detail  type is detail.
002740      03  line + 1.
002750          05  col   1   pic x(10)
002760                        source WS-Col-Name     (WS-CS-Idx).
002770          05  col  12   pic zzzzzz9
002780                 source WS-CS-Missing-Cnt  (WS-CS-Idx).
002790          05  col  21   pic zz9.99
002800                        source WS-Missing-Pct-Work.
002810          05  col  30   pic zzzzzz9
002820                 source WS-CS-Non-Null-Cnt (WS-CS-Idx).
002830          05  col  41   pic x(07)
002840                        source QC-Inferred-Type.
002850          05  col  50   pic zzzzzz9
002860                 source WS-CS-Non-Num-Cnt  (WS-CS-Idx).
002870          05  col  61   pic zzzzzz9
002880                 source WS-CS-Unique-Cnt   (WS-CS-Idx).
002890*
002900  01  Qual-Sum-Head type detail.
002910      03  line + 2.
002920          05  col   1   pic x(30) value
002930              "Quality Summary".
002940*
002950  01  Qual-Sum-Detail type detail.
002960      03  line + 1.
002970          05  col   1   pic x(12) value "Total Rows".
002980          05  col  14   pic zzzzzz9 source WS-Total-Rows.
002990          05  col  26   pic x(14) value "Total Columns".
003000          05  col  41   pic zz9    source WS-Total-Columns.
003010      03  line + 1.
003020          05  col   1   pic x(12) value "Total Cells".
003030          05  col  14   pic zzzzzzzz9 source WS-Total-Cells.
003040          05  col  26   pic x(14) value "Missing Cells".
003050          05  col  41   pic zzzzzzzz9
003060                 source WS-Missing-Cells.
003070      03  line + 1.
003080          05  col   1   pic x(14) value "Quality Score".
003090          05  col  16   pic zz9.99 source WS-Quality-Score.
003100          05  col  26   pic x(07) value "Status".
003110          05  col  34   pic x(04) source WS-Quality-Status.
003120*
003130  01  Qual-Prob-Line type detail.
003140      03  line + 1.
003150          05  col   1   pic x(60) source WS-Rec-Text.
003160*
003170  01  Qual-Rec-Line type detail.
003180      03  line + 1.
003190          05  col   1   pic x(60) source WS-Rec-Text.
003200*
003210  procedure division.
003220*====================
003230*
003240  AA000-Main.
003250*************
003260      perform   AA010-Open-Files thru AA010-Exit.
003270      initiate  Quality-Report.
003280      perform   AA020-Scan-Survey thru AA020-Exit.
003290      perform   AA030-Compute-Totals thru AA030-Exit.
003300      perform   AA040-Write-Quality thru AA040-Exit
003310                varying WS-CS-Idx from 1 by 1
003320                until   WS-CS-Idx > 7.
003330      perform   ZZ060-Print-Summary thru ZZ060-Exit.
003340      perform   ZZ070-Problem-Columns thru ZZ070-Exit
003350                varying WS-CS-Idx from 1 by 1
003360                until   WS-CS-Idx > 7.
003370      perform   ZZ080-Recommendations thru ZZ080-Exit.
003380      terminate Quality-Report.
003390      close     Survey-File Quality-File Report-File.
003400      goback.
003410*
003420  AA010-Open-Files.
003430*******************
003440      open      input Survey-File.
003450      copy      "filestat.cob" replacing MSG    by
003460                WS-Eval-Msg
003470                                     STATUS by WS-Survey-Status.
003480      if        WS-Survey-Status not = "00"
003490                display WS-Eval-Msg upon console
003500                display MQ101 upon console
003510                display SY001 upon console
003520                stop run
003530      end-if.
003540      open      output Quality-File.
003550      copy      "filestat.cob" replacing MSG    by
003560                WS-Eval-Msg
003570                                     STATUS by WS-Quality-Status.
003580      if        WS-Quality-Status not = "00"
003590                display WS-Eval-Msg upon console
003600                display MQ102 upon console
003610                display SY001 upon console
003620                stop run
003630      end-if.
003640*Medqa runs first in the batch and owns Report-File's one and
003650*only Open Output - Meclean/Meindic/Mesummry/Meanlyz each Open
003660*Extend the same physical file so sections 2 thru 6 append.
003670      open      output Report-File.
003680      move      zero to WS-Total-Rows.
003690      move      "N"  to WS-CS-Is-Numeric (1)
003700                         WS-CS-Is-Numeric (2)
003710                         WS-CS-Is-Numeric (3)
003720                         WS-CS-Is-Numeric (4).
003730      move      "Y"  to WS-CS-Is-Numeric (5)
003740                         WS-CS-Is-Numeric (6)
003750                         WS-CS-Is-Numeric (7).
003760*
003770  AA010-Exit.
003780      exit.
003790*
003800  AA020-Scan-Survey.
003810********************
003820      read      Survey-File at end set WS-Survey-EOF to true.
003830      perform   AA021-Process-One-Row thru AA021-Exit
003840                until WS-Survey-EOF.
003850*
003860  AA020-Exit.
003870      exit.
003880*
003890  AA021-Process-One-Row.
003900************************
003910      add       1 to WS-Total-Rows.
003920      perform   AA022-Accum-One-Col thru AA022-Exit
003930                varying WS-CS-Idx from 1 by 1
003940                until   WS-CS-Idx > 7.
003950      read      Survey-File at end set WS-Survey-EOF to true.
003960*
003970  AA021-Exit.
003980      exit.
003990*
004000  AA022-Accum-One-Col.
004010**********************
004020      set       WS-UT-C-Idx to WS-CS-Idx.
004030      evaluate  WS-CS-Idx
004040          when 1 move SR-Resp-Id to WS-CW-Text
004050          when 2 move SR-Region  to WS-CW-Text
004060          when 3 move SR-Status  to WS-CW-Text
004070          when 4 move SR-Gender  to WS-CW-Text
004080          when 5 move SR-Age     to WS-CW-Text
004090          when 6 move SR-Income  to WS-CW-Text
004100          when 7 move SR-Score   to WS-CW-Text
004110      end-evaluate.
004120      if        WS-CW-Text = spaces
004130                add  1 to WS-CS-Missing-Cnt (WS-CS-Idx)
004140                go to AA022-Exit
004150      end-if.
004160      add       1 to WS-CS-Non-Null-Cnt (WS-CS-Idx).
004170      if        WS-CS-Col-Numeric (WS-CS-Idx)
004180                perform AA023-Test-Numeric thru AA023-Exit
004190                if   not WS-CW-Numeric-OK
004200                     add 1 to WS-CS-Non-Num-Cnt (WS-CS-Idx)
004210                end-if
004220      end-if.
004230      perform   AA024-Find-Or-Add-Value thru AA024-Exit.
004240*
004250  AA022-Exit.
004260      exit.
004270*
004280  AA023-Test-Numeric.
004290**********************
004300*House numeric test - Is Numeric alone rejects the decimal
004310*point that Income/Score carry in their text form, so this
004320*scans the significant (non-trailing-blank) characters for
004330*digits and at most one dot before converting to Cw-Numeric.
004340      move      "N" to WS-CW-Is-Numeric.
004350      move      zero to WS-CW-Dot-Cnt WS-CW-Bad-Cnt
004360                WS-CW-Content-Len.
004370      if        WS-CW-Text = spaces
004380                go to AA023-Exit
004390      end-if.
004400      perform   AA023A-Find-Content-End thru AA023A-Exit
004410                varying WS-CW-Chr-Idx from 1 by 1
004420                until   WS-CW-Chr-Idx > 10
004430                or      WS-CW-Text (WS-CW-Chr-Idx:1) = space.
004440      perform   AA023B-Test-One-Char thru AA023B-Exit
004450                varying WS-CW-Chr-Idx from 1 by 1
004460                until   WS-CW-Chr-Idx > WS-CW-Content-Len.
004470      if        WS-CW-Bad-Cnt not = zero
004480                or WS-CW-Dot-Cnt > 1
004490                go to AA023-Exit
004500      end-if.
004510      perform   AA023C-Convert-Numeric thru AA023C-Exit.
004520      move      "Y" to WS-CW-Is-Numeric.
004530*
004540  AA023-Exit.
004550      exit.
004560*
004570  AA023A-Find-Content-End.
004580*************************
004590      move      WS-CW-Chr-Idx to WS-CW-Content-Len.
004600  AA023A-Exit.
004610      exit.
004620*
004630  AA023B-Test-One-Char.
004640**********************
004650      evaluate  true
004660          when WS-CW-Text (WS-CW-Chr-Idx:1) is numeric
004670               continue
004680          when WS-CW-Text (WS-CW-Chr-Idx:1) = "."
004690               add 1 to WS-CW-Dot-Cnt
004700          when other
004710               add 1 to WS-CW-Bad-Cnt
004720      end-evaluate.
004730  AA023B-Exit.
004740      exit.
004750*
004760  AA023C-Convert-Numeric.
004770*************************
004780      move      zero to WS-CW-Int-Part WS-CW-Dec-Part
004790                WS-CW-Dec-Len.
004800      if        WS-CW-Dot-Cnt = zero
004810                move WS-CW-Text (1:WS-CW-Content-Len)
004820                     to WS-CW-Int-Part
004830      else
004840                unstring WS-CW-Text (1:WS-CW-Content-Len)
004850                     delimited by "."
004860                     into WS-CW-Int-Part
004870                          WS-CW-Dec-Part count in WS-CW-Dec-Len
004880                end-unstring
004890                evaluate WS-CW-Dec-Len
004900                    when 1 multiply 1000 by WS-CW-Dec-Part
004910                    when 2 multiply 100  by WS-CW-Dec-Part
004920                    when 3 multiply 10   by WS-CW-Dec-Part
004930                    when other continue
004940                end-evaluate
004950      end-if.
004960      compute   WS-CW-Numeric = WS-CW-Int-Part +
004970                (WS-CW-Dec-Part / 10000).
004980  AA023C-Exit.
004990      exit.
005000*
005010  AA024-Find-Or-Add-Value.
005020**************************
005030      move      zero to WS-Subscr.
005040      perform   AA024A-Test-One-Value thru AA024A-Exit
005050                varying WS-UT-V-Idx from 1 by 1
005060                until   WS-UT-V-Idx > WS-CS-Unique-Cnt (WS-CS-Idx)
005070                or      WS-Subscr not = zero.
005080      if        WS-Subscr not = zero
005090                go to AA024-Exit
005100      end-if.
005110      if        WS-CS-Unique-Cnt (WS-CS-Idx) < 9999
005120                add  1 to WS-CS-Unique-Cnt (WS-CS-Idx)
005130                set  WS-UT-V-Idx to WS-CS-Unique-Cnt (WS-CS-Idx)
005140                move WS-CW-Text
005150                     to WS-UT-Val (WS-UT-C-Idx WS-UT-V-Idx)
005160      else
005170                display MQ103 upon console
005180      end-if.
005190*
005200  AA024-Exit.
005210      exit.
005220*
005230  AA024A-Test-One-Value.
005240************************
005250      if        WS-CW-Text = WS-UT-Val (WS-UT-C-Idx WS-UT-V-Idx)
005260                set WS-Subscr to WS-UT-V-Idx
005270      end-if.
005280*
005290  AA024A-Exit.
005300      exit.
005310*
005320  AA030-Compute-Totals.
005330***********************
005340      move      zero to WS-Missing-Cells.
005350      compute   WS-Total-Cells = WS-Total-Rows * 7.
005360      perform   AA031-Add-One-Missing thru AA031-Exit
005370                varying WS-CS-Idx from 1 by 1
005380                until   WS-CS-Idx > 7.
005390      if        WS-Total-Cells = zero
005400                move zero to WS-Quality-Score
005410      else
005420                compute WS-Quality-Score rounded =
005430                    100 * (WS-Total-Cells - WS-Missing-Cells)
005440                        / WS-Total-Cells
005450      end-if.
005460      evaluate  true
005470          when WS-Quality-Score >= 80 set WS-Status-Good to true
005480          when WS-Quality-Score >= 60 set WS-Status-Fair to true
005490          when other                  set WS-Status-Poor to true
005500      end-evaluate.
005510*
005520  AA030-Exit.
005530      exit.
005540*
005550  AA031-Add-One-Missing.
005560************************
005570      add       WS-CS-Missing-Cnt (WS-CS-Idx) to WS-Missing-Cells.
005580*
005590  AA031-Exit.
005600      exit.
005610*
005620  AA040-Write-Quality.
005630**********************
005640      move      WS-Col-Name (WS-CS-Idx) to QC-Column-Name.
005650      move      WS-CS-Missing-Cnt  (WS-CS-Idx) to QC-Missing-Cnt.
005660      if        WS-Total-Rows = zero
005670                move zero to WS-Missing-Pct-Work
005680      else
005690                compute WS-Missing-Pct-Work rounded =
005700                    100 * WS-CS-Missing-Cnt (WS-CS-Idx)
005710                        / WS-Total-Rows
005720      end-if.
005730      move      WS-Missing-Pct-Work to QC-Missing-Pct.
005740      move      WS-CS-Non-Null-Cnt (WS-CS-Idx)
005750                to QC-Non-Null-Cnt.
005760      if        WS-CS-Col-Numeric (WS-CS-Idx)
005770                move "NUMERIC" to QC-Inferred-Type
005780      else
005790                move "STRING"  to QC-Inferred-Type
005800      end-if.
005810      move      WS-CS-Non-Num-Cnt (WS-CS-Idx) to QC-Non-Num-Cnt.
005820      move      WS-CS-Unique-Cnt  (WS-CS-Idx) to QC-Unique-Cnt.
005830      compute   WS-Dup-Work =
005840                WS-Total-Rows - WS-CS-Unique-Cnt (WS-CS-Idx)
005850                              - WS-CS-Missing-Cnt (WS-CS-Idx).
005860      move      WS-Dup-Work to QC-Dup-Cnt.
005870      write     QC-Quality-Column-Record.
005880      generate  Qual-Col-Detail.
005890*
005900  AA040-Exit.
005910      exit.
005920*
005930  ZZ060-Print-Summary.
005940**********************
005950      generate  Qual-Sum-Detail.
005960*
005970  ZZ060-Exit.
005980      exit.
005990*
006000  ZZ070-Problem-Columns.
006010************************
006020*Problematic column rule - missing% > 20, from Qc-Missing-Pct
006030*already written for this column on the Quality file record.
006040      if        WS-Total-Rows = zero
006050                move zero to WS-Missing-Pct-Work
006060      else
006070                compute WS-Missing-Pct-Work rounded =
006080                    100 * WS-CS-Missing-Cnt (WS-CS-Idx)
006090                        / WS-Total-Rows
006100      end-if.
006110      if        WS-Missing-Pct-Work > 20
006120                move WS-Col-Name (WS-CS-Idx) to WS-Rec-Text (1:10)
006130                move " - problematic column, missing % over 20"
006140                     to WS-Rec-Text (11:40)
006150                generate Qual-Prob-Line
006160      end-if.
006170*
006180  ZZ070-Exit.
006190      exit.
006200*
006210  ZZ080-Recommendations.
006220************************
006230*Recommendation lines, in the order the Survey Summary SPEC
006240*calls for - missing% bands first, then the non-numeric check,
006250*then the overall score band, falling back to the all-clear
006260*line when none of the above applied to this run.
006270      move      "N" to WS-Rec-Emitted-Flag.
006280      perform   ZZ081-Missing-Band-Check thru ZZ081-Exit
006290                varying WS-CS-Idx from 1 by 1
006300                until   WS-CS-Idx > 7.
006310      perform   ZZ082-Non-Numeric-Check thru ZZ082-Exit
006320                varying WS-CS-Idx from 1 by 1
006330                until   WS-CS-Idx > 7.
006340      if        WS-Quality-Score < 60
006350                move "Overall quality is poor - review the"
006360                     to WS-Rec-Text (1:37)
006370                move " columns above before use."
006380                     to WS-Rec-Text (38:28)
006390                generate Qual-Rec-Line
006400                move "Y" to WS-Rec-Emitted-Flag
006410      else
006420           if   WS-Quality-Score < 80
006430                move "Overall quality is fair - some"
006440                     to WS-Rec-Text (1:31)
006450                move " cleaning is recommended."
006460                     to WS-Rec-Text (32:26)
006470                generate Qual-Rec-Line
006480                move "Y" to WS-Rec-Emitted-Flag
006490           end-if
006500      end-if.
006510      if        not WS-Rec-Emitted
006520                move "Data quality is good. Minimal cleaning"
006530                     to WS-Rec-Text (1:39)
006540                move " needed." to WS-Rec-Text (40:8)
006550                generate Qual-Rec-Line
006560      end-if.
006570*
006580  ZZ080-Exit.
006590      exit.
006600*
006610  ZZ081-Missing-Band-Check.
006620***************************
006630      if        WS-Total-Rows = zero
006640                move zero to WS-Missing-Pct-Work
006650      else
006660                compute WS-Missing-Pct-Work rounded =
006670                    100 * WS-CS-Missing-Cnt (WS-CS-Idx)
006680                        / WS-Total-Rows
006690      end-if.
006700      if        WS-Missing-Pct-Work > 50
006710                move WS-Col-Name (WS-CS-Idx)
006720                     to WS-Rec-Text (1:10)
006730                move " - remove or impute missing values"
006740                     to WS-Rec-Text (11:35)
006750                generate Qual-Rec-Line
006760                move "Y" to WS-Rec-Emitted-Flag
006770      else
006780           if   WS-Missing-Pct-Work > 20
006790                move WS-Col-Name (WS-CS-Idx)
006800                     to WS-Rec-Text (1:10)
006810                move " - consider imputation"
006820                     to WS-Rec-Text (11:22)
006830                generate Qual-Rec-Line
006840                move "Y" to WS-Rec-Emitted-Flag
006850           end-if
006860      end-if.
006870*
006880  ZZ081-Exit.
006890      exit.
006900*
006910  ZZ082-Non-Numeric-Check.
006920**************************
006930      if        WS-CS-Col-Numeric (WS-CS-Idx)
006940                and WS-CS-Non-Num-Cnt (WS-CS-Idx) > zero
006950                move WS-Col-Name (WS-CS-Idx)
006960                     to WS-Rec-Text (1:10)
006970                move " - verify data type consistency"
006980                     to WS-Rec-Text (11:32)
006990                generate Qual-Rec-Line
007000                move "Y" to WS-Rec-Emitted-Flag
007010      end-if.
007020*
007030  ZZ082-Exit.
007040      exit.
007050*
