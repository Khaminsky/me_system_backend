000010********************************************
000020*                                          *
000030*  Record Definition For Survey Response   *
000040*           File                           *
000050*     Uses SR-Resp-Id as key (may be blank)*
000060********************************************
000070* File size 46 bytes - exact, no spare FILLER
000080*  as this width is the fixed external contract
000090*  agreed with the survey extract job - do not
000100*  add fields here without a width review.
000110*
000120* THESE FIELD DEFINITIONS MAY NEED CHANGING IF
000130*  THE SURVEY TOOL ADDS COLUMNS.
000140*
000150* 12/05/87 vbc - Created.
000160* 09/01/99 vbc - Y2K review - no date fields held
000170*                here so no century change needed.
000180* 14/03/09 vbc - Migration to Open Cobol - no change
000190*                to this layout, compiler only.
000200* 16/04/24 vbc   Copyright notice update superseding
000210*                all previous notices - see pgm hdr.
000220* 11/02/26 vbc - ME-101 Created for M&E Data Quality /
000230*                Cleaning / Indicator sub-system.
000240* 27/02/26 vbc - ME-110 Added 88-levels for the Status/Gender
000250*                condition tests that every program was coding
000260*                out by hand, and REDEFINES on Age/Income/Score
000270*                so the digit-scan paragraphs can address the
000280*                integer/dot/decimal pieces directly - no width
000290*                change, still the 46 byte external contract.
000300*
000310  01  SR-Survey-Record.
000320      03  SR-Resp-Id          pic x(08).
000330*          blank = missing
000340      03  SR-Region           pic x(10).
000350*          categorical, blank = missing
000360      03  SR-Status           pic x(10).
000370          88  SR-Status-Active    value "ACTIVE    ".
000380          88  SR-Status-Inactive  value "INACTIVE  ".
000390          88  SR-Status-Blank     value spaces.
000400*          ACTIVE/INACTIVE, blank = missing
000410      03  SR-Gender           pic x(01).
000420          88  SR-Gender-Male      value "M".
000430          88  SR-Gender-Female    value "F".
000440          88  SR-Gender-Blank     value space.
000450*          M/F/blank
000460      03  SR-Age              pic x(03).
000470      03  SR-Age-X redefines SR-Age pic 9(03).
000480*          text digits, blank = missing
000490      03  SR-Income           pic x(09).
000500      03  SR-Income-Parts redefines SR-Income.
000510          05  SR-Income-Int   pic x(06).
000520          05  SR-Income-Dot   pic x(01).
000530          05  SR-Income-Dec   pic x(02).
000540*          text up to 999999.99 form (6 digits + dot + 2
000550*          decimals = the 9 byte width agreed with the
000560*          extract job - NOT 7 digits, that would be 10 bytes)
000570      03  SR-Score            pic x(05).
000580      03  SR-Score-Parts redefines SR-Score.
000590          05  SR-Score-Int    pic x(03).
000600          05  SR-Score-Dot    pic x(01).
000610          05  SR-Score-Dec    pic x(01).
000620*          text 999.9 form
000630*
