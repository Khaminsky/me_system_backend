000010* SELECT clause for the Cleaned Survey file - written by
000020* meclean, U2 Data Cleaning Pass output.
000030*
000040  select   Cleaned-File assign to "CLEANED"
000050           organization is line sequential
000060           file status  is WS-Cleaned-Status.
