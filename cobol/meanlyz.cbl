000010******************************************************************
000020*                                                              *
000030*        Analytics Aggregation  (M & E Batch)                 *
000040*        Sort/group Indicator Values by Name and Period         *
000050*                                                              *
000060******************************************************************
000070*
000080  identification          division.
000090*================================
000100*
000110       program-id.       meanlyz.
000120***
000130*   Author.           Vincent B Coen FBCS, FIDM, FIDPM, 11/02/26.
000140***
000150*   Installation.     Applewood Computers Data Centre.
000160***
000170*   Date-Written.      11/02/1987.
000180***
000190*   Date-Compiled.
000200***
000210*   Security.          Copyright (C) 1976 - 2026 & later,
000220*                      Vincent Bryan Coen.
000230*                      Distributed under the GNU General Public
000240*                      License. See the file COPYING for details.
000250***
000260*   Remarks.           Analytics Aggregation.  Reads the Indicator
000270*                      Value file (written over one or more runs
000280*                      of Meindic), filters to the Indicator Ids
000290*                      named on the Control-File, then sorts the
000300*                      surviving records by Name within Period so
000310*                      the totals can be run off as a straight
000320*                      control break on the sorted order - the
000330*                      same SORT-with-procedures habit used
000340*                      elsewhere on site for a filter-then-group
000350*                      job, restated here for this sub-system.
000360***
000370*   Version.           See Prog-Name In Ws.
000380***
000390*   Called Modules.    None.
000400***
000410*   Functions Used:    None.
000420***
000430*   Files used :
000440*                      Indval-File.    Indicator Values  - input.
000450*                      Control-File.   Requested Ids     - input.
000460*                      Sort-Work.      Work sort file    - work.
000470*                      Report-File.    132 col print     - output.
000480***
000490*   Error messages used.
000500*System wide:
000510*                      SY001, 10 & 13
000520*Program specific:
000530*                      MA101 - MA102
000540***
000550*
000560*changes:
000570*11/02/87 vbc - 1.00 Created - Name/Period group summary, plain
000580*               one-pass accumulation, no filter card yet.
000590*06/11/91 vbc - 1.10 Added the Control-File Indicator Id filter
000600*               and the Sort-Work step per Ticket request - runs
000610*               now cover several periods appended to one file.
000620*27/01/99 vbc - 1.20 Y2K review - period held as text label, no
000630*               century digit issue.
000640*17/03/09 vbc - 1.30 Migration to Open Cobol.
000650*16/04/24 vbc       Copyright notice update superseding all
000660*               previous notices.
000670*19/09/25 vbc - 3.3.00 Version update and builds reset.
000680*11/02/26 vbc - ME-101 Rebuilt as MEANLYZ for the M & E Survey
000690*               Batch - grand total footing added per Ticket
000700*               ME-101.
000710*26/02/26 vbc - ME-108 Filestat copy was bare in W-S,
000720*               referencing Status/Msg fields that don't exist
000730*               there - moved into AA010-Open-Files with the
000740*               REPLACING clause applied as filestat.cob's own
000750*               header has always called for.
000760*04/03/26 vbc - ME-111 Report-File now Opens Extend, not Output,
000770*               so section 6 appends after the earlier sections
000780*               instead of wiping them.
000790*
000800******************************************************************
000810*
000820*Copyright Notice.
000830*****************
000840*
000850*This notice supersedes all prior copyright notices & was
000860*updated 2024-04-16.
000870*
000880*These files and programs are part of the Applewood Computers
000890*Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000900*and later.
000910*
000920*This program is now free software; you can redistribute it
000930*and/or modify it under the terms listed here and of the GNU
000940*General Public License as published by the Free Software
000950*Foundation; version 3 and later as revised for PERSONAL USAGE
000960*ONLY and that includes for use within a business but EXCLUDES
000970*repackaging or for Resale, Rental or Hire in ANY way.
000980*
000990*ACAS is distributed in the hope that it will be useful, but
001000*WITHOUT ANY WARRANTY; without even the implied warranty of
001010*MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001020*GNU General Public License for more details.
001030*
001040*You should have received a copy of the GNU General Public
001050*License along with ACAS; see the file COPYING.  If not, write
001060*to the Free Software Foundation, 59 Temple Place, Suite 330,
001070*Boston, MA 02111-1307 USA.
001080*
001090******************************************************************
001100*
001110  environment             division.
001120*================================
001130*
001140  configuration           section.
001150  special-names.
001160      C01 is TOP-OF-FORM
001170      class Valid-Func   is "A" thru "Z"
001180      UPSI-0.
001190*
001200  input-output            section.
001210  file-control.
001220      copy "selindvl.cob".
001230      copy "selanctl.cob".
001240      copy "selrpt.cob".
001250**Sort-Work - the work sort file, kept local to this program,
001260** not factored to a copybook - same habit used on site for a
001270** one-off sort work file.
001280      select  Sort-Work assign to disk.
001290*
001300  data                    division.
001310*================================
001320*
001330  file section.
001340      copy "fdindvl.cob".
001350      copy "fdanctl.cob".
001360      fd  Report-File
001370          reports are Analytics-Report.
001380**
001390  sd  Sort-Work.
001400  01  SW-Sort-Record.
001410      03  SW-Name             pic x(30).
001420      03  SW-Period           pic x(08).
001430      03  SW-Value            pic s9(09)v99.
001440      03  SW-Indicator-Id     pic 9(04).
001450*
001460  working-storage section.
001470*-----------------------
001480  77  prog-name          pic x(17) value "meanlyz (3.3.00)".
001490*
001500*
001510*WS-Run-Control: file statuses and run switches.
001520  01  WS-Run-Control.
001530      03  WS-Indval-Status    pic xx.
001540      03  WS-Control-Status   pic xx.
001550      03  WS-Report-Status   pic xx.
001560      03  WS-Eval-Msg        pic x(25) value spaces.
001570      88  WS-Indval-EOF      value "10".
001580      03  WS-Sort-Flag        pic x value "N".
001590          88  WS-Sort-Done      value "Y".
001600*
001610*WS-Filter-Table: the Indicator Ids named on the Control-File -
001620*empty table (WS-Filter-Cnt zero) means no filter, every id
001630*read from Indval-File passes the sort, same blank-means-no-
001640*filter habit used on the Mesummry Control-File.
001650  01  WS-Filter-Table.
001660      03  WS-Filter-Cnt       pic 9(3) binary.
001670      03  WS-Filter-Id occurs 20 indexed by WS-Filter-Idx
001680                      pic 9(04).
001690*
001700*WS-Group-Work: the group currently being accumulated - one
001710*group per distinct Name/Period pair found in sorted order.
001720  01  WS-Group-Work.
001730      03  WS-Grp-Name         pic x(30).
001740      03  WS-Grp-Period       pic x(08).
001750      03  WS-Grp-Cnt          pic 9(07) binary.
001760      03  WS-Grp-Sum          pic s9(09)v99.
001770      03  WS-Grp-Sum-X redefines WS-Grp-Sum.
001780          05  WS-Grp-Sum-Int    pic s9(09).
001790          05  WS-Grp-Sum-Dec    pic 99.
001800      03  WS-Grp-Avg          pic s9(09)v9999.
001810      03  WS-Grp-Avg-X redefines WS-Grp-Avg.
001820          05  WS-Grp-Avg-Int    pic s9(09).
001830          05  WS-Grp-Avg-Dec    pic 9999.
001840      03  WS-Grp-Active-Flag  pic x value "N".
001850          88  WS-Grp-Has-Data    value "Y".
001860*
001870*WS-Grand: running grand totals across every group emitted -
001880*printed once as the Final control footing line.
001890  01  WS-Grand.
001900      03  WS-Grand-Cnt        pic 9(07) binary.
001910      03  WS-Grand-Sum        pic s9(09)v99.
001920      03  WS-Grand-Sum-X redefines WS-Grand-Sum.
001930          05  WS-Grand-Sum-Int  pic s9(09).
001940          05  WS-Grand-Sum-Dec  pic 99.
001950      03  WS-Grand-Avg        pic s9(09)v9999.
001960*
001970  01  WS-Misc.
001980      03  WS-Subscr           pic 9(3) binary.
001990      03  WS-Match-Flag       pic x value "N".
002000          88  WS-Id-Matches     value "Y".
002010*
002020*Error-Messages: house error message block, numbered in this
002030*program's own MA1nn series.
002040  01  Error-Messages.
002050*System Wide
002060      03  SY001  pic x(46) value
002070          "SY001 Aborting run - Note error and hit Return".
002080*Module General
002090      03  MA101  pic x(40) value
002100          "MA101 Indval file not found - aborting.".
002110      03  MA102  pic x(40) value
002120          "MA102 Control file not found - aborting.".
002130*
002140*Report section.
002150****************
002160*
002170  RD  Analytics-Report
002180      control      Final
002190      Page Limit   56
002200      Heading      1
002210      First Detail 5
002220      Last  Detail 54.
002230*
002240  01  Anlz-Head-2  Type Page Heading.
002250      03  line  2.
002260          05  col   1     pic x(19)
002270                          value "M & E Survey Batch".
002280          05  col  60     pic x(18)
002290                          value "Analytics Summary".
002300          05  col 124     pic x(5)  value "Page ".
002310          05  col 129     pic zz9   source Page-Counter.
002320      03  line  4.
002330          05  col   1     pic x(16) value "Indicator Name".
002340          05  col  33     pic x(08) value "Period".
002350          05  col  45     pic x(05) value "Sum".
002360          05  col  58     pic x(05) value "Avg".
002370          05  col  69     pic x(07) value "Count".
002380*
002390  01  Anlz-Detail type is detail.
002400      03  line + 1.
002410          05  col   1   pic x(30)     source WS-Grp-Name.
002420          05  col  33   pic x(08)     source WS-Grp-Period.
002430          05  col  43   pic -(7)9.99  source WS-Grp-Sum.
002440          05  col  58   pic -(7)9.9999
002450                        source WS-Grp-Avg.
002460          05  col  71   pic zzzzzz9   source WS-Grp-Cnt.
002470*
002480  01  type control Footing Final line plus 2.
002490      03  col   1   pic x(22)
002500              value "Grand Total - Sum :".
002510      03  col  24   pic -(7)9.99   source WS-Grand-Sum.
002520      03  col  40   pic x(10)
002530              value "Count :".
002540      03  col  50   pic zzzzzz9    source WS-Grand-Cnt.
002550      03  col  60   pic x(06)
002560              value "Avg :".
002570      03  col  67   pic -(7)9.9999 source WS-Grand-Avg.
002580*
002590  linkage section.
002600*
002610  procedure division.
002620*====================
002630*
002640  AA000-Main.
002650*************
002660      perform   AA010-Open-Files thru AA010-Exit.
002670      perform   AA015-Load-Filter thru AA015-Exit.
002680      initiate  Analytics-Report.
002690      sort      Sort-Work
002700                on ascending key SW-Name SW-Period
002710                input  procedure AA030-Filter-Indval
002720                output procedure AA040-Summarize-Groups.
002730      perform   AA050-Compute-Grand-Avg thru AA050-Exit.
002740      terminate Analytics-Report.
002750      close     Indval-File Control-File Report-File.
002760      goback.
002770*
002780  AA010-Open-Files.
002790*******************
002800      open      input Indval-File.
002810      copy      "filestat.cob" replacing MSG    by
002820                WS-Eval-Msg
002830                                     STATUS by WS-Indval-Status.
002840      if        WS-Indval-Status not = "00"
002850                display WS-Eval-Msg upon console
002860                display MA101 upon console
002870                display SY001 upon console
002880                stop run
002890      end-if.
002900      open      input Control-File.
002910      copy      "filestat.cob" replacing MSG    by
002920                WS-Eval-Msg
002930                                     STATUS by WS-Control-Status.
002940      if        WS-Control-Status not = "00"
002950                display WS-Eval-Msg upon console
002960                display MA102 upon console
002970                display SY001 upon console
002980                stop run
002990      end-if.
003000*Section 6 appends after the earlier sections - see Medqa's own
003010*Aa010-Open-Files note.
003020      open      extend Report-File.
003030      move      zero to WS-Grand-Cnt WS-Grand-Sum WS-Grand-Avg.
003040*
003050  AA010-Exit.
003060      exit.
003070*
003080  AA015-Load-Filter.
003090*********************
003100*Blank/missing Control-File record leaves WS-Filter-Cnt zero -
003110*no filter, every Indicator Id read from Indval-File passes.
003120      move      zero to WS-Filter-Cnt.
003130      read      Control-File at end go to AA015-Exit.
003140      perform   AA016-Take-One-Id thru AA016-Exit
003150                varying AC-Id-Idx from 1 by 1
003160                until   AC-Id-Idx > 20.
003170*
003180  AA015-Exit.
003190      exit.
003200*
003210  AA016-Take-One-Id.
003220*********************
003230      if        AC-Indicator-Id (AC-Id-Idx) not = zero
003240                add  1 to WS-Filter-Cnt
003250                move AC-Indicator-Id (AC-Id-Idx)
003260                     to WS-Filter-Id (WS-Filter-Cnt)
003270      end-if.
003280*
003290  AA016-Exit.
003300      exit.
003310*
003320  AA030-Filter-Indval.
003330***********************
003340*SORT input procedure - reads Indval-File direct (opened in
003350*AA010) and RELEASEs only the records passing the Id filter.
003360      read      Indval-File at end set WS-Indval-EOF to true.
003370      perform   AA031-Filter-One-Record thru AA031-Exit
003380                until WS-Indval-EOF.
003390*
003400  AA031-Filter-One-Record.
003410***************************
003420      perform   AA032-Test-Filter thru AA032-Exit.
003430      if        WS-Filter-Cnt = zero or WS-Id-Matches
003440                move IV-Name        to SW-Name
003450                move IV-Period      to SW-Period
003460                move IV-Value       to SW-Value
003470                move IV-Indicator-Id to SW-Indicator-Id
003480                release SW-Sort-Record
003490      end-if.
003500      read      Indval-File at end set WS-Indval-EOF to true.
003510*
003520  AA031-Exit.
003530      exit.
003540*
003550  AA032-Test-Filter.
003560*********************
003570      move      "N" to WS-Match-Flag.
003580      perform   AA033-Test-One-Id thru AA033-Exit
003590                varying WS-Filter-Idx from 1 by 1
003600                until   WS-Filter-Idx > WS-Filter-Cnt
003610                or      WS-Id-Matches.
003620*
003630  AA032-Exit.
003640      exit.
003650*
003660  AA033-Test-One-Id.
003670*********************
003680      if        IV-Indicator-Id = WS-Filter-Id (WS-Filter-Idx)
003690                move "Y" to WS-Match-Flag
003700      end-if.
003710*
003720  AA033-Exit.
003730      exit.
003740*
003750  AA040-Summarize-Groups.
003760**************************
003770*SORT output procedure - RETURNs the sorted records and drives
003780*a manual control break on Name/Period, the same accumulate-
003790*then-emit habit used for the Mesummry crosstab row totals.
003800      move      "N" to WS-Sort-Flag.
003810      move      "N" to WS-Grp-Active-Flag.
003820      return    Sort-Work at end set WS-Sort-Done to true.
003830      perform   AA041-Process-One-Sorted thru AA041-Exit
003840                until WS-Sort-Done.
003850      if        WS-Grp-Has-Data
003860                perform AA045-Emit-Group thru AA045-Exit
003870      end-if.
003880*
003890  AA041-Process-One-Sorted.
003900****************************
003910      if        WS-Grp-Has-Data
003920                and (SW-Name not = WS-Grp-Name
003930                or   SW-Period not = WS-Grp-Period)
003940                perform AA045-Emit-Group thru AA045-Exit
003950                perform AA046-Start-Group thru AA046-Exit
003960      end-if.
003970      if        not WS-Grp-Has-Data
003980                perform AA046-Start-Group thru AA046-Exit
003990      end-if.
004000      add       1 to WS-Grp-Cnt.
004010      add       SW-Value to WS-Grp-Sum.
004020      return    Sort-Work at end set WS-Sort-Done to true.
004030*
004040  AA041-Exit.
004050      exit.
004060*
004070  AA045-Emit-Group.
004080********************
004090      if        WS-Grp-Cnt = zero
004100                move zero to WS-Grp-Avg
004110      else
004120                divide WS-Grp-Sum by WS-Grp-Cnt
004130                       giving WS-Grp-Avg rounded
004140      end-if.
004150      add       WS-Grp-Sum to WS-Grand-Sum.
004160      add       WS-Grp-Cnt to WS-Grand-Cnt.
004170      generate  Anlz-Detail.
004180*
004190  AA045-Exit.
004200      exit.
004210*
004220  AA046-Start-Group.
004230*********************
004240      move      SW-Name    to WS-Grp-Name.
004250      move      SW-Period  to WS-Grp-Period.
004260      move      zero to WS-Grp-Cnt WS-Grp-Sum.
004270      move      "Y" to WS-Grp-Active-Flag.
004280*
004290  AA046-Exit.
004300      exit.
004310*
004320  AA050-Compute-Grand-Avg.
004330***************************
004340      if        WS-Grand-Cnt = zero
004350                move zero to WS-Grand-Avg
004360      else
004370                divide WS-Grand-Sum by WS-Grand-Cnt
004380                       giving WS-Grand-Avg rounded
004390      end-if.
004400*
004410  AA050-Exit.
004420      exit.
004430*
