000010*Control-File - one control card per Meanlyz run, listing
000020* the Indicator Ids to summarise.
000030*
000040  select  Control-File assign to "CONTROLAN"
000050          organization is line sequential
000060          file status  is WS-Control-Status.
000070
