000010********************************************
000020*                                          *
000030*  Record Definition For Quality Column     *
000040*           File                           *
000050*     One record per survey column         *
000060********************************************
000070* File size 60 bytes.
000080*
000090* 13/05/87 vbc - Created.
000100* 20/01/99 vbc - Y2K review - no date fields held here.
000110* 16/03/09 vbc - Migration to Open Cobol.
000120* 16/04/24 vbc   Copyright notice update superseding
000130*                all previous notices - see pgm hdr.
000140* 10/02/26 vbc - ME-104 Created for Data Quality Assess.
000150* 27/02/26 vbc - ME-110 Added 88-levels on Inferred-Type and a
000160*                REDEFINES on Dup-Cnt for the report edit move -
000170*                no width change.
000180*
000190  01  QC-Quality-Column-Record.
000200      03  QC-Column-Name         pic x(10).
000210      03  QC-Missing-Cnt         pic 9(07).
000220      03  QC-Missing-Pct         pic 9(03)v99.
000230      03  QC-Non-Null-Cnt        pic 9(07).
000240      03  QC-Inferred-Type       pic x(07).
000250          88  QC-Is-Numeric          value "NUMERIC".
000260          88  QC-Is-String           value "STRING ".
000270*          NUMERIC / STRING
000280      03  QC-Non-Num-Cnt         pic 9(07).
000290      03  QC-Unique-Cnt          pic 9(07).
000300      03  QC-Dup-Cnt             pic s9(07).
000310      03  QC-Dup-Cnt-X redefines QC-Dup-Cnt pic x(07).
000320      03  filler                 pic x(03).
000330*
