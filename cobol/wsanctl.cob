000010******************************************************************
000020*  WSANCTL.COB  -  Analytics Control Card layout.
000030*  One record read once per run by Meanlyz, carrying the
000040*  list of Indicator Ids Ops wants summarised this run -
000050*  the shop's old param-card habit, same idea as Wscntl.
000060******************************************************************
000070*
000080  01  AC-Control-Record.
000090 *    All zero entries = no filter, every indicator id passes.
000100      03  AC-Indicator-Id occurs 20 indexed by AC-Id-Idx
000110                       pic 9(04).
000120      03  filler                  pic x(08).
000130
