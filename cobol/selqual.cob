000010* SELECT clause for the Quality Column file - written by
000020* medqa (U1), one record per Survey column.
000030*
000040  select   Quality-File assign to "QUALITY"
000050           organization is line sequential
000060           file status  is WS-Quality-Status.
