000010******************************************************************
000020*   WSCNTL.COB   -  Report Control Card layout.
000030*   One record read once per run by Mesummry, carrying the
000040*   job's filter, crosstab and aggregation selections - the
000050*   shop's old param-card habit, kept off the compiled
000060*   program so Ops can point a run at a new column pair
000070*   without a recompile.
000080******************************************************************
000090*
000100  01  CC-Control-Record.
000110*Filtered-report selection - blank column means no filter.
000120      03  CC-Filter-Column        pic x(10).
000130      03  CC-Filter-Value         pic x(10).
000140*Crosstab row var x column var - either blank skips Xtab.
000150      03  CC-Xtab-Row-Column      pic x(10).
000160      03  CC-Xtab-Col-Column      pic x(10).
000170*Optional numeric values column aggregated per cell -
000180*blank means plain cell counts; Agg-Func is SUM or MEAN.
000190      03  CC-Values-Column        pic x(10).
000200      03  CC-Agg-Func             pic x(04).
000210      03  filler                  pic x(06).
